000100******************************************************************
000200*                                                                *
000300*    PROGRAMA   : FE1B000                                       *
000400*    APLICACION : FESTIVOS - TURNOS DE GUARDIA                  *
000500*    DESCRIPCION: PROGRAMA PRINCIPAL (PASO BATCH UNICO) QUE      *
000600*                 LEE LA TARJETA DE CONTROL DEL PERIODO, CARGA   *
000700*                 LISTA-FESTIVI Y FESTIVI-PESANTI A MEMORIA,     *
000800*                 INVOCA LOS CUATRO MODULOS DE SERVICIO EN       *
000900*                 SECUENCIA Y DECIDE SI EL CORRIDO TERMINA CON   *
001000*                 SALIDA NORMAL O CON EL ARCHIVO DE VIOLACIONES. *
001100*                                                                *
001200******************************************************************
001300*                  R E G I S T R O   D E   C A M B I O S         *
001400******************************************************************
001500* 03/03/1989 JALV 000000 PROGRAMA ORIGINAL.                     *
001600* 17/08/1990 JALV 000014 SE AGREGA LA CARGA DE FESTIVI-PESANTI   *
001700*                        COMO TABLA OPCIONAL (PUEDE NO EXISTIR). *
001800* 25/04/1995 PEDR 000039 SE AGREGA EL CORTE ANTICIPADO (ABORTA-  *
001900*                        FAST): SI FE2VAL0 DEJA VIOLACIONES, NO  *
002000*                        SE LLAMA A FE3UNT0 NI A FE4GRD0.        *
002100* 11/12/1998 JALV Y2K006 REVISION Y2K DEL PROGRAMA PRINCIPAL: LA *
002200*                        TARJETA DE CONTROL YA TRAE EL ANIO EN   *
002300*                        4 POSICIONES; SIN HALLAZGOS.            *
002400* 14/03/2006 RHCU 000084 SE AGREGA EL RENGLON DE ESTADISTICAS DE *
002500*                        FIN DE CORRIDA EN CONSOLA.              *
002600* 05/07/2011 RHCU 000095 SE AMPLIAN LOS COMENTARIOS DE CADA      *
002700*                        PARRAFO A PETICION DE AUDITORIA         *
002800*                        INTERNA; NO HAY CAMBIO DE LOGICA.       *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     FE1B000.
003200 AUTHOR.         J. ALVARADO.
003300 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - TURNOS DE GUARDIA.
003400 DATE-WRITTEN.   03/03/1989.
003500 DATE-COMPILED.
003600 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-370.
004100 OBJECT-COMPUTER.   IBM-370.
004200 SPECIAL-NAMES.
004300*    EL SWITCH UPSI-1 DE ESTE PROGRAMA ES EL MISMO QUE TRAEN LOS    *
004400*    DEMAS MODULOS DEL SISTEMA; EL OPERADOR LO ENCIENDE DESDE LA    *
004500*    TARJETA DE JCL CUANDO SISTEMAS QUIERE REVISAR UNA CORRIDA, NO  *
004600*    CAMBIA NINGUN CALCULO DE NEGOCIO.                              *
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERICA IS '0' THRU '9'
004900     UPSI-1 ON STATUS IS FE1B-HAY-DEPURACION.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    FE1DET ES LA LISTA-FESTIVI DEL PERIODO; FE1HVY ES LA TABLA     *
005300*    OPCIONAL FESTIVI-PESANTI; FE1VIO ES LA UNICA SALIDA QUE        *
005400*    ESCRIBE ESTE PROGRAMA DIRECTAMENTE (LAS DEMAS SALIDAS LAS      *
005500*    ESCRIBE FE5OUT0).                                              *
005600     SELECT FE1DET-FILE ASSIGN TO FE1DET
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS W-FS-DET.
005900     SELECT FE1HVY-FILE ASSIGN TO FE1HVY
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS W-FS-HVY.
006200     SELECT FE1VIO-FILE ASSIGN TO FE1VIO
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS W-FS-VIO.
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  FE1DET-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100*    UN RENGLON POR FILA CAPTURADA DE LA LISTA-FESTIVI, TAL COMO    *
007200*    LA TECLEO EL USUARIO (SIN EQUIPO ASIGNADO TODAVIA).            *
007300     COPY FEIDET0.
007400 FD  FE1HVY-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORDING MODE IS F.
007700*    UN RENGLON POR FECHA DECLARADA PESADA; EL DATASET PUEDE NO     *
007800*    EXISTIR EN EL JCL DE UNA CORRIDA DONDE EL DEPARTAMENTO NO      *
007900*    QUIERE DAR NINGUN DIA UN PESO ESPECIAL.                        *
008000     COPY FEIHVY0.
008100 FD  FE1VIO-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400*    UN RENGLON POR VIOLACION DETECTADA POR FE2VAL0; SI FE-TOTAL-   *
008500*    VIOLACION QUEDA EN CERO, ESTE ARCHIVO SE DEFINE PERO NUNCA SE  *
008600*    LLEGA A ABRIR NI A ESCRIBIR.                                   *
008700     COPY FEIVIO0 REPLACING ==FE1V-ROW== BY ==FE1V-OUT-ROW==.
008800 WORKING-STORAGE SECTION.
008900*--------------------------------------------------------------*
009000*    ESTADOS DE ARCHIVO                                         *
009100*--------------------------------------------------------------*
009200*    W-FS-DET Y W-FS-HVY SE REVISAN JUSTO DESPUES DE CADA OPEN     *
009300*    EN 120-APERTURA-ENTRADA; W-FS-VIO SOLO SE USA SI EL CORRIDO   *
009400*    TERMINA CON VIOLACIONES Y HAY QUE ABRIR EL ARCHIVO DE SALIDA  *
009500*    DE VIOLACIONES EN 190-ESCRIBE-VIOLACIONES.                    *
009600 01  W-FS-DET                  PIC X(02) VALUE '00'.
009700 01  W-FS-HVY                  PIC X(02) VALUE '00'.
009800 01  W-FS-VIO                  PIC X(02) VALUE '00'.
009900*--------------------------------------------------------------*
010000*    INTERRUPTORES DE FIN DE ARCHIVO                             *
010100*--------------------------------------------------------------*
010200 01  W-SW-FIN-DET               PIC X(01) VALUE 'N'.
010300     88  FIN-DET                        VALUE 'S'.
010400 01  W-SW-FIN-HVY               PIC X(01) VALUE 'N'.
010500     88  FIN-HVY                        VALUE 'S'.
010600*--------------------------------------------------------------*
010700*    TARJETA DE CONTROL DEL PERIODO (LEIDA DE SYSIN)            *
010800*--------------------------------------------------------------*
010900*    EL OPERADOR ARMA ESTA TARJETA EN EL JCL DE CADA CORRIDA; EL   *
011000*    PERIODO Y EL MINIMO DE DIAS ENTRE GUARDIAS LOS FIJA EL        *
011100*    DEPARTAMENTO, PERO LOS DOS ULTIMOS CAMPOS (ALPHA-NUM Y        *
011200*    ALPHA-DEC) SON EL RENGLON DE ARRANQUE DEL GENERADOR DE        *
011300*    NUMEROS PSEUDOALEATORIOS QUE USA FE4GRD0 PARA DESEMPATAR      *
011400*    CUANDO VARIOS EQUIPOS QUEDAN CON LA MISMA CARGA.              *
011500 01  FE1P-PARM.
011600     05  FE1P-PERIODO-INI       PIC 9(08).
011700     05  FILLER                 PIC X(01).
011800     05  FE1P-PERIODO-FIN       PIC 9(08).
011900     05  FILLER                 PIC X(01).
012000     05  FE1P-MIN-PROX-DIAS     PIC 9(02).
012100     05  FILLER                 PIC X(01).
012200     05  FE1P-ALPHA-NUM         PIC 9(01).
012300     05  FILLER                 PIC X(01).
012400     05  FE1P-ALPHA-DEC         PIC 9(06).
012500*--------------------------------------------------------------*
012600*    AREA COMUN DE TRABAJO (PROPIEDAD DE ESTE PROGRAMA)         *
012700*--------------------------------------------------------------*
012800*    FE-WORK-AREA (COPIA FESWRK0) ES EL UNICO PARAMETRO QUE SE     *
012900*    PASA A LOS CUATRO MODULOS DE SERVICIO; AHI VIVEN LA LISTA-    *
013000*    FESTIVI CARGADA (FE1D-TAB), LA TABLA DE PESADOS (FE1H-TAB),   *
013100*    LA TABLA DE EQUIPOS (FE-EQ-TAB) Y LA TABLA DE VIOLACIONES     *
013200*    (FE1V-TAB); ESTE PROGRAMA LA DECLARA PERO NUNCA LA USA COMO   *
013300*    SECTION, SOLO LA PASA POR USING A CADA CALL.                  *
013400     COPY FESWRK0.
013500*    W-MENSAJE QUEDA DISPONIBLE PARA ARMAR UN DISPLAY DE MAS DE    *
013600*    UNA LINEA SI ALGUN DIA SE NECESITA (HOY NINGUN PARRAFO LO     *
013700*    USA, PERO SE DEJA PORQUE YA VARIOS PROGRAMAS DEL DEPARTAMENTO *
013800*    LO TRAEN POR COSTUMBRE).                                      *
013900 01  W-MENSAJE                 PIC X(200) VALUE SPACES.
014000******************************************************************
014100 PROCEDURE DIVISION.
014200******************************************************************
014300 000-MAIN SECTION.
014400 000-MAIN-P.
014500*    PARRAFO DE ENTRADA DEL UNICO PASO BATCH DEL SISTEMA; TODA LA  *
014600*    LOGICA VIVE EN 100-PROCESO-PPAL PARA QUE ESTE PARRAFO SE      *
014700*    QUEDE IGUAL AUNQUE CAMBIE LA SECUENCIA DE LOS MODULOS.        *
014800     PERFORM 100-PROCESO-PPAL THRU 100-PROCESO-PPAL-E
014900     STOP RUN.
015000 000-MAIN-E.
015100     EXIT.
015200******************************************************************
015300*    100-PROCESO-PPAL : SECUENCIA COMPLETA DEL CORRIDO.           *
015400******************************************************************
015500 100-PROCESO-PPAL SECTION.
015600 100-PROCESO-PPAL-P.
015700     PERFORM 110-LEE-TARJETA-CONTROL
015800         THRU 110-LEE-TARJETA-CONTROL-E
015900     PERFORM 120-APERTURA-ENTRADA THRU 120-APERTURA-ENTRADA-E
016000*    LAS DOS CARGAS QUEDAN EN PARRAFOS SEPARADOS (130 Y 135)        *
016100*    PORQUE LA HOJA DE PESADOS ES OPCIONAL Y PUEDE NO TRAER NI      *
016200*    UN RENGLON; SI SE JUNTARAN EN UN SOLO PARRAFO HABRIA QUE       *
016300*    DISTINGUIR EL ORIGEN DE CADA READ DE TODAS FORMAS.             *
016400     PERFORM 130-CARGA-DETALLE THRU 130-CARGA-DETALLE-E
016500     PERFORM 135-CARGA-PESADOS THRU 135-CARGA-PESADOS-E
016600     CLOSE FE1DET-FILE FE1HVY-FILE
016700*    FE2VAL0 ES EL UNICO MODULO QUE SIEMPRE SE LLAMA; VALIDA CADA   *
016800*    RENGLON DE FE1D-TAB CONTRA FE1H-TAB Y DEJA EN FE-TOTAL-        *
016900*    VIOLACION LA BANDERA QUE EL RESTO DEL PROGRAMA USA PARA        *
017000*    DECIDIR SI EL CORRIDO SIGUE O SE ABORTA.                       *
017100     CALL 'FE2VAL0' USING FE-WORK-AREA
017200*    ESTE ES EL CORTE ANTICIPADO (ABORTA-FAST): SI QUEDO ALGUNA     *
017300*    VIOLACION, NINGUNO DE LOS TRES IF SIGUIENTES LLAMA A SU        *
017400*    MODULO -- NO TIENE CASO ARMAR UNIDADES NI ASIGNAR EQUIPOS      *
017500*    SOBRE UNA LISTA-FESTIVI QUE YA SE SABE QUE TIENE ERRORES.      *
017600     IF FE-TOTAL-VIOLACION = ZERO
017700*    'ARMA' ES LA UNICA FUNCION QUE FE1B000 LE PIDE A FE3UNT0 EN    *
017800*    ESTA CORRIDA; EL MODULO TAMBIEN SABE ATENDER OTRAS FUNCIONES   *
017900*    PERO NINGUN OTRO PROGRAMA DEL SISTEMA LAS USA TODAVIA.         *
018000         MOVE 'ARMA' TO FE3U-FUNCION
018100         CALL 'FE3UNT0' USING FE-WORK-AREA
018200     END-IF
018300     IF FE-TOTAL-VIOLACION = ZERO
018400*    FE4GRD0 ES EL MOTOR GREEDY: RECORRE LAS UNIDADES QUE DEJO      *
018500*    FE3UNT0 Y LE ASIGNA UN EQUIPO A CADA UNA, RESPETANDO LAS       *
018600*    EXCLUSIONES Y LAS FORZADAS QUE YA VALIDO FE2VAL0.              *
018700         CALL 'FE4GRD0' USING FE-WORK-AREA
018800     END-IF
018900     IF FE-TOTAL-VIOLACION = ZERO
019000*    SOLO SE LLEGA AQUI CUANDO LA VALIDACION, EL ARMADO Y LA        *
019100*    ASIGNACION TERMINARON LIMPIOS; FE5OUT0 ES EL UNICO PARRAFO     *
019200*    QUE ESCRIBE LOS TRES ARCHIVOS DE SALIDA NORMALES.              *
019300         CALL 'FE5OUT0' USING FE-WORK-AREA
019400         DISPLAY 'FE1B000 - CORRIDO TERMINADO SIN VIOLACIONES'
019500             UPON CONSOLE
019600     ELSE
019700*    CUANDO HUBO VIOLACION NO SE LLAMA A FE5OUT0 -- SOLO SE         *
019800*    ESCRIBE EL ARCHIVO DE VIOLACIONES PARA QUE EL USUARIO          *
019900*    CORRIJA LA LISTA-FESTIVI Y MANDE OTRA CORRIDA.                 *
020000         PERFORM 190-ESCRIBE-VIOLACIONES
020100             THRU 190-ESCRIBE-VIOLACIONES-E
020200         DISPLAY 'FE1B000 - CORRIDO ABORTADO, VER FE1VIO'
020300             UPON CONSOLE
020400     END-IF
020500*    LAS CINCO LINEAS DE ESTADISTICAS SALEN SIEMPRE, HAYA O NO      *
020600*    VIOLACIONES, PARA QUE EL OPERADOR TENGA UN RESUMEN DEL         *
020700*    CORRIDO EN LA SALIDA DE CONSOLA SIN TENER QUE ABRIR NINGUN     *
020800*    ARCHIVO.                                                       *
020900*    FILAS LEIDAS = LO QUE TRAJO FE1DET, ANTES DE CUALQUIER FILTRO. *
021000     DISPLAY 'FE1B000 - FILAS LEIDAS     : ' FE-TOTAL-FILAS
021100         UPON CONSOLE
021200*    PESADOS LEIDOS = RENGLONES DE FE1HVY, CERO SI EL DATASET NO    *
021300*    VENIA EN EL JCL DE ESTA CORRIDA.                               *
021400     DISPLAY 'FE1B000 - PESADOS LEIDOS    : ' FE-TOTAL-PESADOS
021500         UPON CONSOLE
021600*    VIOLACIONES = LO QUE DEJO FE2VAL0; SI ES MAYOR A CERO, LAS     *
021700*    SIGUIENTES DOS LINEAS SIEMPRE SALEN EN CERO PORQUE EL CORTE    *
021800*    ANTICIPADO NO LLEGO A LLAMAR A FE3UNT0 NI A FE4GRD0.           *
021900     DISPLAY 'FE1B000 - VIOLACIONES       : ' FE-TOTAL-VIOLACION
022000         UPON CONSOLE
022100*    UNIDADES ARMADAS = LO QUE CONTO FE3UNT0 AL AGRUPAR LAS FILAS   *
022200*    EN UNIDADES DE UNO O DOS DIAS.                                 *
022300     DISPLAY 'FE1B000 - UNIDADES ARMADAS  : ' FE-TOTAL-UNIDADES
022400         UPON CONSOLE
022500*    ASIGNACIONES = LO QUE CONTO FE4GRD0 AL REPARTIR CADA UNIDAD A  *
022600*    UN EQUIPO; EN UN CORRIDO SIN VIOLACIONES DEBE COINCIDIR CON    *
022700*    UNIDADES ARMADAS.                                              *
022800     DISPLAY 'FE1B000 - ASIGNACIONES      : ' FE-TOTAL-RESULT
022900         UPON CONSOLE
023000     GO TO 100-PROCESO-PPAL-E.
023100 100-PROCESO-PPAL-E.
023200*    EXIT DE SECCION -- BLANCO DEL PERFORM THRU DE 000-MAIN-P.      *
023300     EXIT.
023400******************************************************************
023500*    110-LEE-TARJETA-CONTROL : ACEPTA LOS PARAMETROS DEL PERIODO  *
023600*    Y DEL MOTOR GREEDY DESDE SYSIN Y LOS COPIA AL BLOQUE DE      *
023700*    CONTROL DEL AREA COMUN.                                      *
023800******************************************************************
023900 110-LEE-TARJETA-CONTROL SECTION.
024000 110-LEE-TARJETA-CONTROL-P.
024100*    LA TARJETA DE CONTROL ES DE UN SOLO RENGLON Y LLEGA POR        *
024200*    SYSIN; NO TIENE VALIDACION PROPIA PORQUE LA ARMA EL MISMO     *
024300*    DEPARTAMENTO DE SISTEMAS AL SOLICITAR LA CORRIDA, NO UN       *
024400*    USUARIO EXTERNO.                                              *
024500     ACCEPT FE1P-PARM FROM SYSIN
024600     MOVE FE1P-PERIODO-INI   TO FE-PERIODO-INI
024700     MOVE FE1P-PERIODO-FIN   TO FE-PERIODO-FIN
024800     MOVE FE1P-MIN-PROX-DIAS TO FE-MIN-PROX-DIAS
024900     MOVE FE1P-ALPHA-NUM     TO FE-ALPHA-NUM
025000     MOVE FE1P-ALPHA-DEC     TO FE-ALPHA-DEC
025100*    LOS CINCO CONTADORES DEL AREA COMUN SE PONEN EN CERO AQUI      *
025200*    PORQUE EL RESTO DEL PROGRAMA SOLO LOS SUMA -- SI QUEDARAN      *
025300*    CON BASURA DE UN COMPILE ANTERIOR LAS ESTADISTICAS FINALES     *
025400*    SALDRIAN MAL.                                                  *
025500     MOVE ZERO TO FE-TOTAL-FILAS FE-TOTAL-PESADOS
025600                  FE-TOTAL-VIOLACION FE-TOTAL-UNIDADES
025700                  FE-TOTAL-RESULT
025800*    FE-SW-ABORTA QUEDA EN 'N' DESDE ESTE PARRAFO; SOLO FE2VAL0     *
025900*    LO PONE EN 'S' SI ENCUENTRA ALGUNA VIOLACION DE VALIDACION.    *
026000     MOVE 'N' TO FE-SW-ABORTA
026100     GO TO 110-LEE-TARJETA-CONTROL-E.
026200 110-LEE-TARJETA-CONTROL-E.
026300     EXIT.
026400******************************************************************
026500*    120-APERTURA-ENTRADA : ABRE LAS DOS HOJAS DE ENTRADA. LA     *
026600*    HOJA DE PESADOS ES OPCIONAL: FILE STATUS 35 NO ES ERROR.     *
026700******************************************************************
026800 120-APERTURA-ENTRADA SECTION.
026900 120-APERTURA-ENTRADA-P.
027000*    FE1DET ES OBLIGATORIA: SI NO ABRE, EL CORRIDO NO TIENE NADA    *
027100*    QUE PROCESAR Y SE DETIENE CON RETURN-CODE 91 PARA QUE EL JCL  *
027200*    LO MARQUE COMO FALLIDO.                                       *
027300     OPEN INPUT FE1DET-FILE
027400     IF W-FS-DET NOT = '00'
027500         DISPLAY 'FE1B000 - ERROR AL ABRIR FE1DET, FS=' W-FS-DET
027600             UPON CONSOLE
027700         MOVE 91 TO RETURN-CODE
027800         STOP RUN
027900     END-IF
028000*    FE1HVY EN CAMBIO ES OPCIONAL: SI EL DATASET NO EXISTE EN EL    *
028100*    JCL, COBOL REGRESA FILE STATUS 35 EN EL OPEN Y ESE CASO NO SE  *
028200*    TRATA COMO ERROR, SOLO SE DA POR TERMINADA LA HOJA DE UNA VEZ. *
028300     OPEN INPUT FE1HVY-FILE
028400     IF W-FS-HVY = '35'
028500         MOVE 'S' TO W-SW-FIN-HVY
028600     ELSE
028700         IF W-FS-HVY NOT = '00'
028800             DISPLAY 'FE1B000 - ERROR AL ABRIR FE1HVY, FS='
028900                 W-FS-HVY UPON CONSOLE
029000             MOVE 92 TO RETURN-CODE
029100             STOP RUN
029200         END-IF
029300     END-IF
029400     GO TO 120-APERTURA-ENTRADA-E.
029500 120-APERTURA-ENTRADA-E.
029600     EXIT.
029700******************************************************************
029800*    130-CARGA-DETALLE : LEE LISTA-FESTIVI COMPLETA A FE1D-TAB.   *
029900******************************************************************
030000 130-CARGA-DETALLE SECTION.
030100 130-CARGA-DETALLE-P.
030200*    LECTURA ADELANTADA CLASICA: SE LEE UN RENGLON ANTES DE        *
030300*    ENTRAR AL PERFORM PARA QUE EL PRIMER RENGLON TAMBIEN PASE     *
030400*    POR 131 Y LA CONDICION FIN-DET SE PUEDA PROBAR AL INICIO.     *
030500     READ FE1DET-FILE
030600         AT END SET FIN-DET TO TRUE
030700     END-READ
030800     PERFORM 131-AGREGA-UN-DETALLE THRU 131-AGREGA-UN-DETALLE-E
030900         UNTIL FIN-DET
031000     GO TO 130-CARGA-DETALLE-E.
031100 130-CARGA-DETALLE-E.
031200     EXIT.
031300 131-AGREGA-UN-DETALLE SECTION.
031400 131-AGREGA-UN-DETALLE-P.
031500*    400 ES EL TOPE FISICO DE FILAS QUE ACEPTA FE1D-TAB (OCCURS    *
031600*    400 EN FESWRK0); SI LA LISTA-FESTIVI TRAE MAS RENGLONES, LOS  *
031700*    EXCEDENTES SE BRINCAN SIN CONTAR PARA NO DESBORDAR LA TABLA.  *
031800*    HOY NINGUN PARRAFO AVISA AL USUARIO DE ESTE DESCARTE; ES UNA  *
031900*    LIMITACION CONOCIDA DEL DISEÑO ORIGINAL.                      *
032000     IF FE-TOTAL-FILAS >= 400
032100         GO TO 131-LEE-SIGUIENTE-DET
032200     END-IF
032300     ADD 1 TO FE-TOTAL-FILAS
032400*    SE COPIA CAMPO POR CAMPO PORQUE FE1D-ROW (FEIDET0) Y EL       *
032500*    RENGLON DE LA TABLA (FE1D-TAB EN FESWRK0) NO TIENEN LA MISMA  *
032600*    FORMA: LA TABLA TRAE CAMPOS DE TRABAJO ADICIONALES QUE EL     *
032700*    LAYOUT DE ENTRADA NO TRAE.                                    *
032800     MOVE FE1D-ROWNO OF FE1D-ROW
032900         TO FE1D-ROWNO(FE-TOTAL-FILAS) OF FE1D-TAB
033000     MOVE FE1D-NOTE1 OF FE1D-ROW
033100         TO FE1D-NOTE1(FE-TOTAL-FILAS) OF FE1D-TAB
033200     MOVE FE1D-NOTE2 OF FE1D-ROW
033300         TO FE1D-NOTE2(FE-TOTAL-FILAS) OF FE1D-TAB
033400     MOVE FE1D-FECHA-TXT OF FE1D-ROW
033500         TO FE1D-FECHA-TXT(FE-TOTAL-FILAS) OF FE1D-TAB
033600     MOVE FE1D-TURNO OF FE1D-ROW
033700         TO FE1D-TURNO(FE-TOTAL-FILAS) OF FE1D-TAB
033800     MOVE FE1D-PESO OF FE1D-ROW
033900         TO FE1D-PESO(FE-TOTAL-FILAS) OF FE1D-TAB
034000     MOVE FE1D-FORZ-PRES OF FE1D-ROW
034100         TO FE1D-FORZ-PRES(FE-TOTAL-FILAS) OF FE1D-TAB
034200     MOVE FE1D-FORZ-TEAM OF FE1D-ROW
034300         TO FE1D-FORZ-TEAM(FE-TOTAL-FILAS) OF FE1D-TAB
034400     MOVE FE1D-ESCL-CNT OF FE1D-ROW
034500         TO FE1D-ESCL-CNT(FE-TOTAL-FILAS) OF FE1D-TAB
034600     PERFORM 132-MUEVE-ESCLUSI-DET THRU 132-MUEVE-ESCLUSI-DET-E
034700         VARYING FE1D-IX FROM 1 BY 1 UNTIL FE1D-IX > 9
034800*    FE1D-ERR-MSG, FE1D-SQUADRA-ASSEG Y FE1D-FECHA SON CAMPOS DE    *
034900*    TRABAJO QUE NO VIENEN DEL ARCHIVO DE ENTRADA: LOS LLENAN       *
035000*    FE2VAL0, FE4GRD0 Y LA CONVERSION DE FECHA DE FE9DTE0 MAS       *
035100*    ADELANTE EN EL CORRIDO; AQUI SOLO SE INICIALIZAN.              *
035200     MOVE SPACES   TO FE1D-ERR-MSG(FE-TOTAL-FILAS) OF FE1D-TAB
035300     MOVE SPACES   TO FE1D-SQUADRA-ASSEG(FE-TOTAL-FILAS)
035400     MOVE ZERO     TO FE1D-FECHA(FE-TOTAL-FILAS)
035500*    FE1D-YA-CONSUMIDO LO ENCIENDE FE3UNT0 CUANDO EL RENGLON YA     *
035600*    QUEDO DENTRO DE UNA UNIDAD DE DOS DIAS; AQUI SIEMPRE ARRANCA   *
035700*    EN FALSE PORQUE LA UNIDAD TODAVIA NO SE ARMA.                  *
035800     SET FE1D-YA-CONSUMIDO(FE-TOTAL-FILAS) TO FALSE.
035900 131-LEE-SIGUIENTE-DET.
036000*    ESTE RENGLON DE ENTRADA SE LEE TANTO SI EL RENGLON ANTERIOR    *
036100*    SE ACEPTO COMO SI SE DESCARTO POR EL TOPE DE 400 -- EL         *
036200*    PROGRAMA SIEMPRE AVANZA EL ARCHIVO DE ENTRADA AQUI.            *
036300     READ FE1DET-FILE
036400         AT END SET FIN-DET TO TRUE
036500     END-READ
036600     GO TO 131-AGREGA-UN-DETALLE-E.
036700 131-AGREGA-UN-DETALLE-E.
036800     EXIT.
036900 132-MUEVE-ESCLUSI-DET SECTION.
037000 132-MUEVE-ESCLUSI-DET-P.
037100*    COPIA LA CASILLA FE1D-IX DE LA LISTA DE EXCLUSIONES DEL        *
037200*    RENGLON DE ENTRADA (TABLA DE UNA DIMENSION EN FEIDET0) A LA    *
037300*    CASILLA CORRESPONDIENTE DE FE1D-TAB (TABLA DE DOS DIMENSIONES  *
037400*    PORQUE AHI CONVIVEN LAS 400 FILAS).                            *
037500     MOVE FE1D-ESCL-LIST(FE1D-IX) OF FE1D-ROW
037600         TO FE1D-ESCL-LIST(FE-TOTAL-FILAS, FE1D-IX) OF FE1D-TAB
037700     GO TO 132-MUEVE-ESCLUSI-DET-E.
037800 132-MUEVE-ESCLUSI-DET-E.
037900     EXIT.
038000******************************************************************
038100*    135-CARGA-PESADOS : LEE FESTIVI-PESANTI (SI EXISTE) A        *
038200*    FE1H-TAB. LA FE1H-VALIDA SE PONE 'N' AQUI; FE2VAL0 LA        *
038300*    ENCIENDE SOLO SI LA FECHA DEL RENGLON PASA SU PROPIA         *
038400*    VALIDACION.                                                  *
038500******************************************************************
038600 135-CARGA-PESADOS SECTION.
038700 135-CARGA-PESADOS-P.
038800*    SI 120-APERTURA-ENTRADA YA MARCO FIN-HVY (PORQUE EL DATASET    *
038900*    NO EXISTIA EN EL JCL), ESTE PARRAFO NI SIQUIERA INTENTA LEER   *
039000*    -- FE1H-TAB SE QUEDA VACIA Y FE2VAL0 SIMPLEMENTE NO ENCUENTRA  *
039100*    NINGUN DIA PESADO CONTRA QUE VALIDAR.                         *
039200     IF FIN-HVY
039300         GO TO 135-CARGA-PESADOS-E
039400     END-IF
039500     READ FE1HVY-FILE
039600         AT END SET FIN-HVY TO TRUE
039700     END-READ
039800     PERFORM 136-AGREGA-UN-PESADO THRU 136-AGREGA-UN-PESADO-E
039900         UNTIL FIN-HVY
040000     GO TO 135-CARGA-PESADOS-E.
040100 135-CARGA-PESADOS-E.
040200     EXIT.
040300 136-AGREGA-UN-PESADO SECTION.
040400 136-AGREGA-UN-PESADO-P.
040500*    200 ES EL TOPE DE FE1H-TAB (OCCURS 200 EN FESWRK0); IGUAL QUE  *
040600*    EN 131, LOS RENGLONES QUE SOBRAN SE DESCARTAN EN SILENCIO.     *
040700     IF FE-TOTAL-PESADOS >= 200
040800         GO TO 136-LEE-SIGUIENTE-PES
040900     END-IF
041000     ADD 1 TO FE-TOTAL-PESADOS
041100     MOVE FE1H-ROWNO OF FE1H-ROW
041200         TO FE1H-ROWNO(FE-TOTAL-PESADOS) OF FE1H-TAB
041300     MOVE FE1H-FECHA-TXT OF FE1H-ROW
041400         TO FE1H-FECHA-TXT(FE-TOTAL-PESADOS) OF FE1H-TAB
041500     MOVE FE1H-TURNO OF FE1H-ROW
041600         TO FE1H-TURNO(FE-TOTAL-PESADOS) OF FE1H-TAB
041700*    FE1H-FECHA (BINARIO, LA CONVIERTE FE9DTE0) Y FE1H-VALIDA       *
041800*    ARRANCAN EN CERO Y 'N'; FE2VAL0 ES QUIEN LOS LLENA DE VERDAD   *
041900*    AL VALIDAR CADA RENGLON DE LA HOJA DE PESADOS.                 *
042000     MOVE ZERO             TO FE1H-FECHA(FE-TOTAL-PESADOS)
042100     MOVE 'N'              TO FE1H-VALIDA(FE-TOTAL-PESADOS).
042200 136-LEE-SIGUIENTE-PES.
042300     READ FE1HVY-FILE
042400         AT END SET FIN-HVY TO TRUE
042500     END-READ
042600     GO TO 136-AGREGA-UN-PESADO-E.
042700 136-AGREGA-UN-PESADO-E.
042800     EXIT.
042900******************************************************************
043000*    190-ESCRIBE-VIOLACIONES : VUELCA FE1V-TAB AL ARCHIVO DE      *
043100*    VIOLACIONES. NINGUN OTRO ARCHIVO DE SALIDA SE ESCRIBE.       *
043200******************************************************************
043300 190-ESCRIBE-VIOLACIONES SECTION.
043400 190-ESCRIBE-VIOLACIONES-P.
043500*    SOLO SE LLEGA A ESTE PARRAFO CUANDO FE-TOTAL-VIOLACION ES      *
043600*    MAYOR A CERO; EL ARCHIVO SE ABRE HASTA AQUI (NO AL PRINCIPIO   *
043700*    DEL CORRIDO) PORQUE EN LA MAYORIA DE LAS CORRIDAS NUNCA HACE   *
043800*    FALTA ESCRIBIRLO.                                              *
043900     OPEN OUTPUT FE1VIO-FILE
044000     PERFORM 191-ESCRIBE-UNA-VIOLACION
044100         THRU 191-ESCRIBE-UNA-VIOLACION-E
044200         VARYING FE1V-IX FROM 1 BY 1
044300         UNTIL FE1V-IX > FE-TOTAL-VIOLACION
044400     CLOSE FE1VIO-FILE
044500     GO TO 190-ESCRIBE-VIOLACIONES-E.
044600 190-ESCRIBE-VIOLACIONES-E.
044700     EXIT.
044800 191-ESCRIBE-UNA-VIOLACION SECTION.
044900 191-ESCRIBE-UNA-VIOLACION-P.
045000*    FE1V-TAB (FESWRK0) Y FE1V-OUT-ROW (FEIVIO0) TIENEN LOS         *
045100*    MISMOS TRES CAMPOS, PERO SE COPIAN UNO POR UNO PORQUE EL       *
045200*    ORIGEN ES UNA CASILLA DE TABLA Y EL DESTINO ES EL RENGLON      *
045300*    DE SALIDA DE LA FD.                                            *
045400     MOVE FE1V-ROWNO(FE1V-IX) OF FE1V-TAB
045500         TO FE1V-ROWNO OF FE1V-OUT-ROW
045600     MOVE FE1V-CAMPO(FE1V-IX) OF FE1V-TAB
045700         TO FE1V-CAMPO OF FE1V-OUT-ROW
045800     MOVE FE1V-MENSAJE(FE1V-IX) OF FE1V-TAB
045900         TO FE1V-MENSAJE OF FE1V-OUT-ROW
046000     WRITE FE1V-OUT-ROW
046100     GO TO 191-ESCRIBE-UNA-VIOLACION-E.
046200 191-ESCRIBE-UNA-VIOLACION-E.
046300     EXIT.
