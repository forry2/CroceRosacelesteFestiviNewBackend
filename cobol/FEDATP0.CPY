000100******************************************************************
000200*    FEDATP0 - PARAMETROS DE LLAMADA A LA RUTINA DE FECHAS       *
000300*               (FE9DTE0), APLICACION FESTIVOS.                 *
000400******************************************************************
000500* FECHA       : 03/03/1989                                       *
000600* PROGRAMADOR : J. ALVARADO (JALV)                               *
000700* APLICACION  : FESTIVOS - TURNOS DE GUARDIA                     *
000800* DESCRIPCION : AREA DE COMUNICACION PARA FE9DTE0. EL LLAMADOR   *
000900*             : CARGA FE9D-FUNCION Y LOS CAMPOS DE ENTRADA Y     *
001000*             : FE9DTE0 REGRESA EL RESULTADO EN EL CAMPO DE      *
001100*             : SALIDA CORRESPONDIENTE A LA FUNCION PEDIDA.      *
001200******************************************************************
001300 01  FE9D-PARM.
001400     05  FE9D-FUNCION             PIC X(04).
001500         88  FE9D-A-SERIAL                 VALUE 'SER '.
001600         88  FE9D-A-FECHA                  VALUE 'FEC '.
001700         88  FE9D-A-DIASEM                 VALUE 'DOW '.
001800         88  FE9D-A-SUMA                   VALUE 'ADD '.
001900     05  FE9D-FECHA               PIC 9(08).
002000     05  FE9D-FECHA-R REDEFINES FE9D-FECHA.
002100         10  FE9D-FEC-ANIO        PIC 9(04).
002200         10  FE9D-FEC-MES         PIC 9(02).
002300         10  FE9D-FEC-DIA         PIC 9(02).
002400     05  FE9D-SERIAL              PIC 9(09) COMP.
002500     05  FE9D-DELTA               PIC S9(05) COMP.
002600     05  FE9D-DIA-SEM             PIC 9(01) COMP.
002700     05  FE9D-DIA-MES             PIC 9(02) COMP.
002800     05  FE9D-RETORNO             PIC X(02) VALUE '00'.
002900     05  FILLER                   PIC X(10).
