000100******************************************************************
000200*                                                                *
000300*    PROGRAMA   : FE3UNT0                                       *
000400*    APLICACION : FESTIVOS - TURNOS DE GUARDIA                  *
000500*    DESCRIPCION: ARMA LAS UNIDADES DE ASIGNACION (FE3U-TAB) A    *
000600*                 PARTIR DE LOS RENGLONES VALIDADOS (FE1D-TAB),  *
000700*                 UNIENDO SABADO+DOMINGO MP EN UN BLOQUE "MPB",  *
000800*                 Y EXPONE LA REGLA DE PROXIMIDAD EQUIPO/DIA     *
000900*                 COMO FUNCION REENTRANTE PARA FE4GRD0 (FE3U-    *
001000*                 FUNCION = 'PROX').                             *
001100*                                                                *
001200******************************************************************
001300*                  R E G I S T R O   D E   C A M B I O S         *
001400******************************************************************
001500* 03/03/1989 JALV 000000 PROGRAMA ORIGINAL.                     *
001600* 06/06/1991 JALV 000019 SE AGREGA LA UNION DE FORZATA ENTRE     *
001700*                        SABADO Y DOMINGO CUANDO SOLO UN LADO    *
001800*                        LA TRAE.                                *
001900* 12/02/1993 PEDR 000037 SE AGREGA LA VALIDACION DE FORZATA      *
002000*                        DENTRO DE LA EXCLUSION UNIFICADA DEL    *
002100*                        BLOQUE SABADO-DOMINGO.                  *
002200* 21/10/1996 JALV 000058 SE IMPLEMENTA LA REGLA DE PROXIMIDAD    *
002300*                        CON EL MODULO DE FECHAS FE9DTE0.        *
002400* 09/12/1998 JALV Y2K003 REVISION Y2K: EL CALCULO DE DIA-DEL-MES *
002500*                        DE LA PROXIMIDAD NO DEPENDE DEL SIGLO;  *
002600*                        SIN HALLAZGOS.                          *
002700* 08/09/2004 RHCU 000081 SE AGREGA LA FUNCION REENTRANTE 'PROX'  *
002800*                        PARA QUE FE4GRD0 LA INVOQUE DIRECTAMENTE*
002900*                        SIN DUPLICAR LA LOGICA DE PROXIMIDAD.    *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     FE3UNT0.
003300 AUTHOR.         J. ALVARADO.
003400 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - TURNOS DE GUARDIA.
003500 DATE-WRITTEN.   03/03/1989.
003600 DATE-COMPILED.
003700 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-370.
004200 OBJECT-COMPUTER.   IBM-370.
004300 SPECIAL-NAMES.
004400*    EL SWITCH UPSI-1, CUANDO EL OPERADOR LO PRENDE AL ARRANCAR EL *
004500*    JCL DEL PASO, HACE QUE EL LLAMADOR IMPRIMA CADA UNIDAD         *
004600*    ARMADA CONFORME SE CREA (UTIL SOLO PARA DIAGNOSTICO).          *
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERICA IS '0' THRU '9'
004900     UPSI-1 ON STATUS IS FE3U-HAY-DEPURACION.
005000 INPUT-OUTPUT SECTION.
005100******************************************************************
005200 DATA DIVISION.
005300 FILE SECTION.
005400 WORKING-STORAGE SECTION.
005500*    W-SAB-FECHA/W-DOM-FECHA SOLO SE USAN MIENTRAS SE ARMAN LOS     *
005600*    BLOQUES MPB (300); LA REDEFINES DE W-SAB-FECHA EXISTE PARA     *
005700*    PODER SACAR MES Y ANIO DEL SABADO SIN LLAMAR A FE9DTE0 OTRA    *
005800*    VEZ (LA UNIDAD MPB SE FECHA CON EL MES DEL SABADO).            *
005900 01  W-SAB-FECHA               PIC 9(08) VALUE ZERO.
006000 01  W-SAB-FECHA-R REDEFINES W-SAB-FECHA.
006100     05  W-SAB-ANIO            PIC 9(04).
006200     05  W-SAB-MES             PIC 9(02).
006300     05  W-SAB-DIA             PIC 9(02).
006400 01  W-DOM-FECHA               PIC 9(08) VALUE ZERO.
006500*    W-IX-SAB Y W-IX-DOM GUARDAN LA FILA DE FE1D-TAB DEL SABADO Y   *
006600*    DEL DOMINGO QUE SE ESTAN UNIENDO; W-IX-HVY RECORRE FE1H-TAB    *
006700*    CUANDO SE BUSCA SI LA UNIDAD CAE EN UN DIA PESADO.             *
006800 01  W-IX-SAB                  PIC 9(05) COMP VALUE ZERO.
006900 01  W-IX-DOM                  PIC 9(05) COMP VALUE ZERO.
007000 01  W-IX-HVY                  PIC 9(05) COMP VALUE ZERO.
007100*    W-K ES EL SUBINDICE GENERICO DE TRABAJO, REUTILIZADO EN        *
007200*    CASI TODOS LOS PARRAFOS DE ESTE PROGRAMA; NUNCA SOBREVIVE     *
007300*    DE UN PERFORM AL SIGUIENTE.                                    *
007400 01  W-K                       PIC 9(02) COMP VALUE ZERO.
007500*    W-ESC-UNION-CNT CUENTA CUANTAS EXCLUSIONES DISTINTAS QUEDARON  *
007600*    EN LA UNION SABADO+DOMINGO DE UNA UNIDAD MPB (NUNCA MAS DE 9,  *
007700*    PORQUE ESE ES EL TOPE DE LA TABLA DE EXCLUSIONES).             *
007800 01  W-ESC-UNION-CNT           PIC 9(02) COMP VALUE ZERO.
007900 01  W-SW-PESANTE              PIC 9(01) VALUE ZERO.
008000*    W-SW-YA-EN-UNION ES EL INTERRUPTOR DE 315-ACUMULA-SI-NUEVO    *
008100*    PARA NO DUPLICAR UNA EXCLUSION QUE YA TRAJO EL SABADO CUANDO  *
008200*    EL DOMINGO REPITE EL MISMO EQUIPO EXCLUIDO.                    *
008300 01  W-SW-YA-EN-UNION          PIC 9(01) VALUE ZERO.
008400     88  W-SW-YA-EN-UNION-SI          VALUE 1.
008500 01  W-MENSAJE                 PIC X(200) VALUE SPACES.
008600*    EL BLOQUE W-DELTA/W-FECHA-CHK/W-DIA-MES-CHK/W-RESTO10/W-DIST   *
008700*    SON TODOS DE TRABAJO PARA 390-PROXIMIDAD-OK Y SUS SUBORDINADOS *
008800*    -- NINGUNO SOBREVIVE FUERA DE ESA FAMILIA DE PARRAFOS.         *
008900 01  W-DELTA                   PIC S9(05) COMP VALUE ZERO.
009000 01  W-FECHA-CHK               PIC 9(08) VALUE ZERO.
009100 01  W-DIA-MES-CHK             PIC 9(02) COMP VALUE ZERO.
009200 01  W-RESTO10                 PIC 9(02) COMP VALUE ZERO.
009300 01  W-DIST                    PIC 9(05) COMP VALUE ZERO.
009400 01  W-SW-FALLA-PROX           PIC X(01) VALUE 'N'.
009500     88  W-PROX-FALLO                  VALUE 'S'.
009600*    FEDATP0 TRAE EL BLOQUE FE9D-PARM QUE ESTE PROGRAMA USA PARA    *
009700*    HABLAR CON FE9DTE0 (SUMAR DIAS, SACAR DIA DE LA SEMANA, ETC).  *
009800 COPY FEDATP0.
009900 LINKAGE SECTION.
010000     COPY FESWRK0 REPLACING ==FE-WORK-AREA== BY ==LK-FE-WORK-AREA==.
010100******************************************************************
010200 PROCEDURE DIVISION USING LK-FE-WORK-AREA.
010300******************************************************************
010400*    ESTE SUBPROGRAMA SE LLAMA CON DOS MODOS DISTINTOS, SEGUN LO   *
010500*    QUE PIDA EL RENGLON DE FUNCION QUE TRAE LK-FE-WORK-AREA:      *
010600*    EL PRIMERO (FE3U-ARMA-UNIDADES) CORRE UNA SOLA VEZ POR        *
010700*    QUINCENA PARA CONVERTIR LOS RENGLONES DE FE1D-TAB EN LA       *
010800*    TABLA DE UNIDADES DE ARMADO (FE3U-TAB); EL SEGUNDO            *
010900*    (FE3U-CHECA-PROX) SE LLAMA MUCHAS VECES DESDE FE4GRD0, UNA    *
011000*    POR CADA COMBINACION EQUIPO/FECHA QUE QUIERE PROBAR, Y NO     *
011100*    TOCA PARA NADA LA TABLA DE UNIDADES.                          *
011200 000-MAIN SECTION.
011300 000-MAIN-P.
011400     EVALUATE TRUE
011500*    PRIMERO SE JUNTAN LOS PARES SABADO/DOMINGO DE MP EN BLOQUES   *
011600*    "MPB"; DESPUES SE RECORRE LA TABLA OTRA VEZ PARA CONVERTIR    *
011700*    EN UNIDAD SUELTA TODO RENGLON QUE EL PRIMER PASO NO CONSUMIO. *
011800         WHEN FE3U-ARMA-UNIDADES
011900             PERFORM 300-ARMA-BLOQUES THRU 300-ARMA-BLOQUES-E
012000             PERFORM 350-ARMA-UNITARIAS THRU 350-ARMA-UNITARIAS-E
012100*    ESTE OTRO MODO ES UNA FUNCION PURA: NO LEE NI ESCRIBE         *
012200*    FE3U-TAB, SOLO EVALUA LA REGLA DE PROXIMIDAD PARA EL PAR      *
012300*    EQUIPO/FECHA QUE TRAE EL AREA DE LIGA.                        *
012400         WHEN FE3U-CHECA-PROX
012500             PERFORM 390-PROXIMIDAD-OK THRU 390-PROXIMIDAD-OK-E
012600*    RENGLON DE FUNCION DESCONOCIDO: NO SE HACE NADA Y SE REGRESA  *
012700*    SIN TOCAR EL AREA DE LIGA (ESTO NO DEBERIA OCURRIR NUNCA).    *
012800         WHEN OTHER
012900             CONTINUE
013000     END-EVALUATE
013100     GOBACK.
013200 000-MAIN-E.
013300     EXIT.
013400******************************************************************
013500*    300-ARMA-BLOQUES : UNE SABADO-MP CON DOMINGO-MP ADYACENTE    *
013600*    EN UNA SOLA UNIDAD "MPB".                                    *
013700******************************************************************
013800 300-ARMA-BLOQUES SECTION.
013900 300-ARMA-BLOQUES-P.
014000*    RECORRE TODA LA TABLA DE RENGLONES UNA VEZ BUSCANDO SABADOS   *
014100*    MP SIN CONSUMIR; EL ORDEN DE LA TABLA ES EL ORDEN DE LECTURA  *
014200*    DEL TXT DE ORIGEN, NO NECESARIAMENTE CRONOLOGICO, POR ESO     *
014300*    CADA RENGLON SE CLASIFICA POR SU PROPIA FECHA Y NO POR        *
014400*    POSICION.                                                     *
014500     PERFORM 301-CHECA-UNA-FILA-SAB THRU 301-CHECA-UNA-FILA-SAB-E
014600         VARYING W-IX-SAB FROM 1 BY 1
014700         UNTIL W-IX-SAB > FE-TOTAL-FILAS
014800     GO TO 300-ARMA-BLOQUES-E.
014900 300-ARMA-BLOQUES-E.
015000     EXIT.
015100 301-CHECA-UNA-FILA-SAB SECTION.
015200 301-CHECA-UNA-FILA-SAB-P.
015300*    SOLO INTERESAN LOS RENGLONES DE TURNO MP QUE AUN NO FORMAN    *
015400*    PARTE DE NINGUNA UNIDAD; SE CONSULTA A FE9DTE0 EN MODO 'DOW ' *
015500*    PORQUE ESTE PROGRAMA NO CALCULA DIA DE LA SEMANA POR SU       *
015600*    CUENTA (ESO QUEDA CENTRALIZADO EN EL SUBPROGRAMA DE FECHAS).  *
015700     IF FE1D-TURNO(W-IX-SAB) = 'MP' AND
015800        NOT FE1D-YA-CONSUMIDO(W-IX-SAB)
015900             MOVE FE1D-FECHA(W-IX-SAB) TO W-SAB-FECHA
016000             MOVE 'DOW '               TO FE9D-FUNCION
016100             MOVE W-SAB-FECHA          TO FE9D-FECHA
016200             CALL 'FE9DTE0' USING FE9D-PARM
016300*    EL CODIGO 6 ES SABADO EN LA CONVENCION DE FE9DTE0 (1=DOMINGO).*
016400             IF FE9D-DIA-SEM = 6
016500                 PERFORM 305-UNE-SAB-DOM
016600                     THRU 305-UNE-SAB-DOM-E
016700             END-IF
016800     END-IF
016900     GO TO 301-CHECA-UNA-FILA-SAB-E.
017000 301-CHECA-UNA-FILA-SAB-E.
017100     EXIT.
017200******************************************************************
017300*    305-UNE-SAB-DOM : BUSCA EL MP DEL DOMINGO SIGUIENTE Y ARMA   *
017400*    LA UNIDAD MPB SI EXISTE Y NINGUNO DE LOS DOS YA SE CONSUMIO. *
017500******************************************************************
017600 305-UNE-SAB-DOM SECTION.
017700 305-UNE-SAB-DOM-P.
017800*    SE PIDE A FE9DTE0 LA FECHA UN DIA DESPUES DEL SABADO (MODO    *
017900*    'ADD ' CON DELTA = 1) EN LUGAR DE SUMAR A MANO, PARA QUE EL   *
018000*    CAMBIO DE MES O DE ANIO LO RESUELVA SIEMPRE EL MISMO LUGAR.   *
018100     MOVE 'ADD '       TO FE9D-FUNCION
018200     MOVE W-SAB-FECHA  TO FE9D-FECHA
018300     MOVE 1            TO FE9D-DELTA
018400     CALL 'FE9DTE0' USING FE9D-PARM
018500     MOVE FE9D-FECHA   TO W-DOM-FECHA
018600     MOVE ZERO TO W-IX-DOM
018700     PERFORM 306-BUSCA-DOM-MP THRU 306-BUSCA-DOM-MP-E
018800         VARYING W-K FROM 1 BY 1
018900         UNTIL W-K > FE-TOTAL-FILAS
019000*    SI NO HAY MP DE DOMINGO QUE LE CORRESPONDA A ESTE SABADO, EL  *
019100*    SABADO SE QUEDA SUELTO Y SE ARMARA COMO UNIDAD UNITARIA MAS   *
019200*    ADELANTE, EN 350-ARMA-UNITARIAS.                              *
019300     IF W-IX-DOM = ZERO
019400         GO TO 305-UNE-SAB-DOM-E
019500     END-IF
019600*--------------------------------------------------------------*
019700*    UNIFICA LA FORZATA (ERROR SI DIFIEREN LOS DOS LADOS)        *
019800*--------------------------------------------------------------*
019900*    LA FORZATA SE CAPTURA POR RENGLON EN EL TXT DE ORIGEN, PERO   *
020000*    UNA VEZ QUE SABADO Y DOMINGO SE FUNDEN EN UNA SOLA UNIDAD     *
020100*    MPB AMBOS DEBEN APUNTAR AL MISMO EQUIPO FORZADO; SI LLEGAN    *
020200*    DOS EQUIPOS DISTINTOS ES UN DATO CONTRADICTORIO DEL TXT Y SE  *
020300*    REPORTA COMO VIOLACION EN LUGAR DE ELEGIR UNO ARBITRARIAMENTE.*
020400     IF FE1D-FORZ-PRES(W-IX-SAB) = 1 AND
020500        FE1D-FORZ-PRES(W-IX-DOM) = 1 AND
020600        FE1D-FORZ-TEAM(W-IX-SAB) NOT = FE1D-FORZ-TEAM(W-IX-DOM)
020700             MOVE 'FORZATE DIVERSE TRA SABATO E DOMENICA MP'
020800                  TO W-MENSAJE
020900             PERFORM 880-AGREGA-VIOLACION-2
021000                 THRU 880-AGREGA-VIOLACION-2-E
021100             GO TO 305-UNE-SAB-DOM-E
021200     END-IF
021300     IF FE1D-FORZ-PRES(W-IX-SAB) = 1 AND
021400        FE1D-FORZ-PRES(W-IX-DOM) = 0
021500*    SI SOLO EL SABADO TRAE FORZATA, SE LA HEREDA AL DOMINGO ANTES  *
021600*    DE FUNDIR LOS DOS RENGLONES EN UNA SOLA UNIDAD.                *
021700             MOVE 1 TO FE1D-FORZ-PRES(W-IX-DOM)
021800             MOVE FE1D-FORZ-TEAM(W-IX-SAB)
021900                 TO FE1D-FORZ-TEAM(W-IX-DOM)
022000     END-IF
022100     IF FE1D-FORZ-PRES(W-IX-DOM) = 1 AND
022200        FE1D-FORZ-PRES(W-IX-SAB) = 0
022300*    Y SIMETRICAMENTE, SI SOLO EL DOMINGO LA TRAE, SE LA HEREDA     *
022400*    AL SABADO; ASI LA UNIDAD MPB SIEMPRE QUEDA CON UN SOLO VALOR   *
022500*    DE FORZATA CONSISTENTE PARA LOS DOS DIAS.                      *
022600             MOVE 1 TO FE1D-FORZ-PRES(W-IX-SAB)
022700             MOVE FE1D-FORZ-TEAM(W-IX-DOM)
022800                 TO FE1D-FORZ-TEAM(W-IX-SAB)
022900     END-IF
023000     PERFORM 310-CREA-UNIDAD-MPB THRU 310-CREA-UNIDAD-MPB-E
023100     GO TO 305-UNE-SAB-DOM-E.
023200 305-UNE-SAB-DOM-E.
023300     EXIT.
023400 306-BUSCA-DOM-MP SECTION.
023500 306-BUSCA-DOM-MP-P.
023600*    BUSQUEDA LINEAL DEL RENGLON DE DOMINGO QUE CORRESPONDE A ESTE *
023700*    SABADO; NO SE CORTA EL PERFORM AL ENCONTRARLO PORQUE LA       *
023800*    TABLA ES CHICA (400 RENGLONES COMO MAXIMO) Y ASI SE EVITA     *
023900*    UN GO TO ADICIONAL FUERA DEL RANGO DEL PERFORM VARYING.       *
024000     IF FE1D-FECHA(W-K) = W-DOM-FECHA AND
024100        FE1D-TURNO(W-K) = 'MP' AND
024200        NOT FE1D-YA-CONSUMIDO(W-K)
024300             MOVE W-K TO W-IX-DOM
024400     END-IF
024500     GO TO 306-BUSCA-DOM-MP-E.
024600 306-BUSCA-DOM-MP-E.
024700     EXIT.
024800******************************************************************
024900*    310-CREA-UNIDAD-MPB : CONSTRUYE LA ENTRADA FE3U-TAB DEL      *
025000*    BLOQUE SABADO-DOMINGO Y MARCA AMBOS RENGLONES CONSUMIDOS.    *
025100******************************************************************
025200 310-CREA-UNIDAD-MPB SECTION.
025300 310-CREA-UNIDAD-MPB-P.
025400*    EL IDENTIFICADOR FE3U-ID SE ARMA CONCATENANDO LAS DOS FECHAS  *
025500*    SEPARADAS POR '..' Y EL SUFIJO '|MPB'; ESTE TEXTO ES EL QUE   *
025600*    VA EN LOS REPORTES DE ASIGNACION PARA QUE EL LECTOR VEA DE    *
025700*    UN VISTAZO QUE SE TRATA DE UN BLOQUE DE DOS DIAS Y NO DE UNA  *
025800*    SOLA JORNADA.                                                 *
025900     ADD 1 TO FE-TOTAL-UNIDADES
026000     MOVE W-SAB-FECHA  TO FE3U-FECHA1(FE-TOTAL-UNIDADES)
026100     MOVE W-DOM-FECHA  TO FE3U-FECHA2(FE-TOTAL-UNIDADES)
026200     MOVE 'MPB'        TO FE3U-TIPO(FE-TOTAL-UNIDADES)
026300     STRING W-SAB-FECHA DELIMITED BY SIZE
026400            '..' DELIMITED BY SIZE
026500            W-DOM-FECHA DELIMITED BY SIZE
026600            '|MPB' DELIMITED BY SIZE
026700         INTO FE3U-ID(FE-TOTAL-UNIDADES)
026800*    EL PESO DE LA UNIDAD UNIDA ES LA SUMA DE LOS DOS PESOS         *
026900*    ORIGINALES, PARA QUE LA CARGA ACUMULADA DEL EQUIPO QUE TOME   *
027000*    EL BLOQUE REFLEJE LAS DOS JORNADAS Y NO SOLO UNA.             *
027100     COMPUTE FE3U-PESO(FE-TOTAL-UNIDADES) =
027200         FE1D-PESO(W-IX-SAB) + FE1D-PESO(W-IX-DOM)
027300     MOVE W-SAB-MES    TO FE3U-MES(FE-TOTAL-UNIDADES)
027400     MOVE W-SAB-ANIO   TO FE3U-ANIO(FE-TOTAL-UNIDADES)
027500     MOVE FE1D-FORZ-PRES(W-IX-SAB)
027600         TO FE3U-FORZ-PRES(FE-TOTAL-UNIDADES)
027700     MOVE FE1D-FORZ-TEAM(W-IX-SAB)
027800         TO FE3U-FORZ-TEAM(FE-TOTAL-UNIDADES)
027900*    LA LISTA DE EXCLUSIONES DE LA UNIDAD ES LA UNION DE LAS DOS   *
028000*    LISTAS ORIGINALES (SABADO Y DOMINGO), SIN REPETIR EQUIPOS;    *
028100*    PRIMERO SE COPIA TODA LA DEL SABADO TAL CUAL, Y LUEGO SOLO SE *
028200*    AGREGAN DEL DOMINGO LOS EQUIPOS QUE AUN NO APARECEN.          *
028300     MOVE ZERO TO W-ESC-UNION-CNT
028400     PERFORM 3101-COPIA-ESCL-SAB THRU 3101-COPIA-ESCL-SAB-E
028500         VARYING W-K FROM 1 BY 1
028600         UNTIL W-K > FE1D-ESCL-CNT(W-IX-SAB)
028700     PERFORM 315-ACUMULA-SI-NUEVO THRU 315-ACUMULA-SI-NUEVO-E
028800         VARYING W-K FROM 1 BY 1
028900         UNTIL W-K > FE1D-ESCL-CNT(W-IX-DOM)
029000     MOVE W-ESC-UNION-CNT TO FE3U-ESCL-CNT(FE-TOTAL-UNIDADES)
029100*    LA UNIDAD SE MARCA PESANTE SI CUALQUIERA DE LOS DOS DIAS QUE  *
029200*    LA FORMAN APARECE EN LA TABLA DE DIAS PESADOS (FE1H-TAB);     *
029300*    ESTO ES LO QUE LUEGO HACE QUE FE4GRD0 LA REPARTA SOLO ENTRE   *
029400*    EQUIPOS CON CAPACIDAD PARA DIAS PESADOS.                      *
029500     MOVE ZERO TO W-SW-PESANTE
029600     PERFORM 3103-CHECA-PESANTE-MPB THRU 3103-CHECA-PESANTE-MPB-E
029700         VARYING W-IX-HVY FROM 1 BY 1
029800         UNTIL W-IX-HVY > FE-TOTAL-PESADOS
029900     MOVE W-SW-PESANTE TO FE3U-PESANTE(FE-TOTAL-UNIDADES)
030000     MOVE W-IX-SAB TO FE3U-ROW1-IX(FE-TOTAL-UNIDADES)
030100     MOVE W-IX-DOM TO FE3U-ROW2-IX(FE-TOTAL-UNIDADES)
030200*    SE MARCAN AMBOS RENGLONES ORIGINALES COMO CONSUMIDOS PARA QUE *
030300*    350-ARMA-UNITARIAS NO LOS VUELVA A TOMAR COMO UNIDADES        *
030400*    SUELTAS MAS ADELANTE.                                         *
030500     SET FE1D-YA-CONSUMIDO(W-IX-SAB) TO TRUE
030600     SET FE1D-YA-CONSUMIDO(W-IX-DOM) TO TRUE
030700*    SOLO SI LA UNIDAD TRAE FORZATA TIENE SENTIDO BUSCAR SI ESE    *
030800*    MISMO EQUIPO QUEDO TAMBIEN EN LA LISTA DE EXCLUSIONES DE LA   *
030900*    UNIDAD, LO CUAL SERIA UNA CONTRADICCION DEL TXT DE ORIGEN.    *
031000     IF FE3U-HAY-FORZATA(FE-TOTAL-UNIDADES)
031100         PERFORM 3104-CHECA-FORZ-CONFLICTO
031200             THRU 3104-CHECA-FORZ-CONFLICTO-E
031300             VARYING W-K FROM 1 BY 1
031400             UNTIL W-K > FE3U-ESCL-CNT(FE-TOTAL-UNIDADES)
031500     END-IF
031600     GO TO 310-CREA-UNIDAD-MPB-E.
031700 310-CREA-UNIDAD-MPB-E.
031800     EXIT.
031900 3101-COPIA-ESCL-SAB SECTION.
032000 3101-COPIA-ESCL-SAB-P.
032100*    COPIA DIRECTA, RENGLON POR RENGLON, DE LA LISTA DE EXCLUSION  *
032200*    DEL SABADO; NO HACE FALTA CHECAR DUPLICADOS AQUI PORQUE ES LA *
032300*    PRIMERA LISTA QUE SE VIERTE EN LA UNION.                      *
032400     ADD 1 TO W-ESC-UNION-CNT
032500     MOVE FE1D-ESCL-LIST(W-IX-SAB, W-K)
032600         TO FE3U-ESCL-LIST(FE-TOTAL-UNIDADES, W-ESC-UNION-CNT)
032700     GO TO 3101-COPIA-ESCL-SAB-E.
032800 3101-COPIA-ESCL-SAB-E.
032900     EXIT.
033000 3103-CHECA-PESANTE-MPB SECTION.
033100 3103-CHECA-PESANTE-MPB-P.
033200*    RECORRE LA TABLA DE DIAS PESADOS COMPLETA (ES CHICA, TOPE 200 *
033300*    RENGLONES) BUSCANDO UN RENGLON VALIDO DE TURNO MP QUE CAIGA   *
033400*    EN CUALQUIERA DE LAS DOS FECHAS DE LA UNIDAD.                 *
033500     IF FE1H-VALIDA(W-IX-HVY) AND FE1H-TURNO(W-IX-HVY) = 'MP'
033600         AND (FE1H-FECHA(W-IX-HVY) = W-SAB-FECHA OR
033700              FE1H-FECHA(W-IX-HVY) = W-DOM-FECHA)
033800             MOVE 1 TO W-SW-PESANTE
033900     END-IF
034000     GO TO 3103-CHECA-PESANTE-MPB-E.
034100 3103-CHECA-PESANTE-MPB-E.
034200     EXIT.
034300 3104-CHECA-FORZ-CONFLICTO SECTION.
034400 3104-CHECA-FORZ-CONFLICTO-P.
034500*    SI EL EQUIPO FORZADO DE LA UNIDAD TAMBIEN APARECE EN SU       *
034600*    PROPIA LISTA DE EXCLUSIONES, EL TXT DE ORIGEN SE CONTRADICE   *
034700*    A SI MISMO (PIDE Y PROHIBE AL MISMO EQUIPO PARA LA MISMA      *
034800*    UNIDAD) Y SE REPORTA COMO VIOLACION.                          *
034900     IF FE3U-ESCL-LIST(FE-TOTAL-UNIDADES, W-K) =
035000        FE3U-FORZ-TEAM(FE-TOTAL-UNIDADES)
035100             MOVE 'FORZATA IN CONFLITTO CON ESCLUSIONI'
035200                  TO W-MENSAJE
035300             PERFORM 880-AGREGA-VIOLACION-2
035400                 THRU 880-AGREGA-VIOLACION-2-E
035500     END-IF
035600     GO TO 3104-CHECA-FORZ-CONFLICTO-E.
035700 3104-CHECA-FORZ-CONFLICTO-E.
035800     EXIT.
035900******************************************************************
036000*    315-ACUMULA-SI-NUEVO : AGREGA EL VALOR DE ESCLUSE DEL        *
036100*    DOMINGO A LA UNION SOLO SI NO ESTABA YA EN LA DEL SABADO.    *
036200******************************************************************
036300 315-ACUMULA-SI-NUEVO SECTION.
036400 315-ACUMULA-SI-NUEVO-P.
036500*    NOTA: AQUI W-DIST SE REUTILIZA COMO INDICE DE RECORRIDO DE LA *
036600*    LISTA YA ACUMULADA (NO COMO DISTANCIA EN DIAS); ES EL MISMO   *
036700*    CAMPO QUE USA LA FAMILIA DE PROXIMIDAD PORQUE AMBOS USOS SON  *
036800*    TRANSITORIOS Y NUNCA COINCIDEN EN EL TIEMPO.                  *
036900     MOVE ZERO TO W-DIST
037000     MOVE ZERO TO W-SW-YA-EN-UNION
037100     PERFORM 3151-CHECA-YA-EN-UNION THRU 3151-CHECA-YA-EN-UNION-E
037200         VARYING W-DIST FROM 1 BY 1
037300         UNTIL W-DIST > W-ESC-UNION-CNT
037400     IF W-SW-YA-EN-UNION-SI
037500         GO TO 315-ACUMULA-SI-NUEVO-E
037600     END-IF
037700     ADD 1 TO W-ESC-UNION-CNT
037800     MOVE FE1D-ESCL-LIST(W-IX-DOM, W-K)
037900         TO FE3U-ESCL-LIST(FE-TOTAL-UNIDADES, W-ESC-UNION-CNT)
038000     GO TO 315-ACUMULA-SI-NUEVO-E.
038100 315-ACUMULA-SI-NUEVO-E.
038200     EXIT.
038300 3151-CHECA-YA-EN-UNION SECTION.
038400 3151-CHECA-YA-EN-UNION-P.
038500*    COMPARA EL EQUIPO DEL DOMINGO QUE SE QUIERE AGREGAR CONTRA    *
038600*    CADA EQUIPO YA PRESENTE EN LA UNION; SI ALGUNO COINCIDE SE    *
038700*    PRENDE EL INTERRUPTOR Y 315 NO LO VUELVE A COPIAR.            *
038800     IF FE3U-ESCL-LIST(FE-TOTAL-UNIDADES, W-DIST) =
038900        FE1D-ESCL-LIST(W-IX-DOM, W-K)
039000             MOVE 1 TO W-SW-YA-EN-UNION
039100     END-IF
039200     GO TO 3151-CHECA-YA-EN-UNION-E.
039300 3151-CHECA-YA-EN-UNION-E.
039400     EXIT.
039500******************************************************************
039600*    350-ARMA-UNITARIAS : CADA RENGLON NO CONSUMIDO SE CONVIERTE  *
039700*    EN UNA UNIDAD 1:1 (TODOS LOS SN, Y LOS MP SIN PAREJA).       *
039800******************************************************************
039900 350-ARMA-UNITARIAS SECTION.
040000 350-ARMA-UNITARIAS-P.
040100*    SE RECORRE LA TABLA COMPLETA OTRA VEZ (YA NO POR SABADOS,      *
040200*    SINO POR TODOS LOS RENGLONES) PORQUE AQUI SE QUIERE ATRAPAR    *
040300*    TANTO LOS SN COMO LOS MP QUE NO ENCONTRARON PAREJA EN 300.     *
040400     PERFORM 355-CREA-UNIDAD-SIMPLE THRU 355-CREA-UNIDAD-SIMPLE-E
040500         VARYING W-K FROM 1 BY 1
040600         UNTIL W-K > FE-TOTAL-FILAS
040700     GO TO 350-ARMA-UNITARIAS-E.
040800 350-ARMA-UNITARIAS-E.
040900     EXIT.
041000 355-CREA-UNIDAD-SIMPLE SECTION.
041100 355-CREA-UNIDAD-SIMPLE-P.
041200*    SI EL RENGLON YA SE USO EN UN BLOQUE MPB SE BRINCA SIN MAS;    *
041300*    DE LO CONTRARIO SE CONVIERTE TAL CUAL EN UNA UNIDAD 1:1, CON   *
041400*    FECHA2 EN CEROS PARA DEJAR CLARO QUE NO ES UN BLOQUE DE DOS    *
041500*    DIAS.                                                         *
041600     IF FE1D-YA-CONSUMIDO(W-K)
041700         GO TO 355-CREA-UNIDAD-SIMPLE-E
041800     END-IF
041900*    FE3U-FECHA2 SE DEJA EN CEROS A PROPOSITO; ES LA MARCA QUE      *
042000*    FE5OUT0 Y FE4GRD0 USAN PARA SABER QUE ESTA UNIDAD ES DE UN     *
042100*    SOLO DIA Y NO UN BLOQUE SABADO-DOMINGO.                        *
042200     ADD 1 TO FE-TOTAL-UNIDADES
042300     MOVE FE1D-FECHA(W-K) TO FE3U-FECHA1(FE-TOTAL-UNIDADES)
042400     MOVE ZERO            TO FE3U-FECHA2(FE-TOTAL-UNIDADES)
042500     MOVE FE1D-TURNO(W-K) TO FE3U-TIPO(FE-TOTAL-UNIDADES)
042600*    AQUI EL IDENTIFICADOR ES SOLO FECHA Y TURNO SEPARADOS POR '|', *
042700*    SIN EL SUFIJO '|MPB' QUE SI LLEVAN LAS UNIDADES DE BLOQUE.     *
042800     STRING FE1D-FECHA(W-K) DELIMITED BY SIZE
042900            '|' DELIMITED BY SIZE
043000            FE1D-TURNO(W-K) DELIMITED BY SIZE
043100         INTO FE3U-ID(FE-TOTAL-UNIDADES)
043200     MOVE FE1D-PESO(W-K) TO FE3U-PESO(FE-TOTAL-UNIDADES)
043300     MOVE FE1D-F-MES(W-K) TO FE3U-MES(FE-TOTAL-UNIDADES)
043400     MOVE FE1D-F-ANIO(W-K) TO FE3U-ANIO(FE-TOTAL-UNIDADES)
043500     MOVE FE1D-FORZ-PRES(W-K)
043600*    AQUI NO HACE FALTA CONCILIAR NADA COMO EN EL BLOQUE MPB: LA    *
043700*    UNIDAD UNITARIA TIENE UN SOLO RENGLON DE ORIGEN, ASI QUE SU    *
043800*    FORZATA (SI LA TRAE) SE COPIA DIRECTO.                         *
043900         TO FE3U-FORZ-PRES(FE-TOTAL-UNIDADES)
044000     MOVE FE1D-FORZ-TEAM(W-K)
044100         TO FE3U-FORZ-TEAM(FE-TOTAL-UNIDADES)
044200     MOVE FE1D-ESCL-CNT(W-K)
044300         TO FE3U-ESCL-CNT(FE-TOTAL-UNIDADES)
044400     PERFORM 3551-COPIA-ESCL-UNIT THRU 3551-COPIA-ESCL-UNIT-E
044500         VARYING W-IX-HVY FROM 1 BY 1
044600         UNTIL W-IX-HVY > FE1D-ESCL-CNT(W-K)
044700     MOVE ZERO TO W-SW-PESANTE
044800     PERFORM 3552-CHECA-PESANTE-UNIT THRU 3552-CHECA-PESANTE-UNIT-E
044900         VARYING W-IX-HVY FROM 1 BY 1
045000         UNTIL W-IX-HVY > FE-TOTAL-PESADOS
045100     MOVE W-SW-PESANTE TO FE3U-PESANTE(FE-TOTAL-UNIDADES)
045200     MOVE W-K TO FE3U-ROW1-IX(FE-TOTAL-UNIDADES)
045300     MOVE ZERO TO FE3U-ROW2-IX(FE-TOTAL-UNIDADES)
045400     SET FE1D-YA-CONSUMIDO(W-K) TO TRUE
045500     GO TO 355-CREA-UNIDAD-SIMPLE-E.
045600 355-CREA-UNIDAD-SIMPLE-E.
045700     EXIT.
045800 3551-COPIA-ESCL-UNIT SECTION.
045900 3551-COPIA-ESCL-UNIT-P.
046000*    UNIDAD SUELTA: LA LISTA DE EXCLUSIONES SE COPIA TAL CUAL DEL   *
046100*    RENGLON ORIGINAL, SIN NECESIDAD DE UNION PORQUE NO HAY UN      *
046200*    SEGUNDO RENGLON CON QUIEN FUNDIRSE.                            *
046300     MOVE FE1D-ESCL-LIST(W-K, W-IX-HVY)
046400         TO FE3U-ESCL-LIST(FE-TOTAL-UNIDADES, W-IX-HVY)
046500     GO TO 3551-COPIA-ESCL-UNIT-E.
046600 3551-COPIA-ESCL-UNIT-E.
046700     EXIT.
046800 3552-CHECA-PESANTE-UNIT SECTION.
046900 3552-CHECA-PESANTE-UNIT-P.
047000*    MISMA IDEA QUE 3103, PERO PARA UNA UNIDAD DE UN SOLO DIA: BASTA*
047100*    CON QUE LA FECHA Y EL TURNO DEL RENGLON COINCIDAN CON UN       *
047200*    RENGLON VALIDO DE LA TABLA DE DIAS PESADOS.                    *
047300     IF FE1H-VALIDA(W-IX-HVY) AND
047400        FE1H-FECHA(W-IX-HVY) = FE1D-FECHA(W-K) AND
047500        FE1H-TURNO(W-IX-HVY) = FE1D-TURNO(W-K)
047600             MOVE 1 TO W-SW-PESANTE
047700     END-IF
047800     GO TO 3552-CHECA-PESANTE-UNIT-E.
047900 3552-CHECA-PESANTE-UNIT-E.
048000     EXIT.
048100******************************************************************
048200*    390-PROXIMIDAD-OK : REGLA DE PROXIMIDAD EQUIPO/DIA. RECIBE   *
048300*    EQUIPO EN FE3U-IN-EQUIPO Y FECHA EN FE3U-IN-FECHA; REGRESA   *
048400*    FE3U-OUT-OK = 'S' SI EL EQUIPO PASA LA PRUEBA PARA ESA       *
048500*    FECHA. LOS DIAS REGULARES DE UN EQUIPO N SON LOS DIAS-DEL-   *
048600*    MES D TALES QUE D MOD 10 = N (N=1..9) O D MOD 10 = 0 (N=10); *
048700*    EL DIA 31 NUNCA ES REGULAR PARA NINGUN EQUIPO.                *
048800******************************************************************
048900 390-PROXIMIDAD-OK SECTION.
049000 390-PROXIMIDAD-OK-P.
049100*    SE BARRE UNA VENTANA DE DIAS ALREDEDOR DE LA FECHA RECIBIDA,   *
049200*    DE -FE-MIN-PROX-DIAS A +FE-MIN-PROX-DIAS, PROBANDO EN CADA     *
049300*    DESPLAZAMIENTO SI ESE DIA ES UN DIA REGULAR DEL EQUIPO; EL     *
049400*    PERFORM SE DETIENE EN CUANTO SE ENCUENTRA LA PRIMERA FALLA O   *
049500*    SE AGOTA LA VENTANA.                                           *
049600     MOVE 'S' TO FE3U-OUT-OK
049700     MOVE 'N' TO W-SW-FALLA-PROX
049800     COMPUTE W-DELTA = 0 - FE-MIN-PROX-DIAS
049900     PERFORM 395-PRUEBA-UN-DELTA THRU 395-PRUEBA-UN-DELTA-E
050000         UNTIL W-DELTA > FE-MIN-PROX-DIAS
050100         OR W-PROX-FALLO
050200     IF W-PROX-FALLO
050300         MOVE 'N' TO FE3U-OUT-OK
050400     END-IF
050500     GO TO 390-PROXIMIDAD-OK-E.
050600 390-PROXIMIDAD-OK-E.
050700     EXIT.
050800 395-PRUEBA-UN-DELTA SECTION.
050900 395-PRUEBA-UN-DELTA-P.
051000*    SE USA FE9DTE0 PARA MOVER LA FECHA DE ENTRADA W-DELTA DIAS     *
051100*    (PUEDE SER NEGATIVO) Y SE SACA EL DIA DEL MES RESULTANTE; ESTO *
051200*    EVITA TENER QUE RESOLVER AQUI LOS CAMBIOS DE MES.              *
051300     MOVE FE3U-IN-FECHA TO FE9D-FECHA
051400     MOVE 'ADD '        TO FE9D-FUNCION
051500     MOVE W-DELTA       TO FE9D-DELTA
051600     CALL 'FE9DTE0' USING FE9D-PARM
051700     MOVE FE9D-FECHA    TO W-FECHA-CHK
051800     MOVE FE9D-FEC-DIA  TO W-DIA-MES-CHK
051900*    EL DIA 31 SE EXCLUYE SIEMPRE DE LA PRUEBA (NO ES UN DIA        *
052000*    REGULAR DE NINGUN EQUIPO); PARA EL EQUIPO 10 EL RESIDUO QUE    *
052100*    CUENTA ES 0 (PORQUE 10 MOD 10 = 0), PARA LOS DEMAS EQUIPOS EL  *
052200*    RESIDUO DEBE COINCIDIR CON EL NUMERO DE EQUIPO MISMO.          *
052300     IF W-DIA-MES-CHK NOT = 31
052400         IF FE3U-IN-EQUIPO = 10
052500             DIVIDE W-DIA-MES-CHK BY 10 GIVING W-RESTO10
052600                 REMAINDER W-RESTO10
052700             IF W-RESTO10 = 0
052800                 PERFORM 396-EVALUA-DISTANCIA
052900                     THRU 396-EVALUA-DISTANCIA-E
053000             END-IF
053100         ELSE
053200             DIVIDE W-DIA-MES-CHK BY 10 GIVING W-RESTO10
053300                 REMAINDER W-RESTO10
053400             IF W-RESTO10 = FE3U-IN-EQUIPO
053500                 PERFORM 396-EVALUA-DISTANCIA
053600                     THRU 396-EVALUA-DISTANCIA-E
053700             END-IF
053800         END-IF
053900     END-IF
054000     ADD 1 TO W-DELTA
054100     GO TO 395-PRUEBA-UN-DELTA-E.
054200 395-PRUEBA-UN-DELTA-E.
054300     EXIT.
054400******************************************************************
054500*    396-EVALUA-DISTANCIA : LA DISTANCIA ABSOLUTA EN DIAS DEBE    *
054600*    SER ESTRICTAMENTE MENOR QUE MINPROXIMITYDAYS PARA FALLAR.    *
054700******************************************************************
054800 396-EVALUA-DISTANCIA SECTION.
054900 396-EVALUA-DISTANCIA-P.
055000*    SE ENCONTRO UN DIA REGULAR DEL EQUIPO DENTRO DE LA VENTANA;    *
055100*    FALTA VER QUE TAN CERCA ESTA DE LA FECHA ORIGINAL. SOLO CUENTA *
055200*    COMO VIOLACION SI LA DISTANCIA ES ESTRICTAMENTE MENOR QUE EL   *
055300*    MINIMO CONFIGURADO (UNA DISTANCIA IGUAL AL MINIMO SI PASA).    *
055400     IF W-DELTA < 0
055500         COMPUTE W-DIST = 0 - W-DELTA
055600     ELSE
055700         MOVE W-DELTA TO W-DIST
055800     END-IF
055900     IF W-DIST < FE-MIN-PROX-DIAS
056000         MOVE 'S' TO W-SW-FALLA-PROX
056100     END-IF
056200     GO TO 396-EVALUA-DISTANCIA-E.
056300 396-EVALUA-DISTANCIA-E.
056400     EXIT.
056500******************************************************************
056600*    880-AGREGA-VIOLACION-2 : AGREGA UNA VIOLACION DE ARMADO DE   *
056700*    UNIDADES (RENGLON GLOBAL, CAMPO __unit__).                   *
056800******************************************************************
056900 880-AGREGA-VIOLACION-2 SECTION.
057000 880-AGREGA-VIOLACION-2-P.
057100*    SE RESPETA EL MISMO TOPE DE 400 VIOLACIONES QUE USAN LOS       *
057200*    DEMAS PROGRAMAS DE LA SUITE, PARA QUE NINGUN ARCHIVO DE        *
057300*    VIOLACIONES CREZCA MAS ALLA DE LO QUE FE1VIO-FILE PUEDE        *
057400*    ACEPTAR; LAS VIOLACIONES QUE EXCEDEN EL TOPE SE PIERDEN         *
057500*    SILENCIOSAMENTE, COMO EN EL RESTO DE LA SUITE.                 *
057600     ADD 1 TO FE-TOTAL-VIOLACION
057700     IF FE-TOTAL-VIOLACION > 400
057800         GO TO 880-AGREGA-VIOLACION-2-E
057900     END-IF
058000*    FE1V-ROWNO SE DEJA EN CERO PORQUE ESTA VIOLACION NO PERTENECE  *
058100*    A UN RENGLON DEL TXT DE ENTRADA SINO AL PROCESO DE ARMADO DE   *
058200*    UNIDADES; EL CAMPO FIJO '__unit__' ES LA MARCA QUE FE5OUT0     *
058300*    RECONOCE PARA IMPRIMIRLA APARTE DE LAS VIOLACIONES POR FILA.   *
058400     MOVE ZERO       TO FE1V-ROWNO(FE-TOTAL-VIOLACION)
058500     MOVE '__unit__' TO FE1V-CAMPO(FE-TOTAL-VIOLACION)
058600     MOVE W-MENSAJE  TO FE1V-MENSAJE(FE-TOTAL-VIOLACION)
058700     GO TO 880-AGREGA-VIOLACION-2-E.
058800 880-AGREGA-VIOLACION-2-E.
058900     EXIT.
