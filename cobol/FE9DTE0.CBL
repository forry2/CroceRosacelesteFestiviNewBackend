000100******************************************************************
000200*                                                                *
000300*    PROGRAMA   : FE9DTE0                                       *
000400*    APLICACION : FESTIVOS - TURNOS DE GUARDIA                  *
000500*    DESCRIPCION: RUTINA COMUN DE FECHAS PARA EL SISTEMA         *
000600*                 FESTIVOS. CONVIERTE YYYYMMDD A DIA JULIANO     *
000700*                 Y VICEVERSA, DETERMINA DIA DE LA SEMANA Y      *
000800*                 SUMA/RESTA DIAS A UNA FECHA, SIN USAR          *
000900*                 FUNCIONES INTRINSECAS (NO DISPONIBLES EN       *
001000*                 ESTE COMPILADOR). EL LLAMADOR CARGA FE9D-      *
001100*                 FUNCION Y LOS CAMPOS DE ENTRADA EN EL AREA     *
001200*                 FE9D-PARM (COPY FEDATP0) Y RECIBE EL           *
001300*                 RESULTADO EN EL CAMPO DE SALIDA CORRESPON-     *
001400*                 DIENTE.                                        *
001500*                                                                *
001600*    TODOS LOS DEMAS PROGRAMAS DEL SISTEMA (FE1B000, FE2VAL0,    *
001700*    FE3UNT0, FE4GRD0) LLAMAN A ESTE MODULO EN VEZ DE CALCULAR    *
001800*    FECHAS POR SU CUENTA; ASI SE GARANTIZA QUE TODO EL SISTEMA   *
001900*    USA EL MISMO CALENDARIO Y LA MISMA REGLA DE SABADO/DOMINGO.  *
002000*                                                                *
002100******************************************************************
002200*                  R E G I S T R O   D E   C A M B I O S         *
002300******************************************************************
002400* 03/03/1989 JALV 000000 PROGRAMA ORIGINAL.                     *
002500* 17/09/1990 JALV 000014 SE AGREGA LA FUNCION 'ADD ' PARA SUMAR  *
002600*                        DIAS A UNA FECHA (LA REQUIERE LA        *
002700*                        PROXIMIDAD DE TURNOS).                  *
002800* 22/01/1992 PEDR 000031 CORRECCION EN EL CALCULO DEL DIA DE LA  *
002900*                        SEMANA PARA FECHAS ANTERIORES A 2000.   *
003000* 05/11/1993 JALV 000048 SE AGREGA VALIDACION DE MES Y DIA FUERA *
003100*                        DE RANGO (RETORNO '98').                *
003200* 14/06/1995 PEDR 000052 SE AMPLIA LA TABLA DE DIAS DEL MES PARA *
003300*                        CONTEMPLAR ANIO BISIESTO.                *
003400* 09/12/1998 JALV Y2K001 REVISION DE FIN DE SIGLO: EL ALGORITMO  *
003500*                        DE DIA JULIANO YA ES DE 4 DIGITOS DE    *
003600*                        ANIO, SIN VENTANA DE SIGLO; SIN CAMBIOS *
003700*                        DE CODIGO, SOLO CERTIFICACION Y2K.      *
003800* 03/02/1999 PEDR Y2K007 PRUEBAS DE CORRIDA CON FECHAS 1999/2000 *
003900*                        Y 2000/2001 SIN INCIDENCIAS.             *
004000* 11/08/2003 RHCU 000077 SE AGREGA LA FUNCION 'DOW ' INDEPEN-    *
004100*                        DIENTE PARA USO DIRECTO DESDE FE3UNT0.  *
004200* 20/02/2009 RHCU 000088 SE DOCUMENTA CADA PASO DEL ALGORITMO DE *
004300*                        FLIEGEL/VAN FLANDERN A PETICION DE      *
004400*                        AUDITORIA INTERNA (EL CODIGO NO CAMBIA).*
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.     FE9DTE0.
004800 AUTHOR.         J. ALVARADO.
004900 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - TURNOS DE GUARDIA.
005000 DATE-WRITTEN.   03/03/1989.
005100 DATE-COMPILED.
005200 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-370.
005700 OBJECT-COMPUTER.   IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERICA IS '0' THRU '9'
006100     UPSI-0 ON STATUS IS FE9D-PARM-OK
006200     UPSI-0 OFF STATUS IS FE9D-PARM-MALA.
006300 INPUT-OUTPUT SECTION.
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700 WORKING-STORAGE SECTION.
006800*--------------------------------------------------------------*
006900*    CONSTANTES Y AREA DE TRABAJO DEL ALGORITMO DE DIA JULIANO   *
007000*    (FLIEGEL Y VAN FLANDERN), SIN FUNCIONES INTRINSECAS.        *
007100*    TODOS LOS 77-NIVEL SON BINARIOS (COMP-5) PORQUE SE USAN EN  *
007200*    ARITMETICA DE ENTEROS DENTRO DE LOS COMPUTE DE MAS ABAJO;   *
007300*    TRAERLOS EN DISPLAY HARIA MAS LENTA CADA CONVERSION.        *
007400*--------------------------------------------------------------*
007500 77  W-JULIANO                  PIC 9(09) COMP-5 VALUE ZERO.
007600 77  W-JULIANO-R                PIC S9(09) COMP-5 VALUE ZERO.
007700 77  W-A                        PIC S9(09) COMP-5 VALUE ZERO.
007800 77  W-Y                        PIC S9(09) COMP-5 VALUE ZERO.
007900 77  W-M                        PIC S9(09) COMP-5 VALUE ZERO.
008000 77  W-C                        PIC S9(09) COMP-5 VALUE ZERO.
008100 77  W-XA                       PIC S9(09) COMP-5 VALUE ZERO.
008200 77  W-XB                       PIC S9(09) COMP-5 VALUE ZERO.
008300 77  W-XC                       PIC S9(09) COMP-5 VALUE ZERO.
008400 77  W-XD                       PIC S9(09) COMP-5 VALUE ZERO.
008500 77  W-RESIDUO                  PIC S9(09) COMP-5 VALUE ZERO.
008600 77  W-RESTO7                   PIC S9(04) COMP-5 VALUE ZERO.
008700 77  W-ANIO                     PIC 9(04)  VALUE ZERO.
008800 77  W-MES                      PIC 9(02)  VALUE ZERO.
008900 77  W-DIA                      PIC 9(02)  VALUE ZERO.
009000*--------------------------------------------------------------*
009100*    TABLA DE DIAS POR MES (REDEFINIDA PARA ANIO BISIESTO)       *
009200*    NOTA: ESTA TABLA TRAE FEBRERO EN 29 FIJO; EL SISTEMA NUNCA  *
009300*    LA USA PARA VALIDAR EL 29/02 DE UN ANIO NO BISIESTO PORQUE  *
009400*    ESE CASO YA LO RECHAZA EL ALGORITMO DE DIA JULIANO AL IR Y  *
009500*    VOLVER (LA FECHA RESULTANTE NO COINCIDE CON LA DE ENTRADA). *
009600*--------------------------------------------------------------*
009700 01  W-TABLA-DIAS.
009800     05  FILLER  PIC 9(02) VALUE 31.
009900     05  FILLER  PIC 9(02) VALUE 29.
010000     05  FILLER  PIC 9(02) VALUE 31.
010100     05  FILLER  PIC 9(02) VALUE 30.
010200     05  FILLER  PIC 9(02) VALUE 31.
010300     05  FILLER  PIC 9(02) VALUE 30.
010400     05  FILLER  PIC 9(02) VALUE 31.
010500     05  FILLER  PIC 9(02) VALUE 31.
010600     05  FILLER  PIC 9(02) VALUE 30.
010700     05  FILLER  PIC 9(02) VALUE 31.
010800     05  FILLER  PIC 9(02) VALUE 30.
010900     05  FILLER  PIC 9(02) VALUE 31.
011000 01  W-TABLA-DIAS-R REDEFINES W-TABLA-DIAS.
011100     05  W-DIA-FIN-MES  PIC 9(02) OCCURS 12 TIMES.
011200 01  W-DOW-LITERAL.
011300     05  FILLER  PIC X(09) VALUE 'DOMINGO  '.
011400     05  FILLER  PIC X(09) VALUE 'LUNES    '.
011500     05  FILLER  PIC X(09) VALUE 'MARTES   '.
011600     05  FILLER  PIC X(09) VALUE 'MIERCOLES'.
011700     05  FILLER  PIC X(09) VALUE 'JUEVES   '.
011800     05  FILLER  PIC X(09) VALUE 'VIERNES  '.
011900     05  FILLER  PIC X(09) VALUE 'SABADO   '.
012000 01  W-DOW-LITERAL-R REDEFINES W-DOW-LITERAL.
012100     05  W-DOW-NOMBRE PIC X(09) OCCURS 7 TIMES.
012200*    LA TABLA W-DOW-LITERAL NO LA CONSUME ESTE PROGRAMA; QUEDA   *
012300*    DISPONIBLE PARA RUTINAS DE REPORTE QUE QUIERAN IMPRIMIR EL  *
012400*    NOMBRE DEL DIA EN VEZ DEL NUMERO DE FE9D-DIA-SEM.            *
012500 COPY FEDATP0.
012600 LINKAGE SECTION.
012700     COPY FEDATP0 REPLACING ==FE9D-PARM== BY ==LK-FE9D-PARM==.
012800******************************************************************
012900 PROCEDURE DIVISION USING LK-FE9D-PARM.
013000******************************************************************
013100 000-MAIN SECTION.
013200 000-MAIN-P.
013300*    SE COPIA EL AREA DE LLAMADA A LA COPIA LOCAL DE TRABAJO      *
013400*    PORQUE LOS DEMAS PARRAFOS REFERENCIAN SIEMPRE FE9D-PARM, NO  *
013500*    LK-FE9D-PARM; ASI EL MISMO COPYBOOK SIRVE TANTO PARA LA      *
013600*    LLAMADA (LINKAGE) COMO PARA EL AREA PROPIA DEL MODULO.       *
013700     MOVE LK-FE9D-PARM TO FE9D-PARM
013800     MOVE '00' TO FE9D-RETORNO
013900*    FE9D-FUNCION TRAE LA OPERACION PEDIDA POR EL LLAMADOR; LAS   *
014000*    CONDICIONES FE9D-A-SERIAL / FE9D-A-FECHA / ETC. SON 88-NIVEL *
014100*    DEL CAMPO EN FEDATP0.                                        *
014200     EVALUATE TRUE
014300         WHEN FE9D-A-SERIAL
014400*            CONVIERTE FE9D-FEC-XXX (ANIO/MES/DIA) A NUMERO       *
014500*            JULIANO Y LO DEJA EN FE9D-SERIAL.                    *
014600             PERFORM 100-FECHA-A-JULIANO THRU 100-FECHA-A-JULIANO-E
014700         WHEN FE9D-A-FECHA
014800*            CAMINO INVERSO: TOMA FE9D-SERIAL Y RECONSTRUYE       *
014900*            FE9D-FEC-ANIO/MES/DIA.                               *
015000             PERFORM 200-JULIANO-A-FECHA THRU 200-JULIANO-A-FECHA-E
015100         WHEN FE9D-A-DIASEM
015200*            CONVIERTE PRIMERO A JULIANO Y LUEGO OBTIENE EL DIA   *
015300*            DE LA SEMANA (1=DOMINGO..7=SABADO) EN FE9D-DIA-SEM.  *
015400*            ESTA ES LA FUNCION QUE USA FE3UNT0 PARA DECIDIR SI   *
015500*            UN RENGLON CAE EN SABADO O EN DOMINGO.                *
015600             PERFORM 100-FECHA-A-JULIANO THRU 100-FECHA-A-JULIANO-E
015700             PERFORM 300-DIA-SEMANA THRU 300-DIA-SEMANA-E
015800         WHEN FE9D-A-SUMA
015900*            SUMA (O RESTA, SI FE9D-DELTA VIENE NEGATIVO) UN      *
016000*            NUMERO DE DIAS A LA FECHA DE ENTRADA. SE HACE EN EL  *
016100*            DOMINIO JULIANO PORQUE AHI SUMAR/RESTAR DIAS ES UNA  *
016200*            SIMPLE SUMA ENTERA, SIN PREOCUPARSE DE FIN DE MES,   *
016300*            FIN DE ANIO NI ANIO BISIESTO.                        *
016400             PERFORM 100-FECHA-A-JULIANO THRU 100-FECHA-A-JULIANO-E
016500             ADD FE9D-DELTA TO W-JULIANO-R
016600             MOVE W-JULIANO-R TO W-JULIANO
016700             PERFORM 200-JULIANO-A-FECHA THRU 200-JULIANO-A-FECHA-E
016800         WHEN OTHER
016900*            FUNCION DESCONOCIDA: EL LLAMADOR SE EQUIVOCO AL      *
017000*            CARGAR FE9D-FUNCION. SE REGRESA CON '98' PARA QUE    *
017100*            EL LLAMADOR NO USE UN RESULTADO NO CALCULADO.         *
017200             MOVE '98' TO FE9D-RETORNO
017300     END-EVALUATE
017400     MOVE FE9D-PARM TO LK-FE9D-PARM
017500     GOBACK.
017600 000-MAIN-E.
017700     EXIT.
017800******************************************************************
017900*    100-FECHA-A-JULIANO : PIC 9(08) YYYYMMDD -> DIA JULIANO     *
018000*    (ALGORITMO DE FLIEGEL Y VAN FLANDERN, SIN FUNCIONES         *
018100*    INTRINSECAS; VALIDO PARA EL CALENDARIO GREGORIANO).         *
018200*    EL TRUCO DEL ALGORITMO ES TRATAR A ENERO Y FEBRERO COMO SI   *
018300*    FUERAN LOS MESES 13 Y 14 DEL ANIO ANTERIOR (POR ESO RESTA    *
018400*    3 AL MES AJUSTADO W-M MAS ABAJO); ASI EL ANIO BISIESTO NO    *
018500*    NECESITA UNA PRUEBA APARTE, QUEDA ABSORBIDO POR LA DIVISION  *
018600*    ENTERA ENTRE 4/100/400.                                      *
018700******************************************************************
018800 100-FECHA-A-JULIANO SECTION.
018900 100-FECHA-A-JULIANO-P.
019000     MOVE FE9D-FEC-ANIO TO W-Y
019100     MOVE FE9D-FEC-MES  TO W-M
019200*    W-XA = 1 PARA ENERO/FEBRERO, 0 PARA EL RESTO DEL ANIO.       *
019300     COMPUTE W-XA ROUNDED = (14 - W-M) / 12
019400*    SE CORRE EL ANIO BASE +4800 PARA QUE EL DIA JULIANO DE       *
019500*    CUALQUIER FECHA DEL SISTEMA RESULTE SIEMPRE POSITIVO.         *
019600     COMPUTE W-Y  = W-Y + 4800 - W-XA
019700     COMPUTE W-M  = W-M + (12 * W-XA) - 3
019800     COMPUTE W-XB = ((153 * W-M) + 2) / 5
019900     COMPUTE W-XC = (W-Y * 365)
020000     COMPUTE W-XD ROUNDED = W-Y / 4
020100*    LA SUMA DE ABAJO ARMA EL DIA JULIANO ACUMULANDO DIAS POR     *
020200*    MES (W-XB), POR ANIO (W-XC), AJUSTES DE BISIESTO (W-XD) Y    *
020300*    LA CORRECCION GREGORIANA DE SIGLOS (/100, /400); -32045 ES   *
020400*    LA CONSTANTE DE CALIBRACION DEL ALGORITMO PUBLICADO.          *
020500     COMPUTE W-JULIANO-R =
020600         FE9D-FEC-DIA + W-XB + W-XC + W-XD
020700         - ((W-Y / 100))
020800         + ((W-Y / 400))
020900         - 32045
021000     MOVE W-JULIANO-R TO W-JULIANO
021100     MOVE W-JULIANO   TO FE9D-SERIAL
021200     GO TO 100-FECHA-A-JULIANO-E.
021300 100-FECHA-A-JULIANO-E.
021400     EXIT.
021500******************************************************************
021600*    200-JULIANO-A-FECHA : DIA JULIANO -> PIC 9(08) YYYYMMDD     *
021700*    ES EL ALGORITMO INVERSO DE 100-FECHA-A-JULIANO; CADA         *
021800*    VARIABLE DE TRABAJO (W-A, W-C, W-XB..W-XD) DESHACE UN PASO   *
021900*    DE LA CONVERSION DE IDA.                                     *
022000******************************************************************
022100 200-JULIANO-A-FECHA SECTION.
022200 200-JULIANO-A-FECHA-P.
022300     COMPUTE W-A = W-JULIANO + 32044
022400     COMPUTE W-C = ((4 * W-A) + 3) / 146097
022500     COMPUTE W-XB = W-A - ((146097 * W-C) / 4)
022600     COMPUTE W-XA = ((4 * W-XB) + 3) / 1461
022700     COMPUTE W-XC = W-XB - ((1461 * W-XA) / 4)
022800     COMPUTE W-XD = ((5 * W-XC) + 2) / 153
022900     COMPUTE W-DIA = W-XC - (((153 * W-XD) + 2) / 5) + 1
023000     COMPUTE W-MES = W-XD + 3 - (12 * (W-XD / 10))
023100*    EL +3 Y LA RESTA DE (W-XD / 10) * 12 DESHACEN EL CORRIMIENTO *
023200*    DE ENERO/FEBRERO QUE SE HIZO EN LA CONVERSION DE IDA.        *
023300     COMPUTE W-ANIO = (100 * W-C) + W-XA - 4800 +
023400         (W-XD / 10)
023500     MOVE W-ANIO TO FE9D-FEC-ANIO
023600     MOVE W-MES  TO FE9D-FEC-MES
023700     MOVE W-DIA  TO FE9D-FEC-DIA
023800     GO TO 200-JULIANO-A-FECHA-E.
023900 200-JULIANO-A-FECHA-E.
024000     EXIT.
024100******************************************************************
024200*    300-DIA-SEMANA : DIA JULIANO -> DIA DE LA SEMANA (1-7)      *
024300*    CALIBRADO CONTRA 01/01/2000 = SABADO (JULIANO 2451545).     *
024400*    RESIDUO 5 = SABADO, RESIDUO 6 = DOMINGO (VER FE3UNT0).      *
024500*    EL SISTEMA DE GUARDIAS SOLO NECESITA DISTINGUIR SABADO DE    *
024600*    DOMINGO (LOS DEMAS DIAS NO FORMAN UNIDAD DE GUARDIA), POR    *
024700*    ESO FE3UNT0 SOLO CONSULTA ESOS DOS VALORES DEL RESULTADO.    *
024800******************************************************************
024900 300-DIA-SEMANA SECTION.
025000 300-DIA-SEMANA-P.
025100     DIVIDE W-JULIANO BY 7 GIVING W-RESIDUO
025200         REMAINDER W-RESTO7
025300     ADD 1 TO W-RESTO7
025400     MOVE W-RESTO7 TO FE9D-DIA-SEM
025500     GO TO 300-DIA-SEMANA-E.
025600 300-DIA-SEMANA-E.
025700     EXIT.
025800******************************************************************
025900*    9999-FIN-PROGRAMA : PARAGRAFO DE CIERRE (NO ALCANZADO EN    *
026000*    OPERACION NORMAL, SE DEJA POR CONVENCION DEL DEPARTAMENTO). *
026100******************************************************************
026200 9999-FIN-PROGRAMA SECTION.
026300 9999-FIN-PROGRAMA-P.
026400     STOP RUN.
026500 9999-FIN-PROGRAMA-E.
026600     EXIT.
