000100******************************************************************
000200*    FEIDET0 - LAYOUT DE REGISTRO DE DETALLE DE FESTIVOS         *
000300*               (HOJA "LISTA-FESTIVI"), APLICACION FESTIVOS.     *
000400******************************************************************
000500* FECHA       : 03/03/1989                                       *
000600* PROGRAMADOR : J. ALVARADO (JALV)                               *
000700* APLICACION  : FESTIVOS - TURNOS DE GUARDIA                     *
000800* ARCHIVO     : FE1DET - ENTRADA, SECUENCIAL, UN RENGLON POR      *
000900*             : TURNO FESTIVO SOLICITADO.                        *
001000* DESCRIPCION : CADA RENGLON TRAE LA FECHA, EL TURNO (MP/SN),    *
001100*             : EL PESO, LA ASIGNACION FORZADA (SI LA HAY) Y     *
001200*             : LA LISTA DE EQUIPOS EXCLUIDOS PARA ESE RENGLON.  *
001300*             : EL CAMPO FE1D-ERR-MSG VIENE EN BLANCO EN LA      *
001400*             : ENTRADA Y SE LLENA AL ESCRIBIR LA SALIDA.        *
001500******************************************************************
001600 01  FE1D-ROW.
001700     05  FE1D-ROWNO                   PIC 9(05).
001800     05  FE1D-NOTE1                   PIC X(40).
001900     05  FE1D-NOTE2                   PIC X(40).
002000     05  FE1D-FECHA-TXT                PIC X(10).
002100     05  FE1D-FECHA-TXT-R REDEFINES FE1D-FECHA-TXT.
002200         10  FE1D-FTX-ANIO            PIC X(04).
002300         10  FILLER                   PIC X(01).
002400         10  FE1D-FTX-MES             PIC X(02).
002500         10  FILLER                   PIC X(01).
002600         10  FE1D-FTX-DIA             PIC X(02).
002700     05  FE1D-TURNO                   PIC X(02).
002800     05  FE1D-PESO                    PIC 9(05).
002900     05  FE1D-FORZ-PRES               PIC 9(01).
003000     05  FE1D-FORZ-TEAM               PIC 9(02).
003100     05  FE1D-ESCL-CNT                PIC 9(02).
003200     05  FE1D-ESCL-LIST               PIC 9(02) OCCURS 9 TIMES.
003300     05  FE1D-ERR-MSG                 PIC X(200).
003400     05  FILLER                       PIC X(09).
