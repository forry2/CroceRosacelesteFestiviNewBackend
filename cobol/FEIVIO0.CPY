000100******************************************************************
000200*    FEIVIO0 - LAYOUT DE RENGLON DE VIOLACION (RECHAZO)          *
000300*               APLICACION FESTIVOS.                             *
000400******************************************************************
000500* FECHA       : 03/03/1989                                       *
000600* PROGRAMADOR : J. ALVARADO (JALV)                               *
000700* APLICACION  : FESTIVOS - TURNOS DE GUARDIA                     *
000800* ARCHIVO     : FE1VIO - SALIDA, SOLO CUANDO HUBO ALGUNA          *
000900*             : VIOLACION DE VALIDACION O DE ASIGNACION. SI      *
001000*             : ESTE ARCHIVO QUEDA CON RENGLONES, NINGUN OTRO    *
001100*             : ARCHIVO DE SALIDA SE PRODUCE (VER FE1B000).      *
001200******************************************************************
001300 01  FE1V-ROW.
001400     05  FE1V-ROWNO                   PIC 9(05).
001500     05  FE1V-CAMPO                   PIC X(30).
001600     05  FE1V-MENSAJE                 PIC X(200).
001700     05  FILLER                       PIC X(15).
