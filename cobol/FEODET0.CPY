000100******************************************************************
000200*    FEODET0 - LAYOUT DE RENGLON DE SALIDA DE DETALLE            *
000300*               (HOJA "LISTA-FESTIVI" ANOTADA), FESTIVOS.        *
000400******************************************************************
000500* FECHA       : 03/03/1989                                       *
000600* PROGRAMADOR : J. ALVARADO (JALV)                               *
000700* APLICACION  : FESTIVOS - TURNOS DE GUARDIA                     *
000800* ARCHIVO     : FE1ODT - SALIDA, SECUENCIAL. MISMAS COLUMNAS     *
000900*             : 1-7 DEL RENGLON DE ENTRADA (YA CON LA FORZADA    *
001000*             : PROPAGADA CUANDO APLICA) MAS EQUIPO ASIGNADO Y   *
001100*             : NOTA DE ERROR.                                   *
001200******************************************************************
001300 01  FE5O-ROW.
001400     05  FE5O-ROWNO                   PIC 9(05).
001500     05  FE5O-NOTE1                   PIC X(40).
001600     05  FE5O-NOTE2                   PIC X(40).
001700     05  FE5O-FECHA-TXT                PIC X(10).
001800     05  FE5O-TURNO                   PIC X(02).
001900     05  FE5O-PESO                    PIC 9(05).
002000     05  FE5O-FORZ-PRES               PIC 9(01).
002100     05  FE5O-FORZ-TEAM               PIC 9(02).
002200     05  FE5O-ESCL-CNT                PIC 9(02).
002300     05  FE5O-ESCL-LIST               PIC 9(02) OCCURS 9 TIMES.
002400     05  FE5O-SQUADRA-ASSEG           PIC X(02).
002500     05  FE5O-NOTE-ERRORI             PIC X(200).
002600     05  FILLER                       PIC X(09).
