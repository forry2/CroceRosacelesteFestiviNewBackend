000100******************************************************************
000200*    FESWRK0 - AREA COMUN DE TRABAJO DEL SISTEMA FESTIVOS        *
000300*               (TABLAS Y ACUMULADORES COMPARTIDOS).             *
000400******************************************************************
000500* FECHA       : 03/03/1989                                       *
000600* PROGRAMADOR : J. ALVARADO (JALV)                               *
000700* APLICACION  : FESTIVOS - TURNOS DE GUARDIA                     *
000800* DESCRIPCION : ESTA AREA SE DECLARA EN WORKING-STORAGE DE       *
000900*             : FE1B000 (EL PROGRAMA PRINCIPAL) Y SE PASA POR    *
001000*             : REFERENCIA, COMO UN SOLO PARAMETRO, A CADA UNO   *
001100*             : DE LOS MODULOS DE SERVICIO (FE2VAL0/FE3UNT0/     *
001200*             : FE4GRD0/FE5OUT0) QUE LA RECIBEN EN SU LINKAGE    *
001300*             : SECTION CON ESTE MISMO COPY. NO SE DUPLICA LA    *
001400*             : INFORMACION: EL RENGLON VALIDADO, LA UNIDAD DE   *
001500*             : ASIGNACION Y EL RESULTADO VIVEN AQUI UNA SOLA    *
001600*             : VEZ.                                             *
001700******************************************************************
001800 01  FE-WORK-AREA.
001900*--------------------------------------------------------------*
002000*    BLOQUE DE CONTROL GENERAL DE LA CORRIDA                    *
002100*--------------------------------------------------------------*
002200     05  FE-CONTROL.
002300         10  FE-PERIODO-INI           PIC 9(08).
002400         10  FE-PERIODO-INI-R REDEFINES FE-PERIODO-INI.
002500             15  FE-PI-ANIO           PIC 9(04).
002600             15  FE-PI-MES            PIC 9(02).
002700             15  FE-PI-DIA            PIC 9(02).
002800         10  FE-PERIODO-FIN           PIC 9(08).
002900         10  FE-ALPHA-NUM             PIC 9(01) VALUE 1.
003000         10  FE-ALPHA-DEC             PIC 9(06) VALUE ZERO.
003100         10  FE-MIN-PROX-DIAS         PIC 9(02) COMP VALUE ZERO.
003200         10  FE-TOTAL-FILAS           PIC 9(05) COMP VALUE ZERO.
003300         10  FE-TOTAL-PESADOS         PIC 9(05) COMP VALUE ZERO.
003400         10  FE-TOTAL-VIOLACION       PIC 9(05) COMP VALUE ZERO.
003500         10  FE-TOTAL-UNIDADES        PIC 9(05) COMP VALUE ZERO.
003600         10  FE-TOTAL-RESULT          PIC 9(05) COMP VALUE ZERO.
003700         10  FE-SW-ABORTA             PIC X(01) VALUE 'N'.
003800             88  FE-HAY-ABORTO                VALUE 'S'.
003900         10  FILLER                   PIC X(15).
004000*--------------------------------------------------------------*
004100*    TABLA DE RENGLONES VALIDADOS (LISTA-FESTIVI ACEPTADA)      *
004200*--------------------------------------------------------------*
004300     05  FE1D-TAB OCCURS 400 TIMES INDEXED BY FE1D-IX.
004400         10  FE1D-ROWNO               PIC 9(05).
004500         10  FE1D-NOTE1               PIC X(40).
004600         10  FE1D-NOTE2               PIC X(40).
004700         10  FE1D-FECHA-TXT           PIC X(10).
004800         10  FE1D-FECHA-TXT-R REDEFINES FE1D-FECHA-TXT.
004900             15  FE1D-FTX-ANIO        PIC X(04).
005000             15  FE1D-FTX-G1          PIC X(01).
005100             15  FE1D-FTX-MES         PIC X(02).
005200             15  FE1D-FTX-G2          PIC X(01).
005300             15  FE1D-FTX-DIA         PIC X(02).
005400         10  FE1D-FECHA               PIC 9(08) VALUE ZERO.
005500         10  FE1D-FECHA-R REDEFINES FE1D-FECHA.
005600             15  FE1D-F-ANIO          PIC 9(04).
005700             15  FE1D-F-MES           PIC 9(02).
005800             15  FE1D-F-DIA           PIC 9(02).
005900         10  FE1D-TURNO               PIC X(02).
006000         10  FE1D-PESO                PIC 9(05).
006100         10  FE1D-FORZ-PRES           PIC 9(01).
006200         10  FE1D-FORZ-TEAM           PIC 9(02).
006300         10  FE1D-ESCL-CNT            PIC 9(02).
006400         10  FE1D-ESCL-LIST           PIC 9(02) OCCURS 9 TIMES.
006500         10  FE1D-ERR-MSG             PIC X(200).
006600         10  FE1D-SQUADRA-ASSEG       PIC X(02).
006700         10  FE1D-CONSUMIDO           PIC X(01) VALUE 'N'.
006800             88  FE1D-YA-CONSUMIDO            VALUE 'S'.
006900         10  FILLER                   PIC X(08).
007000*--------------------------------------------------------------*
007100*    TABLA DE MARCAS DE TURNO PESADO (FESTIVI-PESANTI)          *
007200*--------------------------------------------------------------*
007300     05  FE1H-TAB OCCURS 200 TIMES INDEXED BY FE1H-IX.
007400         10  FE1H-ROWNO               PIC 9(05).
007500         10  FE1H-FECHA-TXT           PIC X(10).
007600         10  FE1H-FECHA-TXT-R REDEFINES FE1H-FECHA-TXT.
007700             15  FE1H-FTX-ANIO        PIC X(04).
007800             15  FE1H-FTX-G1          PIC X(01).
007900             15  FE1H-FTX-MES         PIC X(02).
008000             15  FE1H-FTX-G2          PIC X(01).
008100             15  FE1H-FTX-DIA         PIC X(02).
008200         10  FE1H-FECHA               PIC 9(08) VALUE ZERO.
008300         10  FE1H-TURNO               PIC X(02).
008400         10  FE1H-VALIDA              PIC X(01) VALUE 'N'.
008500             88  FE1H-ES-VALIDA               VALUE 'S'.
008600         10  FILLER                   PIC X(08).
008700*--------------------------------------------------------------*
008800*    TABLA DE VIOLACIONES ACUMULADAS                            *
008900*--------------------------------------------------------------*
009000     05  FE1V-TAB OCCURS 400 TIMES INDEXED BY FE1V-IX.
009100         10  FE1V-ROWNO               PIC 9(05).
009200         10  FE1V-CAMPO               PIC X(30).
009300         10  FE1V-MENSAJE             PIC X(200).
009400         10  FILLER                   PIC X(10).
009500*--------------------------------------------------------------*
009600*    TABLA DE UNIDADES DE ASIGNACION (ASSIGNMENT-UNIT)          *
009700*--------------------------------------------------------------*
009800     05  FE3U-TAB OCCURS 400 TIMES INDEXED BY FE3U-IX.
009900         10  FE3U-ID                  PIC X(20).
010000         10  FE3U-TIPO                PIC X(03).
010100             88  FE3U-ES-MP                   VALUE 'MP '.
010200             88  FE3U-ES-SN                   VALUE 'SN '.
010300             88  FE3U-ES-MPB                  VALUE 'MPB'.
010400         10  FE3U-FECHA1              PIC 9(08).
010500         10  FE3U-FECHA1-R REDEFINES FE3U-FECHA1.
010600             15  FE3U-F1-ANIO         PIC 9(04).
010700             15  FE3U-F1-MES          PIC 9(02).
010800             15  FE3U-F1-DIA          PIC 9(02).
010900         10  FE3U-FECHA2              PIC 9(08).
011000         10  FE3U-PESO                PIC 9(05).
011100         10  FE3U-MES                 PIC 9(02).
011200         10  FE3U-ANIO                PIC 9(04).
011300         10  FE3U-PESANTE             PIC 9(01).
011400             88  FE3U-ES-PESANTE              VALUE 1.
011500         10  FE3U-FORZ-PRES           PIC 9(01).
011600             88  FE3U-HAY-FORZATA             VALUE 1.
011700         10  FE3U-FORZ-TEAM           PIC 9(02).
011800         10  FE3U-ESCL-CNT            PIC 9(02).
011900         10  FE3U-ESCL-LIST           PIC 9(02) OCCURS 10 TIMES.
012000         10  FE3U-ROW1-IX             PIC 9(05) COMP.
012100         10  FE3U-ROW2-IX             PIC 9(05) COMP VALUE ZERO.
012200         10  FE3U-ASIGNADA            PIC X(01) VALUE 'N'.
012300             88  FE3U-YA-ASIGNADA             VALUE 'S'.
012400         10  FILLER                   PIC X(08).
012500*--------------------------------------------------------------*
012600*    TABLA DE RESULTADO DE ASIGNACION (ASSIGNMENT-RESULT)       *
012700*    CLAVE = FECHA + TURNO                                      *
012800*--------------------------------------------------------------*
012900     05  FE3R-TAB OCCURS 400 TIMES INDEXED BY FE3R-IX.
013000         10  FE3R-FECHA               PIC 9(08).
013100         10  FE3R-TURNO               PIC X(02).
013200         10  FE3R-EQUIPO              PIC 9(02).
013300         10  FILLER                   PIC X(10).
013400*--------------------------------------------------------------*
013500*    ACUMULADORES POR EQUIPO (1 AL 10) - CARGA Y RESTRICCIONES  *
013600*--------------------------------------------------------------*
013700     05  FE-EQUIPO-TAB OCCURS 10 TIMES INDEXED BY FE-EQ-IX.
013800         10  FE-EQ-NUM                PIC 9(02).
013900         10  FE-EQ-PESO-TOT           PIC 9(07) COMP-5.
014000         10  FE-EQ-EVENTOS-TOT        PIC 9(05) COMP-5.
014100         10  FE-EQ-PESO-MES           PIC 9(07) COMP-5
014200                                            OCCURS 12 TIMES.
014300         10  FE-EQ-EVENTOS-MES        PIC 9(05) COMP-5
014400                                            OCCURS 12 TIMES.
014500         10  FE-EQ-PESADOS-CONT       PIC 9(02) COMP.
014600         10  FILLER                   PIC X(08).
014700*--------------------------------------------------------------*
014800*    AREA DE TRABAJO PARA EL FILTRO DE CANDIDATOS (FE4GRD0)     *
014900*--------------------------------------------------------------*
015000     05  FE-CAND-TAB OCCURS 10 TIMES INDEXED BY FE-CAND-IX.
015100         10  FE-CAND-EQUIPO           PIC 9(02).
015200         10  FE-CAND-VIVO             PIC X(01) VALUE 'S'.
015300             88  FE-CAND-ES-VIVO              VALUE 'S'.
015400         10  FE-CAND-SCORE-ENT        PIC 9(04) COMP.
015500         10  FE-CAND-SCORE-DEC        PIC 9(06) COMP.
015600         10  FILLER                   PIC X(08).
015700*--------------------------------------------------------------*
015800*    PARAMETROS DE LA FUNCION DE PROXIMIDAD/ARMADO (FE3UNT0)    *
015900*--------------------------------------------------------------*
016000     05  FE3U-CALL-PARM.
016100         10  FE3U-FUNCION             PIC X(04).
016200             88  FE3U-ARMA-UNIDADES           VALUE 'ARMA'.
016300             88  FE3U-CHECA-PROX              VALUE 'PROX'.
016400         10  FE3U-IN-EQUIPO           PIC 9(02).
016500         10  FE3U-IN-FECHA            PIC 9(08).
016600         10  FE3U-OUT-OK              PIC X(01).
016700             88  FE3U-ES-OK                   VALUE 'S'.
016800         10  FILLER                   PIC X(10).
