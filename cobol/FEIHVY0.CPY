000100******************************************************************
000200*    FEIHVY0 - LAYOUT DE MARCA DE TURNO PESADO                   *
000300*               (HOJA "FESTIVI-PESANTI"), APLICACION FESTIVOS.   *
000400******************************************************************
000500* FECHA       : 03/03/1989                                       *
000600* PROGRAMADOR : J. ALVARADO (JALV)                               *
000700* APLICACION  : FESTIVOS - TURNOS DE GUARDIA                     *
000800* ARCHIVO     : FE1HVY - ENTRADA OPCIONAL, SECUENCIAL. SU         *
000900*             : AUSENCIA NO ES ERROR; SE USA COMO TABLA DE       *
001000*             : BUSQUEDA POR FECHA Y TURNO.                      *
001100******************************************************************
001200 01  FE1H-ROW.
001300     05  FE1H-ROWNO                   PIC 9(05).
001400     05  FE1H-FECHA-TXT                PIC X(10).
001500     05  FE1H-FECHA-TXT-R REDEFINES FE1H-FECHA-TXT.
001600         10  FE1H-FTX-ANIO            PIC X(04).
001700         10  FILLER                   PIC X(01).
001800         10  FE1H-FTX-MES             PIC X(02).
001900         10  FILLER                   PIC X(01).
002000         10  FE1H-FTX-DIA             PIC X(02).
002100     05  FE1H-TURNO                   PIC X(02).
002200     05  FILLER                       PIC X(20).
