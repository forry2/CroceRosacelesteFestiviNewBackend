000100******************************************************************
000200*    FEOSUM0 - LAYOUT DE RENGLON DE RESUMEN POR EQUIPO           *
000300*               (PESO ACUMULADO), FESTIVOS.                      *
000400******************************************************************
000500* FECHA       : 03/03/1989                                       *
000600* PROGRAMADOR : J. ALVARADO (JALV)                               *
000700* APLICACION  : FESTIVOS - TURNOS DE GUARDIA                     *
000800* ARCHIVO     : FE1OPS (RIEPILOGO-PESI), UN RENGLON POR EQUIPO   *
000900*             : 1 AL 10, SIN RUPTURA DE CONTROL. EL RESUMEN DE   *
001000*             : EVENTOS (FE1OEV) USA EL COPY HERMANO FEOSUM1,    *
001100*             : CON CAMPOS MAS ANGOSTOS PARA LA CUENTA DE        *
001200*             : GUARDIAS EN VEZ DEL PESO.                        *
001300******************************************************************
001400 01  FE5S-ROW.
001500     05  FE5S-EQUIPO                  PIC 9(02).
001600     05  FE5S-MES-01                  PIC 9(07).
001700     05  FE5S-MES-02                  PIC 9(07).
001800     05  FE5S-MES-03                  PIC 9(07).
001900     05  FE5S-MES-04                  PIC 9(07).
002000     05  FE5S-MES-05                  PIC 9(07).
002100     05  FE5S-MES-06                  PIC 9(07).
002200     05  FE5S-MES-07                  PIC 9(07).
002300     05  FE5S-MES-08                  PIC 9(07).
002400     05  FE5S-MES-09                  PIC 9(07).
002500     05  FE5S-MES-10                  PIC 9(07).
002600     05  FE5S-MES-11                  PIC 9(07).
002700     05  FE5S-MES-12                  PIC 9(07).
002800     05  FE5S-MES-TAB REDEFINES FE5S-MES-01
002900                                 OCCURS 12 TIMES PIC 9(07).
003000     05  FE5S-TOTALE                  PIC 9(08).
003100     05  FILLER                       PIC X(10).
