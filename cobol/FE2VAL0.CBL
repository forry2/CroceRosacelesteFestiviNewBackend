000100******************************************************************
000200*                                                                *
000300*    PROGRAMA   : FE2VAL0                                       *
000400*    APLICACION : FESTIVOS - TURNOS DE GUARDIA                  *
000500*    DESCRIPCION: VALIDA LOS RENGLONES DE "LISTA-FESTIVI" Y DE   *
000600*                 "FESTIVI-PESANTI" YA CARGADOS POR FE1B000 EN   *
000700*                 EL AREA DE TRABAJO COMUN (FESWRK0). ACUMULA    *
000800*                 LAS VIOLACIONES ESTRUCTURALES Y CRUZADAS EN    *
000900*                 FE1V-TAB. SI AL TERMINAR HAY ALGUNA VIOLACION  *
001000*                 ENCENDIDA, FE1B000 NO PRODUCE NINGUN ARCHIVO   *
001100*                 DE SALIDA MAS QUE EL DE VIOLACIONES.           *
001200*                                                                *
001300******************************************************************
001400*                  R E G I S T R O   D E   C A M B I O S         *
001500******************************************************************
001600* 03/03/1989 JALV 000000 PROGRAMA ORIGINAL.                     *
001700* 11/11/1990 JALV 000015 SE AGREGA VALIDACION DE ESCLUSE COMO    *
001800*                        TODOS LOS 10 EQUIPOS (RENGLON INVALIDO).*
001900* 30/04/1992 PEDR 000033 SE AGREGA LA REGLA SABADO/DOMINGO MP    *
002000*                        (XOR) DEL PERIODO COMPLETO.             *
002100* 19/08/1994 JALV 000051 SE AGREGA LA REGLA DEL DIA 31 (SN       *
002200*                        OBLIGATORIO, MP SOLO EN FIN DE SEMANA). *
002300* 09/12/1998 PEDR Y2K002 REVISION Y2K: LAS FECHAS DEL PERIODO SE *
002400*                        MANEJAN CON ANIO DE 4 DIGITOS EN TODAS  *
002500*                        LAS COMPARACIONES; SIN HALLAZGOS.        *
002600* 14/07/2001 RHCU 000069 SE AGREGA VALIDACION DE FORZATA DENTRO  *
002700*                        DE LA PROPIA LISTA DE EXCLUSION.        *
002800* 02/05/2006 RHCU 000094 SE AGREGA LA VALIDACION CRUZADA DE      *
002900*                        DUPLICADOS (FECHA, TURNO) ENTRE FILAS.  *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     FE2VAL0.
003300 AUTHOR.         J. ALVARADO.
003400 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - TURNOS DE GUARDIA.
003500 DATE-WRITTEN.   03/03/1989.
003600 DATE-COMPILED.
003700 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-370.
004200 OBJECT-COMPUTER.   IBM-370.
004300 SPECIAL-NAMES.
004400*    UPSI-0 PRENDIDO DESDE JCL ACTIVA FE2V-HAY-DEPURACION, QUE
004500*    NO CAMBIA NINGUNA REGLA DE VALIDACION PERO QUEDA DISPONIBLE
004600*    PARA QUE LOS PARRAFOS DE ESTE PROGRAMA, SI SE NECESITA EN
004700*    ALGUN TURNO DE SOPORTE, DESPLIEGUEN DETALLE EXTRA DE LA
004800*    FILA QUE SE ESTA VALIDANDO SIN TENER QUE RECOMPILAR.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERICA IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS FE2V-HAY-DEPURACION.
005200 INPUT-OUTPUT SECTION.
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600 WORKING-STORAGE SECTION.
005700*    W-FECHA-NUM SE LLENA POR EFECTO COLATERAL DEL MOVE DE SUS
005800*    TRES SUBCAMPOS REDEFINIDOS; NO HAY UN MOVE DIRECTO PORQUE
005900*    LA ENTRADA LLEGA PARTIDA EN ANIO/MES/DIA DE TEXTO.
006000 01  W-SW-FECHA-OK             PIC X(01) VALUE 'N'.
006100     88  W-FECHA-ES-VALIDA             VALUE 'S'.
006200 01  W-FECHA-NUM               PIC 9(08) VALUE ZERO.
006300 01  W-FECHA-NUM-R REDEFINES W-FECHA-NUM.
006400     05  W-FN-ANIO             PIC 9(04).
006500     05  W-FN-MES              PIC 9(02).
006600     05  W-FN-DIA              PIC 9(02).
006700*    W-CONT-ESCL CUENTA LAS EXCLUSIONES VALIDAS DEL RENGLON EN
006710*    CURSO, PERO YA NO SE USA PARA DETECTAR EL RENGLON CON LOS
006720*    10 EQUIPOS EXCLUIDOS (ESA PRUEBA COMPARA DIRECTO CONTRA
006730*    FE1D-ESCL-CNT EN 215); SE DEJA CARGADO POR SI ALGUN DIA SE
006740*    QUIERE REPORTAR CUANTAS DE LAS EXCLUSIONES ERAN VALIDAS.
006800*    W-CONT-SAB NO SE USA EN ESTA VERSION DEL PROGRAMA
006900*    PERO SE DEJA DECLARADO POR SIMETRIA CON EL RESTO DE LOS
007000*    CONTADORES DE RECORRIDO DE TABLA.
007100 01  W-CONT-ESCL               PIC 9(02) COMP VALUE ZERO.
007200 01  W-CONT-SAB                PIC 9(02) COMP VALUE ZERO.
007300*    W-K Y W-J SON LOS SUBINDICES GENERICOS DE ESTE PROGRAMA;
007400*    W-J TAMBIEN HACE DE CONTADOR DEL BARRIDO DE DUPLICADOS.
007500 01  W-K                       PIC 9(02) COMP VALUE ZERO.
007600 01  W-J                       PIC 9(02) COMP VALUE ZERO.
007700*    SABADO Y DOMINGO SE CALCULAN JUNTOS PORQUE LA REGLA XOR
007800*    DE 293 NECESITA CONOCER AMBAS FECHAS A LA VEZ.
007900 01  W-SAB-FECHA               PIC 9(08) VALUE ZERO.
008000 01  W-DOM-FECHA               PIC 9(08) VALUE ZERO.
008100 01  W-SW-SAB-MP               PIC X(01) VALUE 'N'.
008200     88  W-HAY-SAB-MP                  VALUE 'S'.
008300 01  W-SW-DOM-MP               PIC X(01) VALUE 'N'.
008400     88  W-HAY-DOM-MP                  VALUE 'S'.
008500*    EL DIA 31 SE REDEFINE IGUAL QUE LA FECHA GENERAL PORQUE
008600*    294 SOLO NECESITA EL CAMPO DIA PARA DETECTARLO.
008700 01  W-DIA31-FECHA             PIC 9(08) VALUE ZERO.
008800 01  W-DIA31-FECHA-R REDEFINES W-DIA31-FECHA.
008900     05  W-D31-ANIO            PIC 9(04).
009000     05  W-D31-MES             PIC 9(02).
009100     05  W-D31-DIA             PIC 9(02).
009200 01  W-SW-D31-SN               PIC X(01) VALUE 'N'.
009300*    ESTOS DOS SWITCHES QUEDAN ENCENDIDOS SOLO MIENTRAS 294
009400*    RECORRE EL PERIODO BUSCANDO UN DIA 31; SE APAGAN AL
009500*    ENTRAR A CADA NUEVA EJECUCION DEL PROGRAMA.
009600     88  W-HAY-D31-SN                  VALUE 'S'.
009700 01  W-SW-D31-MP               PIC X(01) VALUE 'N'.
009800     88  W-HAY-D31-MP                  VALUE 'S'.
009900*    W-ANIO-W Y W-MES-W QUEDAN DECLARADOS PARA USO DE RUTINAS
010000*    DE APOYO QUE PUDIERAN NECESITAR EL ANIO/MES POR SEPARADO
010100*    SIN REDEFINIR DE NUEVO LA FECHA.
010200 01  W-ANIO-W                  PIC 9(04) COMP VALUE ZERO.
010300 01  W-MES-W                   PIC 9(02) COMP VALUE ZERO.
010400*    W-MENSAJE Y W-VIO-CAMPO SE CARGAN ANTES DE CADA PERFORM A
010500*    UNO DE LOS PARRAFOS 800-803, QUE LOS VACIAN EN FE1V-TAB.
010600 01  W-MENSAJE                 PIC X(200) VALUE SPACES.
010700 01  W-VIO-ROWNO               PIC 9(05) VALUE ZERO.
010800 01  W-VIO-CAMPO               PIC X(30) VALUE SPACES.
010900 01  W-ESC                     PIC 9(02) VALUE ZERO.
011000*    W-ESC NO SE USA EN ESTA VERSION; SE DEJO DECLARADO DESDE
011100*    LA REVISION DE FORZATA-EN-ESCLUSE PARA UN POSIBLE CONTADOR
011200*    DE EQUIPOS QUE NUNCA SE IMPLEMENTO.
011300*    FEDATP0 TRAE EL PARAMETRO DE FE9DTE0 (FE9D-PARM) QUE SE
011400*    COMPARTE ENTRE 292, 293 Y 294 PARA LAS LLAMADAS DE DIA DE
011500*    LA SEMANA Y SUMA DE FECHAS.
011600 COPY FEDATP0.
011700 LINKAGE SECTION.
011800*    FE-WORK-AREA ES EL AREA COMUN QUE LLENA FE1B000 ANTES DE
011900*    LLAMAR A ESTE PROGRAMA; AQUI SOLO SE RENOMBRA AL PREFIJO
012000*    LK- PORQUE ASI LO EXIGE LA CONVENCION DE LINKAGE DEL
012100*    DEPARTAMENTO PARA DATOS QUE ENTRAN POR USING.
012200     COPY FESWRK0 REPLACING ==FE-WORK-AREA== BY ==LK-FE-WORK-AREA==.
012300******************************************************************
012400 PROCEDURE DIVISION USING LK-FE-WORK-AREA.
012500******************************************************************
012600 000-MAIN SECTION.
012700 000-MAIN-P.
012800*    ORDEN FIJO: PRIMERO CABECERA, LUEGO RENGLON POR RENGLON
012900*    (VALIDACIONES QUE NO VEN OTROS RENGLONES), DESPUES LOS
013000*    PESADOS, Y AL FINAL LAS CRUZADAS QUE COMPARAN UN RENGLON
013100*    CONTRA TODOS LOS DEMAS. NO SE CORTA EL PASO AUNQUE HAYA
013200*    VIOLACIONES; TODAS SE ACUMULAN PARA REPORTARLAS JUNTAS.
013300     PERFORM 200-VALIDA-CABECERA THRU 200-VALIDA-CABECERA-E
013400     PERFORM 210-VALIDA-DETALLE THRU 210-VALIDA-DETALLE-E
013500         VARYING FE1D-IX FROM 1 BY 1
013600         UNTIL FE1D-IX > FE-TOTAL-FILAS
013700     PERFORM 220-VALIDA-PESADOS THRU 220-VALIDA-PESADOS-E
013800         VARYING FE1H-IX FROM 1 BY 1
013900         UNTIL FE1H-IX > FE-TOTAL-PESADOS
014000     PERFORM 290-VALIDA-CRUZADA THRU 290-VALIDA-CRUZADA-E
014100*    295 ES EL UNICO PARRAFO QUE DECIDE FE-HAY-ABORTO; TODOS
014200*    LOS DEMAS SOLO ACUMULAN VIOLACIONES EN LA TABLA COMUN.
014300     PERFORM 295-VALIDA-FIN THRU 295-VALIDA-FIN-E
014400     GOBACK.
014500 000-MAIN-E.
014600     EXIT.
014700******************************************************************
014800*    200-VALIDA-CABECERA : EL ARCHIVO DE ENTRADA DEBE TRAER AL    *
014900*    MENOS UN RENGLON (LISTA-FESTIVI NO LLEVA ENCABEZADO FISICO   *
015000*    PROPIO; ESTA ES LA VALIDACION ESTRUCTURAL EQUIVALENTE A LA   *
015100*    CABECERA, CONTRA EL TOTAL DE RENGLONES QUE TRAJO FE1B000).   *
015200******************************************************************
015300 200-VALIDA-CABECERA SECTION.
015400 200-VALIDA-CABECERA-P.
015500*    SIN RENGLONES NO HAY NADA QUE ASIGNAR; SE REGISTRA LA
015600*    UNICA VIOLACION POSIBLE DE ESTE PARRAFO Y SE SALE DIRECTO,
015700*    PUES LOS DEMAS PARRAFOS DE 210 EN ADELANTE SUPONEN QUE
015800*    FE-TOTAL-FILAS ES MAYOR QUE CERO.
015900     IF FE-TOTAL-FILAS = ZERO
016000         MOVE 'ARCHIVO DE ENTRADA VACIO - NO HAY RENGLONES'
016100             TO W-MENSAJE
016200*    SE USA '__row__' EN VEZ DEL NOMBRE DE UN CAMPO PORQUE LA
016300*    VIOLACION ES DE TODO EL ARCHIVO, NO DE UN RENGLON EN
016400*    PARTICULAR; FE5OUT0 SABE INTERPRETAR ESE MARCADOR.
016500         MOVE '__row__' TO W-VIO-CAMPO
016600         PERFORM 800-AGREGA-VIOLACION THRU 800-AGREGA-VIOLACION-E
016700     END-IF
016800     GO TO 200-VALIDA-CABECERA-E.
016900 200-VALIDA-CABECERA-E.
017000     EXIT.
017100******************************************************************
017200*    210-VALIDA-DETALLE : VALIDA UN RENGLON DE LISTA-FESTIVI      *
017300******************************************************************
017400 210-VALIDA-DETALLE SECTION.
017500 210-VALIDA-DETALLE-P.
017600*    UN RENGLON TOTALMENTE VACIO (COLA DEL ARCHIVO PLANO CON
017700*    REGISTROS DE RELLENO) NO SE VALIDA CAMPO POR CAMPO; SE
017800*    DESCARTA DE UNA VEZ PARA NO GENERAR VIOLACIONES FALSAS
017900*    SOBRE CAMPOS QUE NUNCA SE LLENARON.
018000     IF FE1D-ROWNO(FE1D-IX) = ZERO AND
018100        FE1D-FECHA-TXT(FE1D-IX) = SPACES AND
018200        FE1D-TURNO(FE1D-IX) = SPACES
018300             MOVE 'RIGA VUOTA'            TO W-MENSAJE
018400             MOVE '__row__'               TO W-VIO-CAMPO
018500             PERFORM 801-AGREGA-VIOL-ROW THRU 801-AGREGA-VIOL-ROW-E
018600             GO TO 210-VALIDA-DETALLE-E
018700     END-IF
018800*    EL ORDEN DE ESTOS SEIS PERFORM NO IMPORTA ENTRE SI PORQUE
018900*    CADA UNO VALIDA UN CAMPO DISTINTO DEL MISMO RENGLON SIN
019000*    DEPENDER DEL RESULTADO DE LOS DEMAS (SALVO 216 QUE LEE EL
019100*    RESULTADO DE LA FORZATA VALIDADA EN 214).
019200     PERFORM 211-VALIDA-FECHA THRU 211-VALIDA-FECHA-E
019300     PERFORM 212-VALIDA-TURNO THRU 212-VALIDA-TURNO-E
019400     PERFORM 213-VALIDA-PESO THRU 213-VALIDA-PESO-E
019500     PERFORM 214-VALIDA-FORZATA THRU 214-VALIDA-FORZATA-E
019600     PERFORM 215-VALIDA-ESCLUSE THRU 215-VALIDA-ESCLUSE-E
019700     PERFORM 216-VALIDA-FORZ-EN-ESCL THRU 216-VALIDA-FORZ-EN-ESCL-E
019800     GO TO 210-VALIDA-DETALLE-E.
019900 210-VALIDA-DETALLE-E.
020000     EXIT.
020100******************************************************************
020200*    211-VALIDA-FECHA : YYYY-MM-DD ESTRICTO, DENTRO DEL PERIODO   *
020300******************************************************************
020400 211-VALIDA-FECHA SECTION.
020500 211-VALIDA-FECHA-P.
020600*    TRES CHECOS EN CASCADA, CADA UNO CON SU PROPIA SALIDA:
020700*    FORMATO DE TEXTO, RANGO DE CALENDARIO Y POR ULTIMO QUE LA
020800*    FECHA CAIGA DENTRO DEL PERIODO DE PROGRAMACION PEDIDO. SI
020900*    CUALQUIERA FALLA NO TIENE CASO SEGUIR CON LOS SIGUIENTES
021000*    PORQUE DEPENDEN DE QUE LA FECHA YA ESTE BIEN FORMADA.
021100     MOVE 'N' TO W-SW-FECHA-OK
021200     IF FE1D-FTX-G1(FE1D-IX) NOT = '-' OR
021300        FE1D-FTX-G2(FE1D-IX) NOT = '-' OR
021400        FE1D-FTX-ANIO(FE1D-IX) NOT NUMERIC OR
021500        FE1D-FTX-MES(FE1D-IX)  NOT NUMERIC OR
021600        FE1D-FTX-DIA(FE1D-IX)  NOT NUMERIC
021700             MOVE 'FECHA CON FORMATO INVALIDO, SE ESPERA AAAA-MM-D'
021800*    EL TEXTO DEL MENSAJE SE TRUNCA A PROPOSITO ANTES DE
021900*    COMPLETAR "AAAA-MM-DD" PORQUE W-MENSAJE SOLO IMPRIME LOS
022000*    PRIMEROS 60 CARACTERES EN EL REPORTE DE FE5OUT0.
022100                  TO W-MENSAJE
022200             MOVE 'SHIFT-DATE'    TO W-VIO-CAMPO
022300             PERFORM 801-AGREGA-VIOL-ROW THRU 801-AGREGA-VIOL-ROW-E
022400             GO TO 211-VALIDA-FECHA-E
022500     END-IF
022600     MOVE FE1D-FTX-ANIO(FE1D-IX) TO W-FN-ANIO
022700     MOVE FE1D-FTX-MES(FE1D-IX)  TO W-FN-MES
022800     MOVE FE1D-FTX-DIA(FE1D-IX)  TO W-FN-DIA
022900*    EL RANGO 1-31 ES SOLO UNA PRIMERA CRIBA DE CALENDARIO;
023000*    NO SE DESCARTAN AQUI FECHAS COMO 31 DE ABRIL PORQUE ESE
023100*    DETALLE FINO DE DIAS POR MES NUNCA LO HA PEDIDO EL
023200*    DEPARTAMENTO DE TURNOS PARA ESTE ARCHIVO.
023300     IF W-FN-MES < 1 OR W-FN-MES > 12 OR
023400        W-FN-DIA < 1 OR W-FN-DIA > 31
023500             MOVE 'FECHA FUERA DE RANGO CALENDARIO' TO W-MENSAJE
023600             MOVE 'SHIFT-DATE'    TO W-VIO-CAMPO
023700             PERFORM 801-AGREGA-VIOL-ROW THRU 801-AGREGA-VIOL-ROW-E
023800             GO TO 211-VALIDA-FECHA-E
023900     END-IF
024000*    W-FECHA-NUM QUEDA LLENO POR EL MOVE A SUS TRES SUBCAMPOS
024100*    REDEFINIDOS ARRIBA; AQUI SE COMPARA YA COMO NUMERO UNICO
024200*    CONTRA LOS LIMITES DEL PERIODO QUE TRAE LA CABECERA.
024300     IF W-FECHA-NUM < FE-PERIODO-INI OR
024400        W-FECHA-NUM > FE-PERIODO-FIN
024500             MOVE 'FECHA FUERA DEL PERIODO DE PROGRAMACION'
024600                  TO W-MENSAJE
024700             MOVE 'SHIFT-DATE'    TO W-VIO-CAMPO
024800             PERFORM 801-AGREGA-VIOL-ROW THRU 801-AGREGA-VIOL-ROW-E
024900             GO TO 211-VALIDA-FECHA-E
025000     END-IF
025100*    SOLO HASTA AQUI, CON LOS TRES CHECOS YA PASADOS, SE
025200*    CONVIERTE LA FECHA DE TEXTO A NUMERICO EN EL PROPIO
025300*    RENGLON (FE1D-FECHA), QUE ES LO QUE USAN LAS VALIDACIONES
025400*    CRUZADAS Y MAS TARDE FE4GRD0 PARA LA ASIGNACION.
025500     MOVE W-FECHA-NUM TO FE1D-FECHA(FE1D-IX)
025600     MOVE 'S' TO W-SW-FECHA-OK
025700     GO TO 211-VALIDA-FECHA-E.
025800 211-VALIDA-FECHA-E.
025900     EXIT.
026000******************************************************************
026100*    212-VALIDA-TURNO : DEBE SER EXACTAMENTE 'MP' O 'SN'          *
026200******************************************************************
026300 212-VALIDA-TURNO SECTION.
026400 212-VALIDA-TURNO-P.
026500*    SOLO DOS VALORES SON VALIDOS EN TODO EL SISTEMA: MP
026600*    (MATTINA-POMERIGGIO) Y SN (SERA-NOTTE). CUALQUIER OTRA
026700*    COSA SE RECHAZA, INCLUYENDO BLANCOS O MINUSCULAS.
026800     IF FE1D-TURNO(FE1D-IX) NOT = 'MP' AND
026900        FE1D-TURNO(FE1D-IX) NOT = 'SN'
027000             MOVE 'TURNO DEBE SER MP O SN' TO W-MENSAJE
027100             MOVE 'SHIFT-TYPE'   TO W-VIO-CAMPO
027200             PERFORM 801-AGREGA-VIOL-ROW THRU 801-AGREGA-VIOL-ROW-E
027300     END-IF
027400     GO TO 212-VALIDA-TURNO-E.
027500 212-VALIDA-TURNO-E.
027600     EXIT.
027700******************************************************************
027800*    213-VALIDA-PESO : ENTERO MAYOR QUE CERO                      *
027900******************************************************************
028000 213-VALIDA-PESO SECTION.
028100 213-VALIDA-PESO-P.
028200*    EL PESO ALIMENTA DIRECTO LA FORMULA DE BALANCEO DE CARGA
028300*    DE FE4GRD0; UN PESO EN CERO O NO NUMERICO DISTORSIONARIA
028400*    ESA CUENTA SIN DAR NINGUN ERROR EN TIEMPO DE EJECUCION,
028500*    POR ESO SE ATAJA AQUI ANTES DE QUE LLEGUE AL ASIGNADOR.
028600     IF FE1D-PESO(FE1D-IX) NOT NUMERIC OR
028700        FE1D-PESO(FE1D-IX) = ZERO
028800             MOVE 'PESO DEBE SER ENTERO MAYOR QUE CERO'
028900                  TO W-MENSAJE
029000             MOVE 'PESO'         TO W-VIO-CAMPO
029100             PERFORM 801-AGREGA-VIOL-ROW THRU 801-AGREGA-VIOL-ROW-E
029200             GO TO 213-VALIDA-PESO-E
029300     END-IF
029400     GO TO 213-VALIDA-PESO-E.
029500 213-VALIDA-PESO-E.
029600     EXIT.
029700******************************************************************
029800*    214-VALIDA-FORZATA : SI ESTA PRESENTE, DEBE SER 1..10        *
029900******************************************************************
030000 214-VALIDA-FORZATA SECTION.
030100 214-VALIDA-FORZATA-P.
030200*    LA FORZATA ES OPCIONAL (FE1D-FORZ-PRES EN CERO SIGNIFICA
030300*    QUE EL RENGLON NO TRAE SQUADRA FORZADA); SOLO SE VALIDA EL
030400*    RANGO DEL EQUIPO CUANDO SI VIENE MARCADA LA PRESENCIA.
030500     IF FE1D-FORZ-PRES(FE1D-IX) = 1
030600         IF FE1D-FORZ-TEAM(FE1D-IX) < 1 OR
030700            FE1D-FORZ-TEAM(FE1D-IX) > 10
030800                 MOVE 'SQUADRA FORZATA FUERA DE RANGO 1-10'
030900                      TO W-MENSAJE
031000                 MOVE 'FORZATA-TEAM' TO W-VIO-CAMPO
031100                 PERFORM 801-AGREGA-VIOL-ROW
031200                     THRU 801-AGREGA-VIOL-ROW-E
031300         END-IF
031400     END-IF
031500     GO TO 214-VALIDA-FORZATA-E.
031600 214-VALIDA-FORZATA-E.
031700     EXIT.
031800******************************************************************
031900*    215-VALIDA-ESCLUSE : CADA VALOR 1..10, NO LOS 10 A LA VEZ    *
032000******************************************************************
032100 215-VALIDA-ESCLUSE SECTION.
032200 215-VALIDA-ESCLUSE-P.
032300*    EL CONTADOR DEL RENGLON (FE1D-ESCL-CNT) TODAVIA NO HA SIDO
032400*    VALIDADO AQUI -- PUEDE LLEGAR CON BASURA ARRIBA DE 9.  LA
032500*    TABLA FE1D-ESCL-LIST SOLO TIENE 9 CASILLAS (OCCURS 9), ASI
032600*    QUE EL LIMITE DEL PERFORM SE DETIENE EN 9 SIN IMPORTAR LO
032700*    QUE TRAIGA EL CONTADOR, PARA NO LEER FUERA DE LA TABLA.
032800*    POR ESO MISMO EL EXCESO DE 10 NO SE PUEDE DETECTAR CONTANDO
032900*    CUANTAS CASILLAS RECORRIO EL PERFORM (W-CONT-ESCL NUNCA
033000*    PASA DE 9); LA PRUEBA DE ABAJO COMPARA DIRECTO CONTRA EL
033100*    PROPIO FE1D-ESCL-CNT QUE TRAE EL RENGLON.
033200     MOVE ZERO TO W-CONT-ESCL
033300     PERFORM 217-CHECA-UNA-ESCL THRU 217-CHECA-UNA-ESCL-E
033400         VARYING W-K FROM 1 BY 1
033500         UNTIL W-K > FE1D-ESCL-CNT(FE1D-IX) OR W-K > 9
033600     IF FE1D-ESCL-CNT(FE1D-IX) >= 10
033700         MOVE 'NO SE PUEDEN EXCLUIR LOS 10 EQUIPOS A LA VEZ'
033800              TO W-MENSAJE
033900         MOVE 'ESCLUSE-LIST' TO W-VIO-CAMPO
034000         PERFORM 801-AGREGA-VIOL-ROW THRU 801-AGREGA-VIOL-ROW-E
034100     END-IF
034200     GO TO 215-VALIDA-ESCLUSE-E.
034300 215-VALIDA-ESCLUSE-E.
034400     EXIT.
034500 217-CHECA-UNA-ESCL SECTION.
034600 217-CHECA-UNA-ESCL-P.
034700*    UNA CASILLA FUERA DE RANGO SE REPORTA PERO NO DETIENE EL
034800*    RECORRIDO DE LAS DEMAS CASILLAS; ASI UN RENGLON CON VARIOS
034900*    VALORES MALOS EN LA LISTA DE EXCLUSION SALE TODO DE UNA
035000*    SOLA PASADA EN VEZ DE UNO POR CORRIDA.
035100     IF FE1D-ESCL-LIST(FE1D-IX, W-K) < 1 OR
035200        FE1D-ESCL-LIST(FE1D-IX, W-K) > 10
035300             MOVE 'SQUADRA EXCLUIDA FUERA DE RANGO 1-10'
035400                  TO W-MENSAJE
035500             MOVE 'ESCLUSE-LIST' TO W-VIO-CAMPO
035600             PERFORM 801-AGREGA-VIOL-ROW
035700                 THRU 801-AGREGA-VIOL-ROW-E
035800     ELSE
035900             ADD 1 TO W-CONT-ESCL
036000     END-IF
036100     GO TO 217-CHECA-UNA-ESCL-E.
036200 217-CHECA-UNA-ESCL-E.
036300     EXIT.
036400******************************************************************
036500*    216-VALIDA-FORZ-EN-ESCL : LA FORZATA NO PUEDE VENIR TAMBIEN  *
036600*    EN LA LISTA DE EXCLUSION DE SU PROPIO RENGLON.               *
036700******************************************************************
036800 216-VALIDA-FORZ-EN-ESCL SECTION.
036900 216-VALIDA-FORZ-EN-ESCL-P.
037000*    MISMA PRECAUCION QUE EN 215 -- EL CONTADOR DEL RENGLON
037100*    AUN NO SE VALIDO, ASI QUE EL RECORRIDO NO PASA DE LA
037200*    CASILLA 9 DE FE1D-ESCL-LIST (OCCURS 9) PARA NO LEER
037300*    FUERA DE LA TABLA.
037400     IF FE1D-FORZ-PRES(FE1D-IX) = 1
037500         PERFORM 218-CHECA-FORZ-EN-UNA-ESCL
037600             THRU 218-CHECA-FORZ-EN-UNA-ESCL-E
037700             VARYING W-K FROM 1 BY 1
037800             UNTIL W-K > FE1D-ESCL-CNT(FE1D-IX) OR W-K > 9
037900     END-IF
038000     GO TO 216-VALIDA-FORZ-EN-ESCL-E.
038100 216-VALIDA-FORZ-EN-ESCL-E.
038200     EXIT.
038300 218-CHECA-FORZ-EN-UNA-ESCL SECTION.
038400 218-CHECA-FORZ-EN-UNA-ESCL-P.
038500*    NO TIENE SENTIDO DE NEGOCIO QUE UN RENGLON FUERCE UN
038600*    EQUIPO Y AL MISMO TIEMPO LO EXCLUYA; SI ESO PASA, EL
038700*    ASIGNADOR NUNCA PODRIA CUMPLIR AMBAS CONDICIONES A LA VEZ.
038800     IF FE1D-ESCL-LIST(FE1D-IX, W-K) =
038900        FE1D-FORZ-TEAM(FE1D-IX)
039000             MOVE 'LA SQUADRA FORZATA ESTA EN SU PROPIA LI'
039100                  TO W-MENSAJE
039200             MOVE 'FORZATA-TEAM' TO W-VIO-CAMPO
039300             PERFORM 801-AGREGA-VIOL-ROW
039400                 THRU 801-AGREGA-VIOL-ROW-E
039500     END-IF
039600     GO TO 218-CHECA-FORZ-EN-UNA-ESCL-E.
039700 218-CHECA-FORZ-EN-UNA-ESCL-E.
039800     EXIT.
039900******************************************************************
040000*    220-VALIDA-PESADOS : VALIDA UN RENGLON DE FESTIVI-PESANTI    *
040100******************************************************************
040200 220-VALIDA-PESADOS SECTION.
040300 220-VALIDA-PESADOS-P.
040400*    FESTIVI-PESANTI ES UNA LISTA SEPARADA DE LA PRINCIPAL, SIN
040500*    RELACION DIRECTA DE RENGLON A RENGLON; SE VALIDA FECHA Y
040600*    TURNO DE FORMA INDEPENDIENTE DE LISTA-FESTIVI.
040700     PERFORM 221-VALIDA-PESADO-FECHA
040800         THRU 221-VALIDA-PESADO-FECHA-E
040900     PERFORM 222-VALIDA-PESADO-TURNO
041000         THRU 222-VALIDA-PESADO-TURNO-E
041100     GO TO 220-VALIDA-PESADOS-E.
041200 220-VALIDA-PESADOS-E.
041300     EXIT.
041400 221-VALIDA-PESADO-FECHA SECTION.
041500 221-VALIDA-PESADO-FECHA-P.
041600*    FE1H-VALIDA ARRANCA EN 'N' Y SOLO SE PRENDE HASTA EL FINAL
041700*    DE 222 SI TANTO LA FECHA COMO EL TURNO RESULTAN CORRECTOS;
041800*    FE4GRD0 IGNORA CUALQUIER RENGLON DE PESANTI QUE NO QUEDE
041900*    MARCADO COMO VALIDO.
042000     MOVE 'N' TO FE1H-VALIDA(FE1H-IX)
042100*    MISMO PATRON DE GUIONES (AAAA-MM-DD) QUE LA FECHA DE
042200*    LISTA-FESTIVI; FESTIVI-PESANTI SE CAPTURA EN LA MISMA HOJA
042300*    DE ORIGEN ASI QUE COMPARTE EL FORMATO DE TEXTO.
042400     IF FE1H-FTX-G1(FE1H-IX) NOT = '-' OR
042500        FE1H-FTX-G2(FE1H-IX) NOT = '-' OR
042600        FE1H-FTX-ANIO(FE1H-IX) NOT NUMERIC OR
042700        FE1H-FTX-MES(FE1H-IX)  NOT NUMERIC OR
042800        FE1H-FTX-DIA(FE1H-IX)  NOT NUMERIC
042900             MOVE 'FECHA DE TURNO PESADO CON FORMATO INVALIDO'
043000                  TO W-MENSAJE
043100             MOVE 'SHIFT-DATE (PESANTI)' TO W-VIO-CAMPO
043200             MOVE FE1H-ROWNO(FE1H-IX) TO W-VIO-ROWNO
043300             PERFORM 802-AGREGA-VIOL-HVY
043400                 THRU 802-AGREGA-VIOL-HVY-E
043500             GO TO 221-VALIDA-PESADO-FECHA-E
043600     END-IF
043700     MOVE FE1H-FTX-ANIO(FE1H-IX) TO W-FN-ANIO
043800     MOVE FE1H-FTX-MES(FE1H-IX)  TO W-FN-MES
043900     MOVE FE1H-FTX-DIA(FE1H-IX)  TO W-FN-DIA
044000*    SE REUTILIZA EL MISMO W-FECHA-NUM-R DE LA VALIDACION
044100*    PRINCIPAL DE FECHA PARA NO DUPLICAR CAMPOS DE TRABAJO; NO
044200*    HAY CONFLICTO PORQUE 220 SE EJECUTA DESPUES DE TERMINAR
044300*    TODO EL CICLO DE 210.
044400     IF W-FECHA-NUM < FE-PERIODO-INI OR
044500        W-FECHA-NUM > FE-PERIODO-FIN
044600             MOVE 'FECHA DE TURNO PESADO FUERA DEL PERIODO'
044700                  TO W-MENSAJE
044800             MOVE 'SHIFT-DATE (PESANTI)' TO W-VIO-CAMPO
044900             MOVE FE1H-ROWNO(FE1H-IX) TO W-VIO-ROWNO
045000             PERFORM 802-AGREGA-VIOL-HVY
045100                 THRU 802-AGREGA-VIOL-HVY-E
045200             GO TO 221-VALIDA-PESADO-FECHA-E
045300     END-IF
045400     MOVE W-FECHA-NUM TO FE1H-FECHA(FE1H-IX)
045500     GO TO 221-VALIDA-PESADO-FECHA-E.
045600 221-VALIDA-PESADO-FECHA-E.
045700     EXIT.
045800 222-VALIDA-PESADO-TURNO SECTION.
045900 222-VALIDA-PESADO-TURNO-P.
046000*    EL SEGUNDO IF DE ABAJO SOLO PRENDE FE1H-VALIDA CUANDO LA
046100*    FECHA YA QUEDO LLENA POR 221 (FE1H-FECHA DISTINTA DE CERO);
046200*    SI LA FECHA FALLO, EL TURNO PUEDE ESTAR BIEN Y AUN ASI EL
046300*    RENGLON COMPLETO QUEDA INVALIDO.
046400     IF FE1H-TURNO(FE1H-IX) NOT = 'MP' AND
046500        FE1H-TURNO(FE1H-IX) NOT = 'SN'
046600             MOVE 'TURNO DE PESANTI DEBE SER MP O SN'
046700                  TO W-MENSAJE
046800             MOVE 'SHIFT-TYPE (PESANTI)' TO W-VIO-CAMPO
046900             MOVE FE1H-ROWNO(FE1H-IX) TO W-VIO-ROWNO
047000             PERFORM 802-AGREGA-VIOL-HVY
047100                 THRU 802-AGREGA-VIOL-HVY-E
047200             GO TO 222-VALIDA-PESADO-TURNO-E
047300     END-IF
047400*    FE1H-FECHA SOLO QUEDA DISTINTA DE CERO SI 221 TERMINO BIEN;
047500*    ESA ES LA UNICA SEÑAL QUE NECESITA ESTE PARRAFO PARA SABER
047600*    QUE LA MITAD DE FECHA DEL RENGLON YA PASO SU VALIDACION.
047700     IF FE1H-FECHA(FE1H-IX) NOT = ZERO
047800         MOVE 'S' TO FE1H-VALIDA(FE1H-IX)
047900     END-IF
048000     GO TO 222-VALIDA-PESADO-TURNO-E.
048100 222-VALIDA-PESADO-TURNO-E.
048200     EXIT.
048300******************************************************************
048400*    290-VALIDA-CRUZADA : DUPLICADOS, REGLA SABADO/DOMINGO MP     *
048500*    (XOR) Y REGLA DEL DIA 31, SOBRE EL PERIODO COMPLETO.         *
048600******************************************************************
048700 290-VALIDA-CRUZADA SECTION.
048800 290-VALIDA-CRUZADA-P.
048900*    EL RECORRIDO DIA-POR-DIA DE 292 ES EL UNICO PUNTO DEL
049000*    PROGRAMA QUE LLAMA A FE9DTE0; SE HACE UNA SOLA VEZ PARA
049100*    TODO EL PERIODO EN VEZ DE DENTRO DE CADA PARRAFO DE REGLA
049200*    PARA NO REPETIR EL CALCULO DE DIA DE LA SEMANA.
049300     PERFORM 291-DUPLICADOS THRU 291-DUPLICADOS-E
049400     MOVE FE-PERIODO-INI TO W-SAB-FECHA
049500     PERFORM 292-RECORRE-PERIODO THRU 292-RECORRE-PERIODO-E
049600         UNTIL W-SAB-FECHA > FE-PERIODO-FIN
049700     GO TO 290-VALIDA-CRUZADA-E.
049800 290-VALIDA-CRUZADA-E.
049900     EXIT.
050000******************************************************************
050100*    291-DUPLICADOS : (FECHA,TURNO) UNICO EN TODO EL ARCHIVO      *
050200******************************************************************
050300 291-DUPLICADOS SECTION.
050400 291-DUPLICADOS-P.
050500*    COMPARACION CUADRATICA DE TODO CONTRA TODO; EL TOPE DE
050600*    RENGLONES DE LISTA-FESTIVI ES CHICO, ASI QUE EL COSTO NO
050700*    HA SIDO PROBLEMA EN PRODUCCION.
050800     PERFORM 2911-COMPARA-FILA THRU 2911-COMPARA-FILA-E
050900         VARYING FE1D-IX FROM 1 BY 1
051000         UNTIL FE1D-IX > FE-TOTAL-FILAS
051100     GO TO 291-DUPLICADOS-E.
051200 291-DUPLICADOS-E.
051300     EXIT.
051400 2911-COMPARA-FILA SECTION.
051500 2911-COMPARA-FILA-P.
051600*    W-J ARRANCA EN FE1D-IX (NO EN 1) PARA NO VOLVER A COMPARAR
051700*    PARES YA VISTOS EN UNA PASADA ANTERIOR DEL RENGLON EXTERNO.
051800     PERFORM 2912-COMPARA-PAR THRU 2912-COMPARA-PAR-E
051900         VARYING W-J FROM FE1D-IX BY 1
052000         UNTIL W-J > FE-TOTAL-FILAS
052100     GO TO 2911-COMPARA-FILA-E.
052200 2911-COMPARA-FILA-E.
052300     EXIT.
052400 2912-COMPARA-PAR SECTION.
052500 2912-COMPARA-PAR-P.
052600*    FE1D-FECHA NOT = ZERO EVITA MARCAR COMO "DUPLICADOS" DOS
052700*    RENGLONES QUE TODAVIA NO TIENEN FECHA VALIDA (AMBOS EN
052800*    CERO POR HABER FALLADO 211); ESA VIOLACION YA SE REPORTO
052900*    POR SU CUENTA EN 211-VALIDA-FECHA.
053000     IF W-J NOT = FE1D-IX AND
053100        FE1D-FECHA(FE1D-IX) = FE1D-FECHA(W-J) AND
053200        FE1D-TURNO(FE1D-IX) = FE1D-TURNO(W-J) AND
053300        FE1D-FECHA(FE1D-IX) NOT = ZERO
053400             MOVE 'FECHA Y TURNO DUPLICADOS ENTRE RENGLONES'
053500                  TO W-MENSAJE
053600             MOVE '__row__' TO W-VIO-CAMPO
053700             MOVE FE1D-ROWNO(W-J) TO W-VIO-ROWNO
053800             PERFORM 803-AGREGA-VIOL-AT
053900                 THRU 803-AGREGA-VIOL-AT-E
054000     END-IF
054100     GO TO 2912-COMPARA-PAR-E.
054200 2912-COMPARA-PAR-E.
054300     EXIT.
054400******************************************************************
054500*    292-RECORRE-PERIODO : AVANZA DIA POR DIA BUSCANDO SABADOS    *
054600*    Y DIAS 31 DENTRO DEL PERIODO DE PROGRAMACION.                *
054700******************************************************************
054800 292-RECORRE-PERIODO SECTION.
054900 292-RECORRE-PERIODO-P.
055000*    FE9D-DIA-SEM = 6 ES SABADO EN LA CONVENCION DE FE9DTE0
055100*    (1 = DOMINGO); CADA SABADO DISPARA 293 Y CADA DIA 31
055200*    DISPARA 294, LAS DOS UNICAS REGLAS QUE DEPENDEN DE QUE
055300*    DIA DE LA SEMANA CAE LA FECHA.
055400     MOVE W-SAB-FECHA    TO FE9D-FECHA
055500     MOVE 'DOW '         TO FE9D-FUNCION
055600     CALL 'FE9DTE0' USING FE9D-PARM
055700     IF FE9D-DIA-SEM = 6
055800         PERFORM 293-CHECA-SAB-DOM THRU 293-CHECA-SAB-DOM-E
055900     END-IF
056000     MOVE W-SAB-FECHA TO W-DIA31-FECHA
056100     IF W-D31-DIA = 31
056200         PERFORM 294-CHECA-DIA-31 THRU 294-CHECA-DIA-31-E
056300     END-IF
056400     MOVE 'ADD '    TO FE9D-FUNCION
056500     MOVE W-SAB-FECHA TO FE9D-FECHA
056600     MOVE 1         TO FE9D-DELTA
056700     CALL 'FE9DTE0' USING FE9D-PARM
056800     MOVE FE9D-FECHA TO W-SAB-FECHA
056900     GO TO 292-RECORRE-PERIODO-E.
057000 292-RECORRE-PERIODO-E.
057100     EXIT.
057200******************************************************************
057300*    293-CHECA-SAB-DOM : REGLA XOR DE MP ENTRE SABADO Y DOMINGO   *
057400******************************************************************
057500 293-CHECA-SAB-DOM SECTION.
057600 293-CHECA-SAB-DOM-P.
057700*    SI EL SABADO TRAE MP, EL DOMINGO EMPAREJADO TAMBIEN DEBE
057800*    TRAER MP Y VICEVERSA (REGLA XOR); CUANDO EL DOMINGO CAE
057900*    FUERA DEL PERIODO YA NO HAY CON QUE EMPAREJAR, ASI QUE SE
058000*    SALE SIN REVISAR NADA PARA NO INVENTAR UNA VIOLACION.
058100     MOVE W-SAB-FECHA TO FE9D-FECHA
058200     MOVE 'ADD '      TO FE9D-FUNCION
058300     MOVE 1           TO FE9D-DELTA
058400     CALL 'FE9DTE0' USING FE9D-PARM
058500     MOVE FE9D-FECHA TO W-DOM-FECHA
058600     IF W-DOM-FECHA > FE-PERIODO-FIN
058700         GO TO 293-CHECA-SAB-DOM-E
058800     END-IF
058900     MOVE 'N' TO W-SW-SAB-MP
059000     MOVE 'N' TO W-SW-DOM-MP
059100     PERFORM 2931-CHECA-FILA-SAB-DOM THRU 2931-CHECA-FILA-SAB-DOM-E
059200         VARYING FE1D-IX FROM 1 BY 1
059300         UNTIL FE1D-IX > FE-TOTAL-FILAS
059400*    CON LOS DOS INTERRUPTORES YA LLENOS, SOLO UNO DE LOS DOS
059500*    IF SIGUIENTES PUEDE DISPARAR (NUNCA LOS DOS A LA VEZ,
059600*    PORQUE ESO SIGNIFICARIA QUE AMBOS DIAS YA TIENEN MP).
059700     IF W-HAY-SAB-MP AND NOT W-HAY-DOM-MP
059800         MOVE 'FALTA EL RENGLON MP DEL DOMINGO EMPAREJADO'
059900              TO W-MENSAJE
060000         MOVE '__row__' TO W-VIO-CAMPO
060100         MOVE ZERO      TO W-VIO-ROWNO
060200         PERFORM 803-AGREGA-VIOL-AT THRU 803-AGREGA-VIOL-AT-E
060300     END-IF
060400     IF W-HAY-DOM-MP AND NOT W-HAY-SAB-MP
060500         MOVE 'FALTA EL RENGLON MP DEL SABADO EMPAREJADO'
060600              TO W-MENSAJE
060700         MOVE '__row__' TO W-VIO-CAMPO
060800         MOVE ZERO      TO W-VIO-ROWNO
060900         PERFORM 803-AGREGA-VIOL-AT THRU 803-AGREGA-VIOL-AT-E
061000     END-IF
061100     GO TO 293-CHECA-SAB-DOM-E.
061200 293-CHECA-SAB-DOM-E.
061300     EXIT.
061400 2931-CHECA-FILA-SAB-DOM SECTION.
061500 2931-CHECA-FILA-SAB-DOM-P.
061600*    RECORRE TODOS LOS RENGLONES BUSCANDO SI ALGUNO CAE
061700*    EXACTAMENTE EN EL SABADO O EL DOMINGO DE ESTE PAR CON
061800*    TURNO MP; LOS DOS INTERRUPTORES LOS LEE 293 AL REGRESAR.
061900     IF FE1D-FECHA(FE1D-IX) = W-SAB-FECHA AND
062000        FE1D-TURNO(FE1D-IX) = 'MP'
062100             MOVE 'S' TO W-SW-SAB-MP
062200     END-IF
062300     IF FE1D-FECHA(FE1D-IX) = W-DOM-FECHA AND
062400        FE1D-TURNO(FE1D-IX) = 'MP'
062500             MOVE 'S' TO W-SW-DOM-MP
062600     END-IF
062700     GO TO 2931-CHECA-FILA-SAB-DOM-E.
062800 2931-CHECA-FILA-SAB-DOM-E.
062900     EXIT.
063000******************************************************************
063100*    294-CHECA-DIA-31 : SN OBLIGATORIO; MP SOLO SI ES FIN DE      *
063200*    SEMANA (INFRASETTIMANALE = VIOLACION).                       *
063300******************************************************************
063400 294-CHECA-DIA-31 SECTION.
063500 294-CHECA-DIA-31-P.
063600*    EL DIA 31 SIEMPRE NECESITA UN RENGLON SN; SI ADEMAS TRAE
063700*    UN RENGLON MP, ESE MP SOLO SE PERMITE CUANDO EL 31 CAE EN
063800*    FIN DE SEMANA (SABADO O DOMINGO). CUALQUIER OTRO DIA DE
063900*    LA SEMANA CON MP EL 31 ES "INFRASETTIMANALE" Y VIOLACION.
064000     MOVE W-DIA31-FECHA TO FE9D-FECHA
064100     MOVE 'DOW '        TO FE9D-FUNCION
064200     CALL 'FE9DTE0' USING FE9D-PARM
064300     MOVE 'N' TO W-SW-D31-SN
064400     MOVE 'N' TO W-SW-D31-MP
064500     PERFORM 2941-CHECA-FILA-D31 THRU 2941-CHECA-FILA-D31-E
064600         VARYING FE1D-IX FROM 1 BY 1
064700         UNTIL FE1D-IX > FE-TOTAL-FILAS
064800*    FE9D-DIA-SEM TODAVIA TRAE EL DIA DE LA SEMANA DEL DIA 31
064900*    DE LA LLAMADA 'DOW ' DE ARRIBA; 6 Y 7 SON SABADO Y
065000*    DOMINGO EN LA CONVENCION DE FE9DTE0.
065100     IF NOT W-HAY-D31-SN
065200         MOVE 'EL DIA 31 REQUIERE RENGLON SN'
065300              TO W-MENSAJE
065400         MOVE '__row__' TO W-VIO-CAMPO
065500         MOVE ZERO      TO W-VIO-ROWNO
065600         PERFORM 803-AGREGA-VIOL-AT THRU 803-AGREGA-VIOL-AT-E
065700     END-IF
065800     IF W-HAY-D31-MP AND
065900        FE9D-DIA-SEM NOT = 6 AND FE9D-DIA-SEM NOT = 7
066000             MOVE 'EL MP DEL DIA 31 CAE INFRASETTIMANALE'
066100                  TO W-MENSAJE
066200             MOVE '__row__' TO W-VIO-CAMPO
066300             MOVE ZERO      TO W-VIO-ROWNO
066400             PERFORM 803-AGREGA-VIOL-AT
066500                 THRU 803-AGREGA-VIOL-AT-E
066600     END-IF
066700     GO TO 294-CHECA-DIA-31-E.
066800 294-CHECA-DIA-31-E.
066900     EXIT.
067000 2941-CHECA-FILA-D31 SECTION.
067100 2941-CHECA-FILA-D31-P.
067200*    LOS DOS IF SEPARADOS (EN VEZ DE UN IF/ELSE) PORQUE UN
067300*    RENGLON SN Y OTRO MP AMBOS PUEDEN CAER EL MISMO DIA 31 SI
067400*    EL CALENDARISTA CARGO DOS TURNOS DISTINTOS ESE DIA.
067500     IF FE1D-FECHA(FE1D-IX) = W-DIA31-FECHA AND
067600        FE1D-TURNO(FE1D-IX) = 'SN'
067700             MOVE 'S' TO W-SW-D31-SN
067800     END-IF
067900     IF FE1D-FECHA(FE1D-IX) = W-DIA31-FECHA AND
068000        FE1D-TURNO(FE1D-IX) = 'MP'
068100             MOVE 'S' TO W-SW-D31-MP
068200     END-IF
068300     GO TO 2941-CHECA-FILA-D31-E.
068400 2941-CHECA-FILA-D31-E.
068500     EXIT.
068600******************************************************************
068700*    295-VALIDA-FIN : DECIDE SI LA CORRIDA ABORTA                 *
068800******************************************************************
068900 295-VALIDA-FIN SECTION.
069000 295-VALIDA-FIN-P.
069100*    UNA SOLA VIOLACION QUE SEA BASTA PARA ABORTAR TODA LA
069200*    CORRIDA; FE1B000 ES QUIEN LEE FE-HAY-ABORTO AL REGRESAR
069300*    DE ESTE PROGRAMA Y DECIDE SUPRIMIR LOS ARCHIVOS DE SALIDA.
069400     IF FE-TOTAL-VIOLACION > ZERO
069500         SET FE-HAY-ABORTO TO TRUE
069600     END-IF
069700     GO TO 295-VALIDA-FIN-E.
069800 295-VALIDA-FIN-E.
069900     EXIT.
070000******************************************************************
070100*    800-802 : PARRAFOS COMUNES PARA AGREGAR UNA VIOLACION A LA   *
070200*    TABLA FE1V-TAB, TOMANDO EL RENGLON ACTUAL SEGUN EL CONTEXTO. *
070300******************************************************************
070400 800-AGREGA-VIOLACION SECTION.
070500 800-AGREGA-VIOLACION-P.
070600*    USADO SOLO POR 200-VALIDA-CABECERA, DONDE NO HAY UN
070700*    RENGLON EN CURSO AL QUE ATRIBUIR LA VIOLACION.
070800*    W-VIO-ROWNO SE DEJA EN CERO A PROPOSITO; FE5OUT0 SABE QUE
070900*    UN ROWNO EN CERO SIGNIFICA UNA VIOLACION DE TODO EL ARCHIVO.
071000     MOVE ZERO TO W-VIO-ROWNO
071100     PERFORM 803-AGREGA-VIOL-AT THRU 803-AGREGA-VIOL-AT-E
071200     GO TO 800-AGREGA-VIOLACION-E.
071300 800-AGREGA-VIOLACION-E.
071400     EXIT.
071500 801-AGREGA-VIOL-ROW SECTION.
071600 801-AGREGA-VIOL-ROW-P.
071700*    ADEMAS DE AGREGAR A LA TABLA GENERAL DE VIOLACIONES, DEJA
071800*    UNA COPIA DEL MENSAJE EN EL PROPIO RENGLON DE LISTA-FESTIVI
071900*    (FE1D-ERR-MSG) PARA QUE EL REPORTE DE FE5OUT0 PUEDA
072000*    IMPRIMIRLO JUNTO CON LOS DATOS DEL RENGLON.
072100     MOVE FE1D-ROWNO(FE1D-IX) TO W-VIO-ROWNO
072200     PERFORM 803-AGREGA-VIOL-AT THRU 803-AGREGA-VIOL-AT-E
072300     MOVE W-MENSAJE TO FE1D-ERR-MSG(FE1D-IX)
072400     GO TO 801-AGREGA-VIOL-ROW-E.
072500 801-AGREGA-VIOL-ROW-E.
072600     EXIT.
072700 802-AGREGA-VIOL-HVY SECTION.
072800 802-AGREGA-VIOL-HVY-P.
072900*    FESTIVI-PESANTI NO TIENE CAMPO DE MENSAJE PROPIO COMO
073000*    LISTA-FESTIVI; SU UNICA SALIDA ES LA TABLA GENERAL.
073100     PERFORM 803-AGREGA-VIOL-AT THRU 803-AGREGA-VIOL-AT-E
073200     GO TO 802-AGREGA-VIOL-HVY-E.
073300 802-AGREGA-VIOL-HVY-E.
073400     EXIT.
073500******************************************************************
073600*    803-AGREGA-VIOL-AT : ESCRIBE UNA ENTRADA DE FE1V-TAB CON     *
073700*    ROWNO YA CARGADO EN W-VIO-ROWNO, CAMPO EN W-VIO-CAMPO Y  *
073800*    TEXTO EN W-MENSAJE.                                          *
073900******************************************************************
074000 803-AGREGA-VIOL-AT SECTION.
074100 803-AGREGA-VIOL-AT-P.
074200*    FE1V-TAB TIENE CUPO FIJO DE 400 ENTRADAS; SI SE LLEGA A
074300*    ESE TOPE SE SIGUE CONTANDO FE-TOTAL-VIOLACION (PARA QUE
074400*    295 SEPA QUE HUBO VIOLACIONES) PERO YA NO SE ESCRIBE MAS
074500*    EN LA TABLA PARA NO DESBORDARLA.
074600     ADD 1 TO FE-TOTAL-VIOLACION
074700     IF FE-TOTAL-VIOLACION > 400
074800         GO TO 803-AGREGA-VIOL-AT-E
074900     END-IF
075000*    LOS TRES CAMPOS DE LA ENTRADA SE LLENAN EN ESTE ORDEN FIJO
075100*    (RENGLON, CAMPO, MENSAJE) PORQUE ASI LOS LEE FE5OUT0 AL
075200*    IMPRIMIR EL REPORTE DE VIOLACIONES.
075300     MOVE W-VIO-ROWNO  TO FE1V-ROWNO(FE-TOTAL-VIOLACION)
075400     MOVE W-VIO-CAMPO  TO FE1V-CAMPO(FE-TOTAL-VIOLACION)
075500     MOVE W-MENSAJE      TO FE1V-MENSAJE(FE-TOTAL-VIOLACION)
075600     GO TO 803-AGREGA-VIOL-AT-E.
075700 803-AGREGA-VIOL-AT-E.
075800     EXIT.
