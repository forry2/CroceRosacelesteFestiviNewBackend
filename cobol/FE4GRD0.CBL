000100******************************************************************
000200*                                                                *
000300*    PROGRAMA   : FE4GRD0                                       *
000400*    APLICACION : FESTIVOS - TURNOS DE GUARDIA                  *
000500*    DESCRIPCION: MOTOR DE ASIGNACION GREEDY. ORDENA LAS         *
000600*                 UNIDADES, FILTRA EQUIPOS CANDIDATOS POR LAS    *
000700*                 REGLAS DURAS, CALIFICA LOS QUE SOBREVIVEN Y    *
000800*                 ASIGNA LA UNIDAD AL MEJOR EQUIPO DISPONIBLE.   *
000900*                                                                *
001000******************************************************************
001100*                  R E G I S T R O   D E   C A M B I O S         *
001200******************************************************************
001300* 03/03/1989 JALV 000000 PROGRAMA ORIGINAL.                     *
001400* 14/07/1990 JALV 000012 SE AGREGA EL DESEMPATE POR PESO Y       *
001500*                        EVENTOS ANTES DE USAR EL NUMERO DE      *
001600*                        EQUIPO COMO ULTIMO CRITERIO.             *
001700* 19/11/1994 PEDR 000044 SE AGREGA EL MENSAJE DE DIAGNOSTICO     *
001800*                        CUANDO NINGUN EQUIPO QUEDA DISPONIBLE.  *
001900* 27/05/1997 JALV 000063 SE INCORPORA LA LLAMADA A FE3UNT0 PARA  *
002000*                        LA PRUEBA DE PROXIMIDAD EN VEZ DE        *
002100*                        DUPLICAR EL CALCULO AQUI.                *
002200* 11/12/1998 JALV Y2K004 REVISION Y2K DEL MODULO: LA FECHA SE    *
002300*                        MANEJA SIEMPRE EN AAAAMMDD; SIN         *
002400*                        HALLAZGOS.                               *
002500* 02/08/2005 RHCU 000079 SE CORRIGE EL TOPE MENSUAL: SE REVISA   *
002600*                        EL MES DEL SABADO PARA LOS BLOQUES MPB, *
002700*                        NO EL MES DEL DOMINGO.                   *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.     FE4GRD0.
003100 AUTHOR.         J. ALVARADO.
003200 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - TURNOS DE GUARDIA.
003300 DATE-WRITTEN.   03/03/1989.
003400 DATE-COMPILED.
003500 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200*    EL UPSI-1 LO ENCIENDE OPERACION DESDE EL JCL CUANDO SE PIDE
004300*    UNA CORRIDA DE DEPURACION; LA LOGICA DE ASIGNACION NO LO
004400*    CONSULTA DIRECTAMENTE AQUI, SOLO LO DEJA DISPONIBLE PARA
004500*    LOS MODULOS QUE IMPRIMEN EL DETALLE DE CADA INTENTO.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERICA IS '0' THRU '9'
004800     UPSI-1 ON STATUS IS FE4G-HAY-DEPURACION.
004900 INPUT-OUTPUT SECTION.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300 WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------*
005500*    AREA DE TRABAJO DEL ORDENAMIENTO (BURBUJA DE 3 CLAVES)      *
005600*--------------------------------------------------------------*
005700*    W-I Y W-J SON LOS INDICES DEL PAR ADYACENTE QUE SE COMPARA
005800*    EN CADA PASADA; W-J SIEMPRE VALE W-I + 1, NUNCA SE USAN
005900*    POR SEPARADO FUERA DE LA BURBUJA Y DEL DESEMPATE DE 455.
006000 01  W-I                       PIC 9(05) COMP VALUE ZERO.
006100 01  W-J                       PIC 9(05) COMP VALUE ZERO.
006200 01  W-SW-CAMBIO               PIC X(01) VALUE 'N'.
006300     88  W-HUBO-CAMBIO                 VALUE 'S'.
006400 01  W-CLAVE1-I                PIC 9(01) COMP VALUE ZERO.
006500 01  W-CLAVE1-J                PIC 9(01) COMP VALUE ZERO.
006600 01  W-CLAVE2-I                PIC 9(01) COMP VALUE ZERO.
006700 01  W-CLAVE2-J                PIC 9(01) COMP VALUE ZERO.
006800*    LAS CUATRO CLAVES SON BANDERAS 0/1 DERIVADAS, NO COPIAS
006900*    DIRECTAS DE LOS CAMPOS DE LA UNIDAD: 0 GANA SOBRE 1 PARA
007000*    QUE LA COMPARACION NUMERICA ORDENE FORZATA Y MPB PRIMERO.
007100*--------------------------------------------------------------*
007200*    CAMPOS DE INTERCAMBIO PARA EL SWAP DE DOS UNIDADES, RENGLON *
007300*    POR RENGLON (NUNCA SE USA UN RENGLON VIVO COMO PUENTE).     *
007400*--------------------------------------------------------------*
007500*    CADA CAMPO W-SW- DE AQUI EN ADELANTE ESPEJEA, UNO A UNO,
007600*    UNA COLUMNA DE FE3U-TAB; EL BUBBLE SORT LOS USA COMO
007700*    CHAROLA TEMPORAL MIENTRAS SE VOLTEA UN PAR DE RENGLONES.
007800 01  W-SW-ID                   PIC X(20) VALUE SPACES.
007900 01  W-SW-TIPO                 PIC X(03) VALUE SPACES.
008000 01  W-SW-FECHA1               PIC 9(08) VALUE ZERO.
008100 01  W-SW-FECHA2               PIC 9(08) VALUE ZERO.
008200*    PESO, MES Y ANIO VIAJAN JUNTOS PORQUE EL DESEMPATE POR
008300*    CARGA Y EL TOPE MENSUAL LOS CONSULTAN COMO UN SOLO GRUPO.
008400 01  W-SW-PESO                 PIC 9(05) VALUE ZERO.
008500 01  W-SW-MES                  PIC 9(02) VALUE ZERO.
008600 01  W-SW-ANIO                 PIC 9(04) VALUE ZERO.
008700 01  W-SW-PESANTE              PIC 9(01) VALUE ZERO.
008800 01  W-SW-FORZ-PRES            PIC 9(01) VALUE ZERO.
008900 01  W-SW-FORZ-TEAM            PIC 9(02) VALUE ZERO.
009000 01  W-SW-ESCL-CNT             PIC 9(02) VALUE ZERO.
009100 01  W-SW-ESCL-LIST            PIC 9(02) OCCURS 10 TIMES
009200                                      VALUE ZERO.
009300*    LOS INDICES ROW1/ROW2 GUARDAN QUIEN ES QUIEN MIENTRAS DURA
009400*    EL INTERCAMBIO; NO SON SUBINDICES DE BUSQUEDA GENERAL.
009500 01  W-SW-ROW1-IX              PIC 9(05) COMP VALUE ZERO.
009600 01  W-SW-ROW2-IX              PIC 9(05) COMP VALUE ZERO.
009700 01  W-SW-ASIGNADA             PIC X(01) VALUE 'N'.
009800*    ESTOS CAMPOS W-SW- SON EL UNICO PUENTE PERMITIDO PARA EL
009900*    INTERCAMBIO DE DOS RENGLONES DE FE3U-TAB; 406 SIEMPRE PASA
010000*    POR AQUI, NUNCA MUEVE UN RENGLON DIRECTO SOBRE OTRO VIVO.
010100*--------------------------------------------------------------*
010200*    CAMPOS DE INTERCAMBIO PARA EL SWAP DE DOS CANDIDATOS        *
010300*--------------------------------------------------------------*
010400 01  W-SW-CAND-EQUIPO          PIC 9(02) VALUE ZERO.
010500 01  W-SW-CAND-VIVO            PIC X(01) VALUE 'N'.
010600 01  W-SW-CAND-SCORE           PIC 9(07) COMP-5 VALUE ZERO.
010700*--------------------------------------------------------------*
010800*    AREA DE TRABAJO DE LA ASIGNACION PRINCIPAL                  *
010900*--------------------------------------------------------------*
011000 01  W-U                       PIC 9(05) COMP VALUE ZERO.
011100*    W-U ES EL INDICE DE LA UNIDAD EN CURSO; LO VARIA 000-MAIN
011200*    Y LO USAN TODOS LOS PARRAFOS DE 420 EN ADELANTE PARA LEER
011300*    FE3U-TAB(W-U). NO SE TOCA FUERA DEL CICLO PRINCIPAL.
011400 01  W-EQ                      PIC 9(02) COMP VALUE ZERO.
011500 01  W-MES-CHK                 PIC 9(02) COMP VALUE ZERO.
011600 01  W-CNT-VIVOS               PIC 9(02) COMP VALUE ZERO.
011700 01  W-SW-CONFLICTO            PIC X(01) VALUE 'N'.
011800     88  W-HAY-CONFLICTO               VALUE 'S'.
011900 01  W-GANADOR                 PIC 9(02) COMP VALUE ZERO.
012000 01  W-MENSAJE                 PIC X(200) VALUE SPACES.
012100*    W-MENSAJE SE REUTILIZA TANTO PARA EL AVISO DE CONFLICTO
012200*    MP/SN COMO PARA EL DIAGNOSTICO DE "SIN EQUIPO DISPONIBLE";
012300*    SIEMPRE SE GRABA EN UNA SOLA VIOLACION ANTES DE PASAR A
012400*    LA SIGUIENTE UNIDAD, NUNCA SOBREVIVE ENTRE UNIDADES.
012500*--------------------------------------------------------------*
012600*    AREA DE CALCULO DEL PUNTAJE (ESCALA 1,000,000 = 1.000000)  *
012700*--------------------------------------------------------------*
012800 01  W-PESO-MAX                PIC 9(07) COMP-5 VALUE ZERO.
012900 01  W-PESO-MIN                PIC 9(07) COMP-5 VALUE ZERO.
013000 01  W-PESO-TOTAL              PIC 9(08) COMP-5 VALUE ZERO.
013100 01  W-PESO-SIM                PIC 9(07) COMP-5 VALUE ZERO.
013200 01  W-EVT-MAX                 PIC 9(05) COMP-5 VALUE ZERO.
013300 01  W-EVT-TOTAL               PIC 9(06) COMP-5 VALUE ZERO.
013400 01  W-EVT-SIM                 PIC 9(05) COMP-5 VALUE ZERO.
013500 01  W-EVT-MES-SIM             PIC 9(05) COMP-5 VALUE ZERO.
013600*    TODOS ESTOS SE RECALCULAN DESDE CERO EN CADA LLAMADA A
013700*    452 PARA UN CANDIDATO; NO ACUMULAN ENTRE CANDIDATOS NI
013800*    ENTRE UNIDADES, SOLO VIVEN DENTRO DE LA SIMULACION.
013900 01  W-ALPHA-ESC               PIC 9(07) COMP-5 VALUE ZERO.
014000 01  W-L-ESC                   PIC 9(07) COMP-5 VALUE ZERO.
014100 01  W-E-ESC                   PIC 9(07) COMP-5 VALUE ZERO.
014200 01  W-SCORE-ESC               PIC S9(18) COMP-5 VALUE ZERO.
014300 01  W-SCORE-CAND              PIC 9(07) COMP-5 OCCURS 10 TIMES
014400                                      VALUE ZERO.
014500 01  W-MEJOR-IX                PIC 9(02) COMP VALUE ZERO.
014600*    W-MEJOR-IX RECORRE FE-CAND-TAB YA ORDENADA POR 455; EL
014700*    PRIMER VIVO SIN CONFLICTO DE DIA ES EL GANADOR DEFINITIVO.
014800 01  W-K                       PIC 9(02) COMP VALUE ZERO.
014900*    W-K ES EL SUBINDICE GENERICO DE ESTE PROGRAMA; SE REUTILIZA
015000*    EN CASI TODOS LOS PARRAFOS Y NUNCA CONSERVA VALOR DE UN
015100*    PERFORM AL SIGUIENTE.
015200*--------------------------------------------------------------*
015300*    AREA DE DIAGNOSTICO DE "SIN CANDIDATOS"                    *
015400*--------------------------------------------------------------*
015500 01  W-DIAG-EXCL               PIC X(40) VALUE SPACES.
015600 01  W-DIAG-PROX               PIC X(40) VALUE SPACES.
015700 01  W-DIAG-MES                PIC X(40) VALUE SPACES.
015800 01  W-DIAG-PESADO             PIC X(40) VALUE SPACES.
015900 01  W-DIAG-LIBRE              PIC X(40) VALUE SPACES.
016000 01  W-DIAG-ITEM               PIC X(03) VALUE SPACES.
016100*    CADA LISTA ACUMULA LOS NUMEROS DE EQUIPO ELIMINADOS POR
016200*    ESA RAZON, SEPARADOS POR ESPACIO, PARA EL MENSAJE DE 480.
016300 01  W-SW-EXCLUIDO             PIC X(01) VALUE 'N'.
016400 01  W-SW-YA-EXCLUIDO          PIC 9(01) VALUE ZERO.
016500     88  W-HAY-EXCLUIDO-YA             VALUE 1.
016600*    LAS TRES BANDERAS SIGUIENTES SE ENCIENDEN DESDE 424 PARA
016700*    QUE 482 SEPA, SIN VOLVER A RECALCULAR NADA, CUAL DE LAS
016800*    PRUEBAS FUE LA QUE DEJO MUERTO AL EQUIPO.
016900 01  W-SW-PROX-MAL             PIC X(01) VALUE 'N'.
017000 01  W-SW-MES-MAL              PIC X(01) VALUE 'N'.
017100 01  W-SW-PESADO-MAL           PIC X(01) VALUE 'N'.
017200 LINKAGE SECTION.
017300*    LA UNICA AREA DE ENLACE ES EL BLOQUE DE TRABAJO COMPARTIDO
017400*    POR TODA LA CADENA DE PROGRAMAS FE1/FE2/FE3/FE4/FE5; AQUI
017500*    SE LEEN LAS UNIDADES YA ARMADAS Y SE ESCRIBEN LOS RESULTADOS
017600*    Y LAS VIOLACIONES DE ASIGNACION.
017700     COPY FESWRK0 REPLACING ==FE-WORK-AREA== BY ==LK-FE-WORK-AREA==.
017800******************************************************************
017900 PROCEDURE DIVISION USING LK-FE-WORK-AREA.
018000******************************************************************
018100 000-MAIN SECTION.
018200 000-MAIN-P.
018300*    ORDEN FIJO DE TRES PASOS: PRIMERO SE ORDENA LA TABLA DE
018400*    UNIDADES (400), LUEGO SE PONEN LOS ACUMULADORES DE LOS 10
018500*    EQUIPOS EN CERO (410), Y POR ULTIMO SE RECORRE CADA UNIDAD
018600*    YA ORDENADA ASIGNANDOLA AL MEJOR EQUIPO DISPONIBLE (420).
018700*    EL ORDEN DE LA TABLA IMPORTA: LAS UNIDADES FORZATA Y MPB SE
018800*    ASIGNAN PRIMERO PORQUE TIENEN MENOS EQUIPOS CANDIDATOS.
018900     PERFORM 400-ORDENA-UNIDADES THRU 400-ORDENA-UNIDADES-E
019000     PERFORM 410-INICIALIZA-EQUIPOS THRU 410-INICIALIZA-EQUIPOS-E
019100     PERFORM 420-ASIGNA-UNIDADES THRU 420-ASIGNA-UNIDADES-E
019200         VARYING W-U FROM 1 BY 1 UNTIL W-U > FE-TOTAL-UNIDADES
019300     GOBACK.
019400 000-MAIN-E.
019500     EXIT.
019600******************************************************************
019700*    400-ORDENA-UNIDADES : ORDENAMIENTO DE BURBUJA DE 3 CLAVES,   *
019800*    (A) FORZATA PRIMERO, (B) MPB PRIMERO, (C) PESO DESCENDENTE.  *
019900*    EL VOLUMEN DE LA TABLA (MAXIMO 400) NO JUSTIFICA UN METODO   *
020000*    MAS ELABORADO; ASI LO HA HECHO SIEMPRE ESTE PROGRAMA.        *
020100******************************************************************
020200 400-ORDENA-UNIDADES SECTION.
020300 400-ORDENA-UNIDADES-P.
020400*    CON MENOS DE DOS UNIDADES NO HAY NADA QUE ORDENAR; SE
020500*    EVITA ENTRAR A LA BURBUJA CON UN LIMITE SUPERIOR NEGATIVO.
020600     IF FE-TOTAL-UNIDADES < 2
020700         GO TO 400-ORDENA-UNIDADES-E
020800     END-IF
020900     MOVE 'S' TO W-SW-CAMBIO
021000     PERFORM 405-PASADA-BURBUJA THRU 405-PASADA-BURBUJA-E
021100         UNTIL NOT W-HUBO-CAMBIO
021200     GO TO 400-ORDENA-UNIDADES-E.
021300 400-ORDENA-UNIDADES-E.
021400     EXIT.
021500 405-PASADA-BURBUJA SECTION.
021600 405-PASADA-BURBUJA-P.
021700*    UNA PASADA COMPLETA DE LA BURBUJA; SI NINGUN PAR CAMBIO
021800*    DE LUGAR LA TABLA YA QUEDO ORDENADA Y 400 SALE DEL CICLO.
021900     MOVE 'N' TO W-SW-CAMBIO
022000     PERFORM 4051-COMPARA-PAR-ADYACENTE
022100         THRU 4051-COMPARA-PAR-ADYACENTE-E
022200         VARYING W-I FROM 1 BY 1
022300         UNTIL W-I > FE-TOTAL-UNIDADES - 1
022400     GO TO 405-PASADA-BURBUJA-E.
022500 405-PASADA-BURBUJA-E.
022600     EXIT.
022700 4051-COMPARA-PAR-ADYACENTE SECTION.
022800 4051-COMPARA-PAR-ADYACENTE-P.
022900*    SE DERIVAN LAS CLAVES 0/1 DEL PAR W-I/W-J ANTES DE COMPARAR;
023000*    0 SIEMPRE GANA SOBRE 1 PORQUE SE QUIERE FORZATA AL FRENTE
023100*    Y LUEGO MPB, SIN TOCAR DIRECTAMENTE LOS CAMPOS DE LA UNIDAD.
023200     COMPUTE W-J = W-I + 1
023300*    CLAVE1: 0 = TIENE FORZATA (VA PRIMERO), 1 = NO LA TIENE.
023400     IF FE3U-FORZ-PRES(W-I) = 1
023500         MOVE 0 TO W-CLAVE1-I
023600     ELSE
023700         MOVE 1 TO W-CLAVE1-I
023800     END-IF
023900     IF FE3U-FORZ-PRES(W-J) = 1
024000         MOVE 0 TO W-CLAVE1-J
024100     ELSE
024200         MOVE 1 TO W-CLAVE1-J
024300     END-IF
024400*    CLAVE2: 0 = ES BLOQUE MPB (VA ANTES DE LAS UNITARIAS),
024500*    1 = ES UNITARIA. SOLO SE CONSULTA SI CLAVE1 QUEDO EMPATADA.
024600     IF FE3U-ES-MPB(W-I)
024700         MOVE 0 TO W-CLAVE2-I
024800     ELSE
024900         MOVE 1 TO W-CLAVE2-I
025000     END-IF
025100     IF FE3U-ES-MPB(W-J)
025200         MOVE 0 TO W-CLAVE2-J
025300     ELSE
025400         MOVE 1 TO W-CLAVE2-J
025500     END-IF
025600     MOVE 'N' TO W-SW-CONFLICTO
025700*    TRES NIVELES DE DESEMPATE EN CASCADA: FORZATA, LUEGO MPB,
025800*    LUEGO PESO DESCENDENTE; SOLO SE BAJA AL SIGUIENTE NIVEL
025900*    CUANDO EL ANTERIOR QUEDA EMPATADO.
026000     IF W-CLAVE1-I > W-CLAVE1-J
026100         MOVE 'S' TO W-SW-CONFLICTO
026200     ELSE
026300         IF W-CLAVE1-I = W-CLAVE1-J
026400             IF W-CLAVE2-I > W-CLAVE2-J
026500                 MOVE 'S' TO W-SW-CONFLICTO
026600             ELSE
026700                 IF W-CLAVE2-I = W-CLAVE2-J AND
026800                    FE3U-PESO(W-I) < FE3U-PESO(W-J)
026900                         MOVE 'S' TO W-SW-CONFLICTO
027000                 END-IF
027100             END-IF
027200         END-IF
027300     END-IF
027400*    SOLO SE INTERCAMBIA CUANDO EL RENGLON W-I QUEDO EN PEOR
027500*    POSICION QUE W-J; DE LO CONTRARIO EL PAR YA ESTA EN ORDEN.
027600     IF W-HAY-CONFLICTO
027700         PERFORM 406-INTERCAMBIA-UNIDADES
027800             THRU 406-INTERCAMBIA-UNIDADES-E
027900         MOVE 'S' TO W-SW-CAMBIO
028000     END-IF
028100     GO TO 4051-COMPARA-PAR-ADYACENTE-E.
028200 4051-COMPARA-PAR-ADYACENTE-E.
028300     EXIT.
028400******************************************************************
028500*    406-INTERCAMBIA-UNIDADES : INTERCAMBIA LAS UNIDADES W-I Y    *
028600*    W-J DE FE3U-TAB, CAMPO POR CAMPO, USANDO LOS CAMPOS DE       *
028700*    INTERCAMBIO COMO PUENTE (NUNCA UN RENGLON VIVO).             *
028800******************************************************************
028900 406-INTERCAMBIA-UNIDADES SECTION.
029000 406-INTERCAMBIA-UNIDADES-P.
029100*    SE COPIA EL RENGLON W-I COMPLETO AL AREA DE INTERCAMBIO,
029200*    DESPUES SE MUEVE W-J SOBRE W-I DE UN SOLO GOLPE (MOVE DE
029300*    GRUPO), Y POR ULTIMO SE DEVUELVE LO GUARDADO A W-J CAMPO
029400*    POR CAMPO; ASI NUNCA HAY UN RENGLON VIVO SIRVIENDO DE
029500*    PUENTE PARA OTRO.
029600     MOVE FE3U-ID(W-I)         TO W-SW-ID
029700     MOVE FE3U-TIPO(W-I)       TO W-SW-TIPO
029800     MOVE FE3U-FECHA1(W-I)     TO W-SW-FECHA1
029900     MOVE FE3U-FECHA2(W-I)     TO W-SW-FECHA2
030000*    FASE 1 SIGUE: IDENTIFICACION Y FECHAS YA QUEDARON A SALVO
030100*    EN EL PUENTE; FALTAN LOS CAMPOS DE CARGA Y CONTROL.
030200     MOVE FE3U-PESO(W-I)       TO W-SW-PESO
030300     MOVE FE3U-MES(W-I)        TO W-SW-MES
030400     MOVE FE3U-ANIO(W-I)       TO W-SW-ANIO
030500     MOVE FE3U-PESANTE(W-I)    TO W-SW-PESANTE
030600     MOVE FE3U-FORZ-PRES(W-I)  TO W-SW-FORZ-PRES
030700     MOVE FE3U-FORZ-TEAM(W-I)  TO W-SW-FORZ-TEAM
030800     MOVE FE3U-ESCL-CNT(W-I)   TO W-SW-ESCL-CNT
030900     PERFORM 4061-COPIA-ESCL-A-SWAP THRU 4061-COPIA-ESCL-A-SWAP-E
031000         VARYING W-K FROM 1 BY 1 UNTIL W-K > 10
031100     MOVE FE3U-ROW1-IX(W-I)    TO W-SW-ROW1-IX
031200     MOVE FE3U-ROW2-IX(W-I)    TO W-SW-ROW2-IX
031300     MOVE FE3U-ASIGNADA(W-I)   TO W-SW-ASIGNADA
031400*    FASE 2: EL RENGLON W-J COMPLETO (UN SOLO MOVE DE GRUPO) SE
031500*    PISA SOBRE W-I; DE AHI EN ADELANTE SE REGRESA, CAMPO POR
031600*    CAMPO, LO QUE SE GUARDO EN FASE 1 HACIA EL RENGLON W-J.
031700     MOVE FE3U-TAB(W-J)        TO FE3U-TAB(W-I)
031800     MOVE W-SW-ID              TO FE3U-ID(W-J)
031900     MOVE W-SW-TIPO            TO FE3U-TIPO(W-J)
032000     MOVE W-SW-FECHA1          TO FE3U-FECHA1(W-J)
032100     MOVE W-SW-FECHA2          TO FE3U-FECHA2(W-J)
032200*    RESTO DE FASE 3: LOS MISMOS CAMPOS DE CARGA Y CONTROL QUE
032300*    SE GUARDARON EN FASE 1 REGRESAN AHORA HACIA EL RENGLON W-J.
032400     MOVE W-SW-PESO            TO FE3U-PESO(W-J)
032500     MOVE W-SW-MES             TO FE3U-MES(W-J)
032600     MOVE W-SW-ANIO            TO FE3U-ANIO(W-J)
032700     MOVE W-SW-PESANTE         TO FE3U-PESANTE(W-J)
032800     MOVE W-SW-FORZ-PRES       TO FE3U-FORZ-PRES(W-J)
032900     MOVE W-SW-FORZ-TEAM       TO FE3U-FORZ-TEAM(W-J)
033000     MOVE W-SW-ESCL-CNT        TO FE3U-ESCL-CNT(W-J)
033100     PERFORM 4062-COPIA-ESCL-DE-SWAP THRU 4062-COPIA-ESCL-DE-SWAP-E
033200         VARYING W-K FROM 1 BY 1 UNTIL W-K > 10
033300     MOVE W-SW-ROW1-IX         TO FE3U-ROW1-IX(W-J)
033400     MOVE W-SW-ROW2-IX         TO FE3U-ROW2-IX(W-J)
033500     MOVE W-SW-ASIGNADA        TO FE3U-ASIGNADA(W-J)
033600     GO TO 406-INTERCAMBIA-UNIDADES-E.
033700 406-INTERCAMBIA-UNIDADES-E.
033800     EXIT.
033900 4061-COPIA-ESCL-A-SWAP SECTION.
034000 4061-COPIA-ESCL-A-SWAP-P.
034100*    SE INVOCA 10 VECES POR INTERCAMBIO, UNA POR CASILLA DE LA
034200*    LISTA DE EXCLUSIONES DEL RENGLON W-I.
034300*    LA LISTA DE EXCLUSIONES TIENE 10 CASILLAS FIJAS, INDEPENDI-
034400*    ENTE DEL CONTADOR REAL; SE COPIAN LAS 10 PARA NO ARRASTRAR
034500*    BASURA DE UNA UNIDAD ANTERIOR EN EL RENGLON QUE QUEDA VACIO.
034600     MOVE FE3U-ESCL-LIST(W-I, W-K) TO W-SW-ESCL-LIST(W-K)
034700     GO TO 4061-COPIA-ESCL-A-SWAP-E.
034800 4061-COPIA-ESCL-A-SWAP-E.
034900     EXIT.
035000 4062-COPIA-ESCL-DE-SWAP SECTION.
035100 4062-COPIA-ESCL-DE-SWAP-P.
035200*    CONTRAPARTE DE 4061: REGRESA LAS 10 CASILLAS GUARDADAS EN
035300*    EL PUENTE HACIA EL RENGLON W-J, YA LIBRE DESDE EL MOVE DE
035400*    GRUPO QUE HIZO 406.
035500     MOVE W-SW-ESCL-LIST(W-K) TO FE3U-ESCL-LIST(W-J, W-K)
035600     GO TO 4062-COPIA-ESCL-DE-SWAP-E.
035700 4062-COPIA-ESCL-DE-SWAP-E.
035800     EXIT.
035900******************************************************************
036000*    410-INICIALIZA-EQUIPOS : ACUMULADORES DE LOS 10 EQUIPOS A   *
036100*    CERO AL INICIO DE LA CORRIDA (UNA SOLA VEZ, NO POR ANIO).    *
036200******************************************************************
036300 410-INICIALIZA-EQUIPOS SECTION.
036400 410-INICIALIZA-EQUIPOS-P.
036500*    SE LLAMA UNA SOLA VEZ POR CORRIDA, ANTES DE RECORRER LA
036600*    PRIMERA UNIDAD; EL BALANCE DE CARGA ES ACUMULATIVO PARA
036700*    TODO EL PERIODO DE LA CORRIDA, NO SE REINICIA POR MES NI
036800*    POR ANIO DENTRO DEL MISMO ARCHIVO DE ENTRADA.
036900     PERFORM 4101-INICIALIZA-UN-EQUIPO THRU 4101-INICIALIZA-UN-EQUIPO-E
037000         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
037100     MOVE ZERO TO FE-TOTAL-RESULT
037200     GO TO 410-INICIALIZA-EQUIPOS-E.
037300 410-INICIALIZA-EQUIPOS-E.
037400     EXIT.
037500 4101-INICIALIZA-UN-EQUIPO SECTION.
037600 4101-INICIALIZA-UN-EQUIPO-P.
037700*    LOS TRES ACUMULADORES DE ABAJO (PESO, EVENTOS, PESADOS)
037800*    SON LOS QUE LEE 450-CALCULA-SCORE PARA DECIDIR A QUE
037900*    EQUIPO LE TOCA LA SIGUIENTE UNIDAD.
038000     MOVE FE-EQ-IX        TO FE-EQ-NUM(FE-EQ-IX)
038100     MOVE ZERO            TO FE-EQ-PESO-TOT(FE-EQ-IX)
038200     MOVE ZERO            TO FE-EQ-EVENTOS-TOT(FE-EQ-IX)
038300     MOVE ZERO            TO FE-EQ-PESADOS-CONT(FE-EQ-IX)
038400     PERFORM 4102-LIMPIA-UN-MES THRU 4102-LIMPIA-UN-MES-E
038500         VARYING W-K FROM 1 BY 1 UNTIL W-K > 12
038600     GO TO 4101-INICIALIZA-UN-EQUIPO-E.
038700 4101-INICIALIZA-UN-EQUIPO-E.
038800     EXIT.
038900 4102-LIMPIA-UN-MES SECTION.
039000 4102-LIMPIA-UN-MES-P.
039100*    LOS 12 MESES DE UN SOLO EQUIPO; SE LLAMA DESDE EL PERFORM
039200*    VARYING ANIDADO DE 4101, UN MES A LA VEZ.
039300     MOVE ZERO TO FE-EQ-PESO-MES(FE-EQ-IX, W-K)
039400     MOVE ZERO TO FE-EQ-EVENTOS-MES(FE-EQ-IX, W-K)
039500     GO TO 4102-LIMPIA-UN-MES-E.
039600 4102-LIMPIA-UN-MES-E.
039700     EXIT.
039800******************************************************************
039900*    420-ASIGNA-UNIDADES : CICLO PRINCIPAL, UNA PASADA POR         *
040000*    UNIDAD YA ORDENADA. EJECUTADO CON PERFORM VARYING DESDE       *
040100*    000-MAIN.                                                    *
040200******************************************************************
040300 420-ASIGNA-UNIDADES SECTION.
040400 420-ASIGNA-UNIDADES-P.
040500*    000-MAIN HACE UN PERFORM VARYING DE ESTE PARRAFO, UNA
040600*    VUELTA POR CADA RENGLON DE FE3U-TAB YA ORDENADA.
040700*    SECUENCIA POR UNIDAD: FILTRAR CANDIDATOS VIVOS, SI NO
040800*    QUEDA NINGUNO IMPRIMIR EL DIAGNOSTICO Y SALIR; SI QUEDAN
040900*    VIVOS, PUNTUARLOS, DESEMPATARLOS Y TOMAR EL PRIMERO SIN
041000*    CONFLICTO DE DIA COMO GANADOR.
041100     PERFORM 422-FILTRA-CANDIDATOS THRU 422-FILTRA-CANDIDATOS-E
041200     MOVE ZERO TO W-CNT-VIVOS
041300     PERFORM 4201-CUENTA-UN-VIVO THRU 4201-CUENTA-UN-VIVO-E
041400         VARYING FE-CAND-IX FROM 1 BY 1 UNTIL FE-CAND-IX > 10
041500     IF W-CNT-VIVOS = 0
041600         PERFORM 480-DIAGNOSTICO THRU 480-DIAGNOSTICO-E
041700         GO TO 420-ASIGNA-UNIDADES-E
041800     END-IF
041900     PERFORM 450-CALCULA-SCORE THRU 450-CALCULA-SCORE-E
042000     PERFORM 455-DESEMPATA THRU 455-DESEMPATA-E
042100     MOVE ZERO TO W-GANADOR
042200*    455 YA DEJO A FE-CAND-TAB ORDENADA POR MEJOR PUNTAJE PRIMERO;
042300*    BASTA CON RECORRERLA DE ARRIBA HACIA ABAJO Y QUEDARSE CON
042400*    EL PRIMER VIVO QUE PASE LA PRUEBA DE CONFLICTO DE DIA.
042500     PERFORM 4202-PRUEBA-UN-MEJOR THRU 4202-PRUEBA-UN-MEJOR-E
042600         VARYING W-MEJOR-IX FROM 1 BY 1
042700         UNTIL W-MEJOR-IX > 10 OR W-GANADOR NOT = ZERO
042800     IF W-GANADOR = ZERO
042900*    TODOS LOS VIVOS TENIAN YA UN TURNO OPUESTO ESE MISMO DIA;
043000*    ES UN CASO RARO PERO POSIBLE CON BLOQUES MPB CRUZANDO
043100*    SABADO/DOMINGO, Y SE REPORTA COMO VIOLACION DE ASIGNACION.
043200         MOVE 'CONFLITTO CON VINCOLO MP VS SN NELLO STESSO GIORNO'
043300             TO W-MENSAJE
043400         PERFORM 890-AGREGA-VIOLACION-3 THRU 890-AGREGA-VIOLACION-3-E
043500         GO TO 420-ASIGNA-UNIDADES-E
043600     END-IF
043700     PERFORM 460-REGISTRA-ASIGNACION THRU 460-REGISTRA-ASIGNACION-E
043800     GO TO 420-ASIGNA-UNIDADES-E.
043900 420-ASIGNA-UNIDADES-E.
044000     EXIT.
044100 4201-CUENTA-UN-VIVO SECTION.
044200 4201-CUENTA-UN-VIVO-P.
044300*    CUENTA CUANTOS DE LOS 10 CANDIDATOS SIGUEN VIVOS TRAS EL
044400*    FILTRO DE 422; SI EL CONTADOR QUEDA EN CERO NO VALE LA PENA
044500*    PUNTUAR NI DESEMPATAR, SE VA DIRECTO AL DIAGNOSTICO.
044600     IF FE-CAND-ES-VIVO(FE-CAND-IX)
044700         ADD 1 TO W-CNT-VIVOS
044800     END-IF
044900     GO TO 4201-CUENTA-UN-VIVO-E.
045000 4201-CUENTA-UN-VIVO-E.
045100     EXIT.
045200 4202-PRUEBA-UN-MEJOR SECTION.
045300 4202-PRUEBA-UN-MEJOR-P.
045400*    SE SALTAN LOS MUERTOS SIN GASTAR UNA LLAMADA A 440; SOLO
045500*    LOS VIVOS SE SOMETEN A LA PRUEBA DE CONFLICTO DE DIA.
045600     IF FE-CAND-ES-VIVO(W-MEJOR-IX)
045700         PERFORM 440-VERIFICA-CONFLICTO-DIA
045800             THRU 440-VERIFICA-CONFLICTO-DIA-E
045900         IF NOT W-HAY-CONFLICTO
046000             MOVE FE-CAND-EQUIPO(W-MEJOR-IX) TO W-GANADOR
046100         END-IF
046200     END-IF
046300     GO TO 4202-PRUEBA-UN-MEJOR-E.
046400 4202-PRUEBA-UN-MEJOR-E.
046500     EXIT.
046600******************************************************************
046700*    422-FILTRA-CANDIDATOS : CONSTRUYE LA LISTA DE EQUIPOS VIVOS  *
046800*    PARA LA UNIDAD W-U SEGUN FORZATA/EXCLUSION/PROXIMIDAD/MES/   *
046900*    PESANTE.                                                     *
047000******************************************************************
047100 422-FILTRA-CANDIDATOS SECTION.
047200 422-FILTRA-CANDIDATOS-P.
047300*    SE REINICIA LA TABLA DE CANDIDATOS DEJANDO LOS 10 EQUIPOS
047400*    VIVOS; LAS BANDERAS DE DIAGNOSTICO SE LIMPIAN AQUI PORQUE
047500*    480 LAS LEE SOLO SI AL FINAL NO QUEDA NINGUN VIVO.
047600     PERFORM 4221-ARMA-UN-CANDIDATO THRU 4221-ARMA-UN-CANDIDATO-E
047700         VARYING FE-CAND-IX FROM 1 BY 1 UNTIL FE-CAND-IX > 10
047800     MOVE 'N' TO W-SW-EXCLUIDO
047900     MOVE 'N' TO W-SW-PROX-MAL
048000     MOVE 'N' TO W-SW-MES-MAL
048100     MOVE 'N' TO W-SW-PESADO-MAL
048200     IF FE3U-HAY-FORZATA(W-U)
048300*    UNA UNIDAD FORZATA SOLO TIENE UN CANDIDATO POSIBLE: EL
048400*    EQUIPO FIJADO EN FE3U-FORZ-TEAM; TODOS LOS DEMAS SE
048500*    DESCARTAN ANTES DE GASTAR TIEMPO EN EXCLUSION O PROXIMIDAD.
048600         PERFORM 4222-DESCARTA-SI-NO-FORZ
048700             THRU 4222-DESCARTA-SI-NO-FORZ-E
048800             VARYING FE-CAND-IX FROM 1 BY 1
048900             UNTIL FE-CAND-IX > 10
049000     END-IF
049100     PERFORM 4223-PRUEBA-SI-VIVO THRU 4223-PRUEBA-SI-VIVO-E
049200         VARYING FE-CAND-IX FROM 1 BY 1 UNTIL FE-CAND-IX > 10
049300     GO TO 422-FILTRA-CANDIDATOS-E.
049400 422-FILTRA-CANDIDATOS-E.
049500     EXIT.
049600 4221-ARMA-UN-CANDIDATO SECTION.
049700 4221-ARMA-UN-CANDIDATO-P.
049800*    LOS EQUIPOS SE NUMERAN 1 A 10; EL INDICE DE LA TABLA ES
049900*    TAMBIEN EL NUMERO DE EQUIPO, NO HACE FALTA UNA TABLA APARTE.
050000     MOVE FE-CAND-IX TO FE-CAND-EQUIPO(FE-CAND-IX)
050100     MOVE 'S'        TO FE-CAND-VIVO(FE-CAND-IX)
050200     GO TO 4221-ARMA-UN-CANDIDATO-E.
050300 4221-ARMA-UN-CANDIDATO-E.
050400     EXIT.
050500 4222-DESCARTA-SI-NO-FORZ SECTION.
050600 4222-DESCARTA-SI-NO-FORZ-P.
050700*    SI EL NUMERO DE EQUIPO CANDIDATO NO ES EL EQUIPO FORZADO,
050800*    SE MARCA MUERTO; EL UNICO SOBREVIVIENTE POSIBLE SERA EL
050900*    QUE COINCIDA CON FE3U-FORZ-TEAM.
051000     IF FE-CAND-EQUIPO(FE-CAND-IX) NOT =
051100        FE3U-FORZ-TEAM(W-U)
051200             MOVE 'N' TO FE-CAND-VIVO(FE-CAND-IX)
051300     END-IF
051400     GO TO 4222-DESCARTA-SI-NO-FORZ-E.
051500 4222-DESCARTA-SI-NO-FORZ-E.
051600     EXIT.
051700 4223-PRUEBA-SI-VIVO SECTION.
051800 4223-PRUEBA-SI-VIVO-P.
051900*    NO TIENE CASO APLICAR EXCLUSION/PROXIMIDAD/TOPE A UN
052000*    CANDIDATO YA DESCARTADO POR LA REGLA DE FORZATA.
052100     IF FE-CAND-ES-VIVO(FE-CAND-IX)
052200         PERFORM 424-PRUEBA-UN-EQUIPO
052300             THRU 424-PRUEBA-UN-EQUIPO-E
052400     END-IF
052500     GO TO 4223-PRUEBA-SI-VIVO-E.
052600 4223-PRUEBA-SI-VIVO-E.
052700     EXIT.
052800******************************************************************
052900*    424-PRUEBA-UN-EQUIPO : APLICA EXCLUSION, PROXIMIDAD, TOPE    *
053000*    MENSUAL Y TOPE DE PESANTE A UN SOLO EQUIPO CANDIDATO.        *
053100******************************************************************
053200 424-PRUEBA-UN-EQUIPO SECTION.
053300 424-PRUEBA-UN-EQUIPO-P.
053400*    ORDEN DE LAS PRUEBAS, DE LA MAS BARATA A LA MAS CARA: LA
053500*    LISTA DE EXCLUSIONES ES UNA SIMPLE COMPARACION DE TABLA,
053600*    LA PROXIMIDAD REQUIERE UNA LLAMADA A FE3UNT0 Y EL TOPE
053700*    MENSUAL/PESANTE UN RECORRIDO DE LOS 10 EQUIPOS.
053800     MOVE 'N' TO W-SW-YA-EXCLUIDO
053900     PERFORM 4241-CHECA-UNA-ESCL THRU 4241-CHECA-UNA-ESCL-E
054000         VARYING W-K FROM 1 BY 1
054100         UNTIL W-K > FE3U-ESCL-CNT(W-U) OR W-HAY-EXCLUIDO-YA
054200     IF W-HAY-EXCLUIDO-YA
054300         GO TO 424-PRUEBA-UN-EQUIPO-E
054400     END-IF
054500*    SE CONSULTA A FE3UNT0 (FUNCION REENTRANTE DE PROXIMIDAD)
054600*    EN VEZ DE RECALCULAR AQUI LA VENTANA DE DIAS/EQUIPOS; ASI
054700*    LA REGLA VIVE EN UN SOLO LUGAR PARA AMBOS PROGRAMAS.
054800     MOVE 'PROX' TO FE3U-FUNCION
054900*    LAS TRES CASILLAS DE ENTRADA SE LLENAN ANTES DE CADA CALL;
055000*    FE3UNT0 REGRESA SU VEREDICTO EN LA BANDERA FE3U-ES-OK.
055100     MOVE FE-CAND-EQUIPO(FE-CAND-IX) TO FE3U-IN-EQUIPO
055200     MOVE FE3U-FECHA1(W-U) TO FE3U-IN-FECHA
055300     CALL 'FE3UNT0' USING LK-FE-WORK-AREA
055400     IF NOT FE3U-ES-OK
055500         MOVE 'N' TO FE-CAND-VIVO(FE-CAND-IX)
055600         MOVE 'S' TO W-SW-PROX-MAL
055700         GO TO 424-PRUEBA-UN-EQUIPO-E
055800     END-IF
055900     IF FE3U-FECHA2(W-U) NOT = ZERO
056000*    LOS BLOQUES MPB CUBREN DOS FECHAS; LA PROXIMIDAD SE
056100*    VERIFICA TAMBIEN PARA LA SEGUNDA FECHA, PORQUE UN EQUIPO
056200*    PUEDE ESTAR LIBRE EL SABADO PERO DEMASIADO CERCA EL DOMINGO.
056300         MOVE FE3U-FECHA2(W-U) TO FE3U-IN-FECHA
056400         CALL 'FE3UNT0' USING LK-FE-WORK-AREA
056500         IF NOT FE3U-ES-OK
056600             MOVE 'N' TO FE-CAND-VIVO(FE-CAND-IX)
056700             MOVE 'S' TO W-SW-PROX-MAL
056800             GO TO 424-PRUEBA-UN-EQUIPO-E
056900         END-IF
057000     END-IF
057100     MOVE FE3U-MES(W-U) TO W-MES-CHK
057200     PERFORM 4242-CHECA-TOPE-UN-EQUIPO THRU 4242-CHECA-TOPE-UN-EQUIPO-E
057300         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
057400     GO TO 424-PRUEBA-UN-EQUIPO-E.
057500 424-PRUEBA-UN-EQUIPO-E.
057600     EXIT.
057700 4241-CHECA-UNA-ESCL SECTION.
057800 4241-CHECA-UNA-ESCL-P.
057900*    EL PERFORM QUE LLAMA A ESTE PARRAFO SE DETIENE EN CUANTO
058000*    W-HAY-EXCLUIDO-YA SE PRENDE, ASI QUE NO HAY RIESGO DE
058100*    SEGUIR COMPARANDO DESPUES DE ENCONTRAR LA COINCIDENCIA.
058200*    W-K YA VIENE LIMITADO AL CONTADOR REAL DE EXCLUSIONES POR
058300*    EL UNTIL DEL PERFORM QUE INVOCA ESTE PARRAFO.
058400     IF FE3U-ESCL-LIST(W-U, W-K) = FE-CAND-EQUIPO(FE-CAND-IX)
058500         MOVE 'N' TO FE-CAND-VIVO(FE-CAND-IX)
058600         MOVE 'S' TO W-SW-EXCLUIDO
058700         MOVE 1   TO W-SW-YA-EXCLUIDO
058800     END-IF
058900     GO TO 4241-CHECA-UNA-ESCL-E.
059000 4241-CHECA-UNA-ESCL-E.
059100     EXIT.
059200 4242-CHECA-TOPE-UN-EQUIPO SECTION.
059300 4242-CHECA-TOPE-UN-EQUIPO-P.
059400*    SE BUSCA EL RENGLON DE FE-EQ-TAB QUE CORRESPONDE AL
059500*    CANDIDATO Y SE REVISAN SUS DOS TOPES: UN EVENTO POR MES
059600*    Y UN PESANTE POR MES, INDEPENDIENTES ENTRE SI.
059700     IF FE-EQ-NUM(FE-EQ-IX) = FE-CAND-EQUIPO(FE-CAND-IX)
059800*    LOS DOS TOPES SON INDEPENDIENTES: UN EQUIPO PUEDE REPROBAR
059900*    UNO, EL OTRO, LOS DOS, O NINGUNO, EN LA MISMA VUELTA.
060000         IF FE-EQ-EVENTOS-MES(FE-EQ-IX, W-MES-CHK) >= 1
060100             MOVE 'N' TO FE-CAND-VIVO(FE-CAND-IX)
060200             MOVE 'S' TO W-SW-MES-MAL
060300         END-IF
060400         IF FE3U-ES-PESANTE(W-U) AND
060500            FE-EQ-PESADOS-CONT(FE-EQ-IX) >= 1
060600                 MOVE 'N' TO FE-CAND-VIVO(FE-CAND-IX)
060700                 MOVE 'S' TO W-SW-PESADO-MAL
060800         END-IF
060900     END-IF
061000     GO TO 4242-CHECA-TOPE-UN-EQUIPO-E.
061100 4242-CHECA-TOPE-UN-EQUIPO-E.
061200     EXIT.
061300******************************************************************
061400*    440-VERIFICA-CONFLICTO-DIA : EL EQUIPO CANDIDATO W-MEJOR-IX  *
061500*    NO DEBE TENER YA UNA ASIGNACION DEL TURNO OPUESTO EN LA      *
061600*    MISMA FECHA QUE CUBRE LA UNIDAD W-U.                         *
061700******************************************************************
061800 440-VERIFICA-CONFLICTO-DIA SECTION.
061900 440-VERIFICA-CONFLICTO-DIA-P.
062000*    SE BARREN LOS RESULTADOS YA GRABADOS EN ESTA CORRIDA PARA
062100*    EL EQUIPO CANDIDATO; EL PERFORM SE DETIENE EN CUANTO
062200*    APARECE UN CONFLICTO, NO HACE FALTA SEGUIR BUSCANDO MAS.
062300     MOVE 'N' TO W-SW-CONFLICTO
062400     PERFORM 4401-CHECA-UN-RESULTADO THRU 4401-CHECA-UN-RESULTADO-E
062500         VARYING FE3R-IX FROM 1 BY 1
062600         UNTIL FE3R-IX > FE-TOTAL-RESULT OR W-HAY-CONFLICTO
062700     GO TO 440-VERIFICA-CONFLICTO-DIA-E.
062800 440-VERIFICA-CONFLICTO-DIA-E.
062900     EXIT.
063000 4401-CHECA-UN-RESULTADO SECTION.
063100 4401-CHECA-UN-RESULTADO-P.
063200*    EL PRIMER IF CUBRE LA FECHA1 (SABADO DE UN BLOQUE, O LA
063300*    UNICA FECHA DE UNA UNIDAD UNITARIA): TURNO DISTINTO MISMO
063400*    DIA ES CONFLICTO. EL SEGUNDO IF CUBRE LA FECHA2 (DOMINGO
063500*    DE UN BLOQUE MPB) CONTRA CUALQUIER COSA QUE NO SEA MP.
063600     IF FE3R-EQUIPO(FE3R-IX) = FE-CAND-EQUIPO(W-MEJOR-IX)
063700         IF FE3R-FECHA(FE3R-IX) = FE3U-FECHA1(W-U) AND
063800            FE3R-TURNO(FE3R-IX) NOT = FE3U-TIPO(W-U)(1:2)
063900                 MOVE 'S' TO W-SW-CONFLICTO
064000         END-IF
064100         IF FE3U-FECHA2(W-U) NOT = ZERO AND
064200            FE3R-FECHA(FE3R-IX) = FE3U-FECHA2(W-U) AND
064300            FE3R-TURNO(FE3R-IX) NOT = 'MP'
064400                 MOVE 'S' TO W-SW-CONFLICTO
064500         END-IF
064600     END-IF
064700     GO TO 4401-CHECA-UN-RESULTADO-E.
064800 4401-CHECA-UN-RESULTADO-E.
064900     EXIT.
065000******************************************************************
065100*    450-CALCULA-SCORE : PARA CADA CANDIDATO VIVO, SIMULA LA      *
065200*    ASIGNACION Y CALCULA EL PUNTAJE DE BALANCE DE CARGA EN       *
065300*    ESCALA ENTERA DE 1,000,000 (= 1.000000).                     *
065400******************************************************************
065500 450-CALCULA-SCORE SECTION.
065600 450-CALCULA-SCORE-P.
065700*    ALPHA SE LEE DE LOS PARAMETROS DE LA CORRIDA (FE-ALPHA-NUM/
065800*    DEC) Y SE CONVIERTE UNA SOLA VEZ A ESCALA ENTERA 1,000,000;
065900*    CADA CANDIDATO REUTILIZA EL MISMO W-ALPHA-ESC.
066000     COMPUTE W-ALPHA-ESC =
066100         FE-ALPHA-NUM * 1000000 + FE-ALPHA-DEC
066200     PERFORM 4501-SCORE-UN-CANDIDATO THRU 4501-SCORE-UN-CANDIDATO-E
066300         VARYING FE-CAND-IX FROM 1 BY 1 UNTIL FE-CAND-IX > 10
066400     GO TO 450-CALCULA-SCORE-E.
066500 450-CALCULA-SCORE-E.
066600     EXIT.
066700 4501-SCORE-UN-CANDIDATO SECTION.
066800 4501-SCORE-UN-CANDIDATO-P.
066900*    LOS MUERTOS QUEDAN CON PUNTAJE CERO; COMO LA TABLA SE
067000*    ORDENA POR PUNTAJE ASCENDENTE EN 455, UN MUERTO CON CERO
067100*    PUEDE QUEDAR ARRIBA, PERO 420 YA LO DESCARTA POR LA
067200*    BANDERA DE VIVO ANTES DE ELEGIRLO GANADOR.
067300     MOVE ZERO TO W-SCORE-CAND(FE-CAND-IX)
067400     IF FE-CAND-ES-VIVO(FE-CAND-IX)
067500         PERFORM 452-SIMULA-UN-CANDIDATO
067600             THRU 452-SIMULA-UN-CANDIDATO-E
067700     END-IF
067800     GO TO 4501-SCORE-UN-CANDIDATO-E.
067900 4501-SCORE-UN-CANDIDATO-E.
068000     EXIT.
068100******************************************************************
068200*    452-SIMULA-UN-CANDIDATO : RECALCULA MAX/MIN/TOTAL DE PESO Y  *
068300*    EVENTOS COMO SI EL CANDIDATO FE-CAND-IX YA HUBIERA RECIBIDO  *
068400*    LA UNIDAD W-U, Y GUARDA EL PUNTAJE EN W-SCORE-CAND.          *
068500******************************************************************
068600 452-SIMULA-UN-CANDIDATO SECTION.
068700 452-SIMULA-UN-CANDIDATO-P.
068800*    SE RECALCULAN MAX/MIN/TOTAL DE PESO Y EVENTOS DE LOS 10
068900*    EQUIPOS COMO SI EL CANDIDATO YA HUBIERA RECIBIDO LA UNIDAD;
069000*    ASI EL PUNTAJE MIDE EL DESBALANCE RESULTANTE DE ASIGNARLE
069100*    ESTA UNIDAD EN PARTICULAR, NO SU CARGA ACTUAL.
069200     MOVE ZERO TO W-PESO-MAX W-PESO-MIN W-PESO-TOTAL
069300     MOVE ZERO TO W-EVT-MAX W-EVT-TOTAL
069400     PERFORM 4521-SIMULA-UN-EQUIPO THRU 4521-SIMULA-UN-EQUIPO-E
069500         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
069600*    W-L-ESC ES EL COMPONENTE DE DESBALANCE DE PESO (MAX-MIN
069700*    SOBRE EL TOTAL); SI NADIE TIENE PESO TODAVIA SE DEJA EN
069800*    CERO PARA EVITAR DIVIDIR ENTRE CERO.
069900     IF W-PESO-TOTAL = ZERO
070000         MOVE ZERO TO W-L-ESC
070100     ELSE
070200         COMPUTE W-L-ESC =
070300             ((W-PESO-MAX - W-PESO-MIN) * 1000000) / W-PESO-TOTAL
070400     END-IF
070500     IF W-EVT-TOTAL = ZERO
070600         MOVE ZERO TO W-E-ESC
070700     ELSE
070800         COMPUTE W-E-ESC = (W-EVT-MAX * 1000000) / W-EVT-TOTAL
070900     END-IF
071000*    EL PUNTAJE FINAL ES UN PROMEDIO PONDERADO DE LOS DOS
071100*    COMPONENTES, CON ALPHA Y (1-ALPHA) COMO PESOS, TODO EN
071200*    ESCALA ENTERA PARA NO DEPENDER DE PUNTO FLOTANTE.
071300     COMPUTE W-SCORE-ESC =
071400         (W-ALPHA-ESC * W-L-ESC +
071500          (1000000 - W-ALPHA-ESC) * W-E-ESC) / 1000000
071600     MOVE W-SCORE-ESC TO W-SCORE-CAND(FE-CAND-IX)
071700     GO TO 452-SIMULA-UN-CANDIDATO-E.
071800 452-SIMULA-UN-CANDIDATO-E.
071900     EXIT.
072000 4521-SIMULA-UN-EQUIPO SECTION.
072100 4521-SIMULA-UN-EQUIPO-P.
072200*    EL PESO SIMULADO ARRANCA DE LO YA ACUMULADO; LOS EVENTOS
072300*    SIMULADOS SE SUMAN MES POR MES PORQUE FE-EQ-EVENTOS-TOT
072400*    NO SE LLEVA COMO ACUMULADOR DIRECTO, SOLO EL DESGLOSE
072500*    MENSUAL (EL TOTAL SE DERIVA SUMANDO LOS 12 MESES).
072600     MOVE FE-EQ-PESO-TOT(FE-EQ-IX) TO W-PESO-SIM
072700     MOVE ZERO TO W-EVT-SIM
072800     PERFORM 4522-SUMA-UN-MES THRU 4522-SUMA-UN-MES-E
072900         VARYING W-K FROM 1 BY 1 UNTIL W-K > 12
073000     IF FE-EQ-NUM(FE-EQ-IX) = FE-CAND-EQUIPO(FE-CAND-IX)
073100         ADD FE3U-PESO(W-U) TO W-PESO-SIM
073200         ADD 1              TO W-EVT-SIM
073300     END-IF
073400*    EL PRIMER EQUIPO DE LA VUELTA FIJA MAX Y MIN INICIALES;
073500*    LOS SIGUIENTES SOLO LOS AJUSTAN SI SUPERAN EL EXTREMO.
073600     IF FE-EQ-IX = 1
073700         MOVE W-PESO-SIM TO W-PESO-MAX W-PESO-MIN
073800     ELSE
073900         IF W-PESO-SIM > W-PESO-MAX
074000             MOVE W-PESO-SIM TO W-PESO-MAX
074100         END-IF
074200         IF W-PESO-SIM < W-PESO-MIN
074300             MOVE W-PESO-SIM TO W-PESO-MIN
074400         END-IF
074500     END-IF
074600     IF W-EVT-SIM > W-EVT-MAX
074700         MOVE W-EVT-SIM TO W-EVT-MAX
074800     END-IF
074900*    NO HACE FALTA UN W-EVT-MIN PORQUE LA FORMULA DE DESBALANCE
075000*    DE EVENTOS SOLO USA EL MAXIMO CONTRA EL TOTAL.
075100     ADD W-PESO-SIM TO W-PESO-TOTAL
075200     ADD W-EVT-SIM  TO W-EVT-TOTAL
075300     GO TO 4521-SIMULA-UN-EQUIPO-E.
075400 4521-SIMULA-UN-EQUIPO-E.
075500     EXIT.
075600 4522-SUMA-UN-MES SECTION.
075700 4522-SUMA-UN-MES-P.
075800*    VUELTA DE LOS 12 MESES QUE ARMA EL TOTAL ANUAL SIMULADO;
075900*    SE EJECUTA UNA VEZ POR CADA UNO DE LOS 10 EQUIPOS.
076000     ADD FE-EQ-EVENTOS-MES(FE-EQ-IX, W-K) TO W-EVT-SIM
076100     GO TO 4522-SUMA-UN-MES-E.
076200 4522-SUMA-UN-MES-E.
076300     EXIT.
076400******************************************************************
076500*    455-DESEMPATA : ORDENA LOS EQUIPOS VIVOS DE FE-CAND-TAB POR  *
076600*    PUNTAJE ASCENDENTE, LUEGO PESO ACTUAL, LUEGO EVENTOS         *
076700*    ACTUALES, LUEGO NUMERO DE EQUIPO (TODOS ASCENDENTES).        *
076800******************************************************************
076900 455-DESEMPATA SECTION.
077000 455-DESEMPATA-P.
077100*    OTRA BURBUJA, ESTA VEZ SOBRE LOS 10 CANDIDATOS: PUNTAJE
077200*    ASCENDENTE PRIMERO (EL EQUIPO MENOS CARGADO GANA), LUEGO
077300*    CARGA ACTUAL, LUEGO NUMERO DE EQUIPO COMO ULTIMO DESEMPATE.
077400     MOVE 'S' TO W-SW-CAMBIO
077500     PERFORM 456-PASADA-DESEMPATE THRU 456-PASADA-DESEMPATE-E
077600         UNTIL NOT W-HUBO-CAMBIO
077700     GO TO 455-DESEMPATA-E.
077800 455-DESEMPATA-E.
077900     EXIT.
078000 456-PASADA-DESEMPATE SECTION.
078100 456-PASADA-DESEMPATE-P.
078200*    SOLO 9 COMPARACIONES PORQUE SIEMPRE SON 10 CANDIDATOS FIJOS
078300*    (LOS 10 EQUIPOS, VIVOS O NO); NO SE USA FE-TOTAL-UNIDADES.
078400     MOVE 'N' TO W-SW-CAMBIO
078500     PERFORM 4561-COMPARA-PAR-CAND THRU 4561-COMPARA-PAR-CAND-E
078600         VARYING W-I FROM 1 BY 1 UNTIL W-I > 9
078700     GO TO 456-PASADA-DESEMPATE-E.
078800 456-PASADA-DESEMPATE-E.
078900     EXIT.
079000 4561-COMPARA-PAR-CAND SECTION.
079100 4561-COMPARA-PAR-CAND-P.
079200*    457 SOLO SE INVOCA CUANDO LOS PUNTAJES EMPATAN EXACTAMENTE;
079300*    ES EL CASO FRECUENTE CUANDO VARIOS EQUIPOS ARRANCAN LA
079400*    CORRIDA SIN NINGUNA CARGA TODAVIA.
079500     COMPUTE W-J = W-I + 1
079600     MOVE 'N' TO W-SW-CONFLICTO
079700     IF W-SCORE-CAND(W-I) > W-SCORE-CAND(W-J)
079800         MOVE 'S' TO W-SW-CONFLICTO
079900     ELSE
080000         IF W-SCORE-CAND(W-I) = W-SCORE-CAND(W-J)
080100             PERFORM 457-COMPARA-CARGA-ACTUAL
080200                 THRU 457-COMPARA-CARGA-ACTUAL-E
080300         END-IF
080400     END-IF
080500*    EL INTERCAMBIO AQUI SI USA CAMPOS VIVOS COMO PUENTE PORQUE
080600*    SON SOLO TRES CAMPOS DE LA TABLA DE CANDIDATOS (NO LOS 13
080700*    DE UNA UNIDAD COMPLETA); EL RIESGO DE UN MOVE A MEDIAS NO
080800*    APLICA AQUI COMO EN 406.
080900     IF W-HAY-CONFLICTO
081000         MOVE FE-CAND-EQUIPO(W-I)  TO W-SW-CAND-EQUIPO
081100         MOVE FE-CAND-VIVO(W-I)    TO W-SW-CAND-VIVO
081200         MOVE W-SCORE-CAND(W-I)    TO W-SW-CAND-SCORE
081300*    W-I YA ESTA RESGUARDADO EN EL PUENTE; AHORA SE PUEDE PISAR
081400*    CON LOS VALORES DE W-J SIN PERDER NADA.
081500         MOVE FE-CAND-EQUIPO(W-J)  TO FE-CAND-EQUIPO(W-I)
081600         MOVE FE-CAND-VIVO(W-J)    TO FE-CAND-VIVO(W-I)
081700         MOVE W-SCORE-CAND(W-J)    TO W-SCORE-CAND(W-I)
081800         MOVE W-SW-CAND-EQUIPO     TO FE-CAND-EQUIPO(W-J)
081900         MOVE W-SW-CAND-VIVO       TO FE-CAND-VIVO(W-J)
082000         MOVE W-SW-CAND-SCORE      TO W-SCORE-CAND(W-J)
082100         MOVE 'S' TO W-SW-CAMBIO
082200     END-IF
082300     GO TO 4561-COMPARA-PAR-CAND-E.
082400 4561-COMPARA-PAR-CAND-E.
082500     EXIT.
082600******************************************************************
082700*    457-COMPARA-CARGA-ACTUAL : DESEMPATE POR PESO ACUMULADO,     *
082800*    LUEGO TOTAL DE EVENTOS, LUEGO NUMERO DE EQUIPO.               *
082900******************************************************************
083000 457-COMPARA-CARGA-ACTUAL SECTION.
083100 457-COMPARA-CARGA-ACTUAL-P.
083200*    DOS BARRIDOS SEPARADOS DE LOS 10 EQUIPOS: EL PRIMERO LEE
083300*    LA CARGA ACTUAL DEL CANDIDATO W-I, EL SEGUNDO LA COMPARA
083400*    CONTRA LA DEL CANDIDATO W-J. NO SE PUEDE HACER EN UN SOLO
083500*    BARRIDO PORQUE W-I Y W-J SON EQUIPOS DISTINTOS.
083600     MOVE 'N' TO W-SW-CONFLICTO
083700     PERFORM 4571-LEE-CARGA-I THRU 4571-LEE-CARGA-I-E
083800         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
083900     PERFORM 4572-COMPARA-CARGA-J THRU 4572-COMPARA-CARGA-J-E
084000         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
084100     GO TO 457-COMPARA-CARGA-ACTUAL-E.
084200 457-COMPARA-CARGA-ACTUAL-E.
084300     EXIT.
084400 4571-LEE-CARGA-I SECTION.
084500 4571-LEE-CARGA-I-P.
084600*    SOLO TOMA NOTA CUANDO EL RENGLON DE EQUIPOS COINCIDE CON
084700*    EL CANDIDATO W-I; EL RESTO DE LA VUELTA PASA DE LARGO.
084800     IF FE-EQ-NUM(FE-EQ-IX) = FE-CAND-EQUIPO(W-I)
084900         MOVE FE-EQ-PESO-TOT(FE-EQ-IX) TO W-PESO-SIM
085000         MOVE FE-EQ-EVENTOS-TOT(FE-EQ-IX) TO W-EVT-SIM
085100     END-IF
085200     GO TO 4571-LEE-CARGA-I-E.
085300 4571-LEE-CARGA-I-E.
085400     EXIT.
085500 4572-COMPARA-CARGA-J SECTION.
085600 4572-COMPARA-CARGA-J-P.
085700*    TRES NIVELES EN CASCADA, IGUAL QUE EN 4051: PESO ACUMULADO,
085800*    LUEGO EVENTOS ACUMULADOS, LUEGO NUMERO DE EQUIPO COMO
085900*    DESEMPATE FINAL PARA QUE EL ORDEN SEA SIEMPRE DETERMINISTA.
086000     IF FE-EQ-NUM(FE-EQ-IX) = FE-CAND-EQUIPO(W-J)
086100*    SI W-I CARGA MAS QUE W-J, W-I PIERDE EL DESEMPATE (SE
086200*    MARCA CONFLICTO PARA QUE 456 LOS INTERCAMBIE).
086300         IF W-PESO-SIM > FE-EQ-PESO-TOT(FE-EQ-IX)
086400             MOVE 'S' TO W-SW-CONFLICTO
086500         ELSE
086600             IF W-PESO-SIM = FE-EQ-PESO-TOT(FE-EQ-IX)
086700                 IF W-EVT-SIM > FE-EQ-EVENTOS-TOT(FE-EQ-IX)
086800                     MOVE 'S' TO W-SW-CONFLICTO
086900                 ELSE
087000                     IF W-EVT-SIM = FE-EQ-EVENTOS-TOT(FE-EQ-IX)
087100                         AND FE-CAND-EQUIPO(W-I) >
087200                             FE-CAND-EQUIPO(W-J)
087300                             MOVE 'S' TO W-SW-CONFLICTO
087400                     END-IF
087500                 END-IF
087600             END-IF
087700         END-IF
087800     END-IF
087900     GO TO 4572-COMPARA-CARGA-J-E.
088000 4572-COMPARA-CARGA-J-E.
088100     EXIT.
088200******************************************************************
088300*    460-REGISTRA-ASIGNACION : GRABA EL RESULTADO EN FE3R-TAB,    *
088400*    ACTUALIZA LOS ACUMULADORES DEL EQUIPO GANADOR Y MARCA LA     *
088500*    UNIDAD COMO ASIGNADA.                                        *
088600******************************************************************
088700 460-REGISTRA-ASIGNACION SECTION.
088800 460-REGISTRA-ASIGNACION-P.
088900*    UNA UNIDAD MPB GENERA DOS RENGLONES DE RESULTADO (SABADO
089000*    SN/MP Y DOMINGO MP), UNA UNIDAD UNITARIA GENERA UNO SOLO;
089100*    FE-TOTAL-RESULT CRECE EN UNO O EN DOS SEGUN EL CASO.
089200     ADD 1 TO FE-TOTAL-RESULT
089300     MOVE FE3U-FECHA1(W-U)      TO FE3R-FECHA(FE-TOTAL-RESULT)
089400     MOVE FE3U-TIPO(W-U)(1:2)   TO FE3R-TURNO(FE-TOTAL-RESULT)
089500     MOVE W-GANADOR             TO FE3R-EQUIPO(FE-TOTAL-RESULT)
089600     IF FE3U-FECHA2(W-U) NOT = ZERO
089700         ADD 1 TO FE-TOTAL-RESULT
089800         MOVE FE3U-FECHA2(W-U) TO FE3R-FECHA(FE-TOTAL-RESULT)
089900         MOVE 'MP'             TO FE3R-TURNO(FE-TOTAL-RESULT)
090000         MOVE W-GANADOR        TO FE3R-EQUIPO(FE-TOTAL-RESULT)
090100     END-IF
090200     PERFORM 4601-ACUMULA-UN-EQUIPO THRU 4601-ACUMULA-UN-EQUIPO-E
090300         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
090400*    EL SET A TRUE NO AFECTA EL REPORTE DE DETALLE; SOLO SIRVE
090500*    PARA QUE OTRO MODULO SEPA QUE ESTA UNIDAD YA QUEDO RESUELTA
090600*    SI LLEGARA A CONSULTARSE DE NUEVO.
090700     SET FE3U-YA-ASIGNADA(W-U) TO TRUE
090800     PERFORM 4602-MARCA-UNA-FILA THRU 4602-MARCA-UNA-FILA-E
090900         VARYING W-K FROM 1 BY 1 UNTIL W-K > FE-TOTAL-FILAS
091000     GO TO 460-REGISTRA-ASIGNACION-E.
091100 460-REGISTRA-ASIGNACION-E.
091200     EXIT.
091300 4601-ACUMULA-UN-EQUIPO SECTION.
091400 4601-ACUMULA-UN-EQUIPO-P.
091500*    SOLO EL RENGLON DEL EQUIPO GANADOR RECIBE EL PESO Y EL
091600*    EVENTO DE ESTA UNIDAD; LOS OTROS NUEVE PASAN SIN CAMBIO.
091700     IF FE-EQ-NUM(FE-EQ-IX) = W-GANADOR
091800         ADD FE3U-PESO(W-U) TO FE-EQ-PESO-TOT(FE-EQ-IX)
091900         MOVE FE3U-MES(W-U) TO W-MES-CHK
092000         ADD 1 TO FE-EQ-EVENTOS-TOT(FE-EQ-IX)
092100*    EL TOTAL ANUAL Y EL DESGLOSE MENSUAL SE ACTUALIZAN JUNTOS
092200*    PARA QUE NUNCA QUEDEN DESINCRONIZADOS ENTRE SI.
092300         ADD FE3U-PESO(W-U)
092400             TO FE-EQ-PESO-MES(FE-EQ-IX, W-MES-CHK)
092500         ADD 1 TO FE-EQ-EVENTOS-MES(FE-EQ-IX, W-MES-CHK)
092600         IF FE3U-ES-PESANTE(W-U)
092700             ADD 1 TO FE-EQ-PESADOS-CONT(FE-EQ-IX)
092800         END-IF
092900     END-IF
093000     GO TO 4601-ACUMULA-UN-EQUIPO-E.
093100 4601-ACUMULA-UN-EQUIPO-E.
093200     EXIT.
093300 4602-MARCA-UNA-FILA SECTION.
093400 4602-MARCA-UNA-FILA-P.
093500*    SE BUSCA EN EL DETALLE DE ENTRADA EL RENGLON QUE ORIGINO
093600*    LA UNIDAD (O LOS DOS RENGLONES SI ES UN BLOQUE MPB) PARA
093700*    DEJAR ESCRITO EL NUMERO DE EQUIPO GANADOR, QUE ES LO QUE
093800*    VA AL REPORTE DE ASIGNACION.
093900     IF FE1D-FECHA(W-K) = FE3U-FECHA1(W-U) AND
094000        FE1D-TURNO(W-K)(1:2) = FE3U-TIPO(W-U)(1:2)
094100             MOVE W-GANADOR TO FE1D-SQUADRA-ASSEG(W-K)
094200     END-IF
094300*    EL SEGUNDO IF SOLO APLICA A LOS BLOQUES MPB, CUBRIENDO EL
094400*    RENGLON DEL DOMINGO QUE LA FECHA1 NO ALCANZA A MARCAR.
094500     IF FE3U-FECHA2(W-U) NOT = ZERO AND
094600        FE1D-FECHA(W-K) = FE3U-FECHA2(W-U) AND
094700        FE1D-TURNO(W-K) = 'MP'
094800             MOVE W-GANADOR TO FE1D-SQUADRA-ASSEG(W-K)
094900     END-IF
095000     GO TO 4602-MARCA-UNA-FILA-E.
095100 4602-MARCA-UNA-FILA-E.
095200     EXIT.
095300******************************************************************
095400*    480-DIAGNOSTICO : NINGUN EQUIPO QUEDO LIBRE TRAS EL FILTRO.  *
095500*    ARMA UN MENSAJE QUE CLASIFICA LOS 10 EQUIPOS POR LA RAZON    *
095600*    DE SU ELIMINACION.                                           *
095700******************************************************************
095800 480-DIAGNOSTICO SECTION.
095900 480-DIAGNOSTICO-P.
096000*    SE LIMPIAN LAS CINCO LISTAS DE DIAGNOSTICO Y SE CLASIFICA
096100*    CADA UNO DE LOS 10 EQUIPOS EN LA PRIMERA RAZON QUE APLIQUE;
096200*    EL MENSAJE RESULTANTE ES LA UNICA PISTA QUE TIENE OPERACION
096300*    PARA SABER POR QUE LA UNIDAD QUEDO SIN CUBRIR.
096400     MOVE SPACES TO W-DIAG-EXCL W-DIAG-PROX W-DIAG-MES
096500                    W-DIAG-PESADO W-DIAG-LIBRE
096600     PERFORM 4801-CLASIFICA-UNO THRU 4801-CLASIFICA-UNO-E
096700         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
096800*    UN SOLO STRING ARMA EL MENSAJE COMPLETO CONCATENANDO LAS
096900*    CINCO LISTAS YA CLASIFICADAS; EL TEXTO FIJO QUEDA EN EL
097000*    IDIOMA DE OPERACION IGUAL QUE EL RESTO DE LOS REPORTES.
097100     STRING 'NESSUNA SQUADRA DISPONIBILE PER '
097200                DELIMITED BY SIZE
097300            FE3U-TIPO(W-U) DELIMITED BY SPACE
097400            ' DEL ' DELIMITED BY SIZE
097500            FE3U-FECHA1(W-U) DELIMITED BY SIZE
097600            ' - ESCLUSE:' DELIMITED BY SIZE
097700            W-DIAG-EXCL DELIMITED BY SIZE
097800            ' PROSSIMITA:' DELIMITED BY SIZE
097900            W-DIAG-PROX DELIMITED BY SIZE
098000            ' MESE:' DELIMITED BY SIZE
098100            W-DIAG-MES DELIMITED BY SIZE
098200            ' PESANTI:' DELIMITED BY SIZE
098300            W-DIAG-PESADO DELIMITED BY SIZE
098400            ' LIBERE:' DELIMITED BY SIZE
098500            W-DIAG-LIBRE DELIMITED BY SIZE
098600         INTO W-MENSAJE
098700     PERFORM 890-AGREGA-VIOLACION-3 THRU 890-AGREGA-VIOLACION-3-E
098800     GO TO 480-DIAGNOSTICO-E.
098900 480-DIAGNOSTICO-E.
099000     EXIT.
099100 4801-CLASIFICA-UNO SECTION.
099200 4801-CLASIFICA-UNO-P.
099300*    PARRAFO PUENTE DE UNA SOLA LINEA PARA QUE EL PERFORM
099400*    VARYING DE 480 TENGA SU PROPIO THRU, SIN MEZCLAR INDICES
099500*    CON EL PERFORM INTERNO DE 482.
099600     PERFORM 482-CLASIFICA-UN-EQUIPO
099700         THRU 482-CLASIFICA-UN-EQUIPO-E
099800     GO TO 4801-CLASIFICA-UNO-E.
099900 4801-CLASIFICA-UNO-E.
100000     EXIT.
100100******************************************************************
100200*    482-CLASIFICA-UN-EQUIPO : DETERMINA LA RAZON POR LA QUE EL   *
100300*    EQUIPO FE-EQ-IX FUE ELIMINADO, O LO MARCA LIBRE.             *
100400******************************************************************
100500 482-CLASIFICA-UN-EQUIPO SECTION.
100600 482-CLASIFICA-UN-EQUIPO-P.
100700*    ESTE PARRAFO ES SOLO DIAGNOSTICO (LO LLAMA 480 CUANDO YA NO
100800*    QUEDO NINGUN EQUIPO VIVO) Y PRUEBA LAS CUATRO CAUSAS EN SU
100900*    PROPIO ORDEN -- EXCLUSION/FORZATA, PESANTE, TOPE MENSUAL Y
101000*    POR ULTIMO PROXIMIDAD -- QUE NO ES EL MISMO ORDEN EN QUE
101100*    424 VA DESCARTANDO EQUIPOS DURANTE LA ASIGNACION REAL; NO
101200*    HAY REGLA DE NEGOCIO QUE EXIJA QUE COINCIDAN, SOLO IMPORTA
101300*    QUE CADA EQUIPO QUEDE CLASIFICADO EN UNA SOLA CATEGORIA.
101400     MOVE SPACES TO W-DIAG-ITEM
101500     MOVE FE-EQ-NUM(FE-EQ-IX) TO W-DIAG-ITEM
101600     MOVE 'N' TO W-SW-EXCLUIDO
101700*    PRIMERO SE PRUEBA LA LISTA DE EXCLUSIONES EXPLICITA, LUEGO
101800*    LA RESTRICCION DE FORZATA; CUALQUIERA DE LAS DOS BASTA.
101900     PERFORM 4821-CHECA-UNA-ESCL-DIAG THRU 4821-CHECA-UNA-ESCL-DIAG-E
102000         VARYING W-K FROM 1 BY 1
102100         UNTIL W-K > FE3U-ESCL-CNT(W-U)
102200     IF FE3U-HAY-FORZATA(W-U) AND
102300        FE-EQ-NUM(FE-EQ-IX) NOT = FE3U-FORZ-TEAM(W-U)
102400             MOVE 'S' TO W-SW-EXCLUIDO
102500     END-IF
102600     IF W-SW-EXCLUIDO = 'S'
102700*    EL STRING ANEXA EL NUMERO DE EQUIPO AL FINAL DE LA LISTA
102800*    YA ACUMULADA; DELIMITED BY SPACE EN EL CAMPO ORIGEN RECORTA
102900*    LOS ESPACIOS SOBRANTES SIN NECESIDAD DE UN CONTADOR APARTE.
103000         STRING W-DIAG-EXCL DELIMITED BY SPACE
103100                ' ' W-DIAG-ITEM DELIMITED BY SIZE
103200             INTO W-DIAG-EXCL
103300         GO TO 482-CLASIFICA-UN-EQUIPO-E
103400     END-IF
103500     IF FE3U-ES-PESANTE(W-U) AND
103600        FE-EQ-PESADOS-CONT(FE-EQ-IX) >= 1
103700             STRING W-DIAG-PESADO DELIMITED BY SPACE
103800                    ' ' W-DIAG-ITEM DELIMITED BY SIZE
103900                 INTO W-DIAG-PESADO
104000             GO TO 482-CLASIFICA-UN-EQUIPO-E
104100     END-IF
104200     IF FE-EQ-EVENTOS-MES(FE-EQ-IX, FE3U-MES(W-U)) >= 1
104300         STRING W-DIAG-MES DELIMITED BY SPACE
104400                ' ' W-DIAG-ITEM DELIMITED BY SIZE
104500             INTO W-DIAG-MES
104600         GO TO 482-CLASIFICA-UN-EQUIPO-E
104700     END-IF
104800*    SOLO QUEDA LA PRUEBA DE PROXIMIDAD; SI EL EQUIPO LA PASA
104900*    ESTA REALMENTE LIBRE Y SE ANOTA EN W-DIAG-LIBRE.
105000     MOVE 'PROX' TO FE3U-FUNCION
105100     MOVE FE-EQ-NUM(FE-EQ-IX) TO FE3U-IN-EQUIPO
105200     MOVE FE3U-FECHA1(W-U)    TO FE3U-IN-FECHA
105300     CALL 'FE3UNT0' USING LK-FE-WORK-AREA
105400     IF NOT FE3U-ES-OK
105500         STRING W-DIAG-PROX DELIMITED BY SPACE
105600                ' ' W-DIAG-ITEM DELIMITED BY SIZE
105700             INTO W-DIAG-PROX
105800         GO TO 482-CLASIFICA-UN-EQUIPO-E
105900     END-IF
106000     STRING W-DIAG-LIBRE DELIMITED BY SPACE
106100            ' ' W-DIAG-ITEM DELIMITED BY SIZE
106200         INTO W-DIAG-LIBRE
106300     GO TO 482-CLASIFICA-UN-EQUIPO-E.
106400 482-CLASIFICA-UN-EQUIPO-E.
106500     EXIT.
106600 4821-CHECA-UNA-ESCL-DIAG SECTION.
106700 4821-CHECA-UNA-ESCL-DIAG-P.
106800*    A DIFERENCIA DE 4241, AQUI SE RECORRE TODA LA LISTA DE
106900*    EXCLUSIONES SIN CORTAR AL PRIMER HALLAZGO, PORQUE ESTE
107000*    PARRAFO SOLO CLASIFICA PARA EL MENSAJE, NO FILTRA VIVOS.
107100     IF FE3U-ESCL-LIST(W-U, W-K) = FE-EQ-NUM(FE-EQ-IX)
107200         MOVE 'S' TO W-SW-EXCLUIDO
107300     END-IF
107400     GO TO 4821-CHECA-UNA-ESCL-DIAG-E.
107500 4821-CHECA-UNA-ESCL-DIAG-E.
107600     EXIT.
107700******************************************************************
107800*    890-AGREGA-VIOLACION-3 : AGREGA UNA VIOLACION DE ASIGNACION  *
107900*    (RENGLON GLOBAL, CAMPO __assign__).                          *
108000******************************************************************
108100 890-AGREGA-VIOLACION-3 SECTION.
108200 890-AGREGA-VIOLACION-3-P.
108300*    EL TOPE DE 400 VIOLACIONES ES EL MISMO LIMITE DE LA TABLA
108400*    FE1V-TAB; SI SE LLEGA AL TOPE SE SIGUE PROCESANDO LA
108500*    CORRIDA PERO YA NO SE GRABAN MAS MENSAJES.
108600     ADD 1 TO FE-TOTAL-VIOLACION
108700     IF FE-TOTAL-VIOLACION > 400
108800         GO TO 890-AGREGA-VIOLACION-3-E
108900     END-IF
109000*    FE1V-ROWNO EN CERO Y EL CAMPO '__assign__' IDENTIFICAN UNA
109100*    VIOLACION DEL MOTOR DE ASIGNACION (NO DE VALIDACION DE
109200*    ENTRADA), PARA QUE EL REPORTE DE ERRORES LAS DISTINGA.
109300     MOVE ZERO         TO FE1V-ROWNO(FE-TOTAL-VIOLACION)
109400     MOVE '__assign__' TO FE1V-CAMPO(FE-TOTAL-VIOLACION)
109500     MOVE W-MENSAJE    TO FE1V-MENSAJE(FE-TOTAL-VIOLACION)
109600     PERFORM 8901-MARCA-ERROR-FILA THRU 8901-MARCA-ERROR-FILA-E
109700         VARYING W-K FROM 1 BY 1 UNTIL W-K > FE-TOTAL-FILAS
109800     GO TO 890-AGREGA-VIOLACION-3-E.
109900 890-AGREGA-VIOLACION-3-E.
110000     EXIT.
110100 8901-MARCA-ERROR-FILA SECTION.
110200 8901-MARCA-ERROR-FILA-P.
110300*    EL MENSAJE DE "SIN EQUIPO DISPONIBLE" SE COPIA TAMBIEN AL
110400*    DETALLE DE ENTRADA PARA QUE EL REPORTE POR RENGLON MUESTRE
110500*    EL MOTIVO JUNTO A LA FECHA, NO SOLO EN EL LISTADO GLOBAL.
110600     IF FE1D-FECHA(W-K) = FE3U-FECHA1(W-U) OR
110700        (FE3U-FECHA2(W-U) NOT = ZERO AND
110800         FE1D-FECHA(W-K) = FE3U-FECHA2(W-U))
110900             MOVE W-MENSAJE TO FE1D-ERR-MSG(W-K)
111000     END-IF
111100     GO TO 8901-MARCA-ERROR-FILA-E.
111200 8901-MARCA-ERROR-FILA-E.
111300     EXIT.
