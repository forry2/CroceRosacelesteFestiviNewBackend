000100******************************************************************
000200*                                                                *
000300*    PROGRAMA   : FE5OUT0                                       *
000400*    APLICACION : FESTIVOS - TURNOS DE GUARDIA                  *
000500*    DESCRIPCION: ESCRIBE EL DETALLE ANOTADO (RENGLON DE ENTRADA *
000600*                 + EQUIPO ASIGNADO + MENSAJE DE ERROR) Y LOS    *
000700*                 DOS RESUMENES MENSUALES POR EQUIPO (PESO Y     *
000800*                 EVENTOS) A PARTIR DE LAS TABLAS ARMADAS POR    *
000900*                 FE4GRD0.                                       *
001000*                                                                *
001100*    ESTE PROGRAMA ES EL UNICO QUE ABRE LOS TRES ARCHIVOS DE     *
001200*    SALIDA DEL SISTEMA; FE1B000 SOLO LO LLAMA CUANDO NO QUEDO   *
001300*    NINGUNA VIOLACION ENCENDIDA EN FE1V-TAB (SI HUBO VIOLACION  *
001400*    FE1B000 ESCRIBE DIRECTO EL ARCHIVO DE VIOLACIONES Y NUNCA   *
001500*    LLEGA A LLAMAR A ESTE MODULO).                               *
001600******************************************************************
001700*                  R E G I S T R O   D E   C A M B I O S         *
001800******************************************************************
001900* 03/03/1989 JALV 000000 PROGRAMA ORIGINAL.                     *
002000* 08/09/1992 PEDR 000028 SE AGREGA LA COLUMNA TOTALE AL FINAL DE *
002100*                        CADA RENGLON DE RESUMEN.                *
002200* 30/01/1997 JALV 000051 SE UNIFICA LA RUTINA DE RESUMEN PARA     *
002300*                        PESO Y EVENTOS (MISMO LAYOUT FEOSUM0).  *
002400* 14/12/1998 JALV Y2K005 REVISION Y2K: NINGUN CAMPO DE ESTE       *
002500*                        PROGRAMA DEPENDE DEL SIGLO; SIN         *
002600*                        HALLAZGOS.                               *
002700* 19/06/2003 RHCU 000072 SE AGREGA EL MENSAJE DE ERROR AL         *
002800*                        RENGLON DE DETALLE CUANDO LA FILA NO     *
002900*                        RECIBIO ASIGNACION.                      *
003000* 12/03/2010 RHCU 000091 SE AMPLIAN LOS COMENTARIOS DE CADA       *
003100*                        PARRAFO A PETICION DE AUDITORIA          *
003200*                        INTERNA; NO HAY CAMBIO DE LOGICA.        *
003300* 17/05/2011 RHCU 000103 SE SEPARA EL LAYOUT DEL RESUMEN DE       *
003400*                        EVENTOS A SU PROPIO COPY (FEOSUM1) CON   *
003500*                        CAMPOS MAS ANGOSTOS; EL DE PESO SIGUE    *
003600*                        USANDO FEOSUM0 SIN CAMBIO.               *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     FE5OUT0.
004000 AUTHOR.         J. ALVARADO.
004100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - TURNOS DE GUARDIA.
004200 DATE-WRITTEN.   03/03/1989.
004300 DATE-COMPILED.
004400 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100*    EL SWITCH UPSI-1 LO ENCIENDE EL OPERADOR DESDE LA TARJETA    *
005200*    DE JCL CUANDO QUIERE QUE EL DEPARTAMENTO DE SISTEMAS REVISE  *
005300*    UNA CORRIDA (NO AFECTA NINGUN CALCULO, SOLO HABILITARIA      *
005400*    DISPLAYS DE DEPURACION SI EN EL FUTURO SE AGREGAN).          *
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERICA IS '0' THRU '9'
005700     UPSI-1 ON STATUS IS FE5O-HAY-DEPURACION.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    LOS TRES ARCHIVOS DE SALIDA SON SECUENCIALES DE LINEA (EL   *
006100*    DEPARTAMENTO LOS MANDA DIRECTO A UN REPORTE DE TEXTO, NO A  *
006200*    UN ARCHIVO DE CARGA); CADA UNO TIENE SU PROPIO CAMPO DE     *
006300*    ESTADO PARA QUE UN FALLO DE ESCRITURA EN UNO NO SE CONFUNDA *
006400*    CON UN FALLO EN OTRO.                                        *
006500     SELECT FE1ODT-FILE ASSIGN TO FE1ODT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS W-FS-ODT.
006800     SELECT FE1OPS-FILE ASSIGN TO FE1OPS
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS W-FS-OPS.
007100     SELECT FE1OEV-FILE ASSIGN TO FE1OEV
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS W-FS-OEV.
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  FE1ODT-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000*    RENGLON DE DETALLE: UNA LINEA POR FILA DE LISTA-FESTIVI,    *
008100*    CON EL EQUIPO ASIGNADO Y EL MENSAJE DE ERROR AL FINAL.       *
008200     COPY FEODET0.
008300 FD  FE1OPS-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600*    RESUMEN DE PESO: UN RENGLON POR EQUIPO (1 AL 10) CON LOS    *
008700*    12 ACUMULADOS MENSUALES Y LA COLUMNA TOTALE.                 *
008800     COPY FEOSUM0 REPLACING ==FE5S-ROW== BY ==FE5S-PESO-ROW==.
008900 FD  FE1OEV-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F.
009200*    RESUMEN DE EVENTOS: MISMA FORMA QUE EL DE PESO PERO CON     *
009300*    CAMPOS MAS ANGOSTOS (FEOSUM1), PORQUE AQUI SE CUENTAN        *
009400*    GUARDIAS Y NO SE ACUMULA PESO.                               *
009500     COPY FEOSUM1 REPLACING ==FE5S-ROW== BY ==FE5S-EVTO-ROW==.
009600 WORKING-STORAGE SECTION.
009700*    LOS TRES CAMPOS DE ESTADO SE DEJAN EN '00' POR DEFAULT; NINGUN    *
009800*    PARRAFO DE ESTE PROGRAMA LOS REVISA DESPUES DEL WRITE PORQUE LOS  *
009900*    TRES ARCHIVOS SON DE SALIDA NUEVA (NO EXISTE CONDICION DE FIN DE  *
010000*    ARCHIVO QUE ATENDER AQUI, A DIFERENCIA DE FE1B000 QUE SI LEE).    *
010100 01  W-FS-ODT                  PIC X(02) VALUE '00'.
010200 01  W-FS-OPS                  PIC X(02) VALUE '00'.
010300 01  W-FS-OEV                  PIC X(02) VALUE '00'.
010400*    W-K SE REUTILIZA COMO SUBINDICE EN LAS TRES RUTINAS DE ESCRITURA  *
010500*    (506, 512 Y 522); SE DECLARA COMP PORQUE ES UNA VARIABLE DE       *
010600*    CONTROL DE CICLO, NUNCA UN CAMPO QUE SALGA IMPRESO EN UN REPORTE. *
010700 01  W-K                       PIC 9(02) COMP VALUE ZERO.
010800 LINKAGE SECTION.
010900*    EL AREA COMUN TRAE, YA ARMADAS POR FE4GRD0, LA LISTA-FESTIVI *
011000*    ANOTADA (FE1D-TAB) Y LAS TABLAS DE EQUIPO (FE-EQ-TAB) QUE    *
011100*    ESTE PROGRAMA SOLO TIENE QUE VOLCAR A LOS TRES ARCHIVOS.     *
011200     COPY FESWRK0 REPLACING ==FE-WORK-AREA== BY ==LK-FE-WORK-AREA==.
011300******************************************************************
011400 PROCEDURE DIVISION USING LK-FE-WORK-AREA.
011500******************************************************************
011600 000-MAIN SECTION.
011700 000-MAIN-P.
011800*    LOS TRES ARCHIVOS SE ABREN Y SE CIERRAN JUNTOS PORQUE LAS   *
011900*    TRES RUTINAS DE ESCRITURA COMPARTEN EL MISMO SUBINDICE DE   *
012000*    TRABAJO (W-K) Y EL MISMO RECORRIDO DE LA TABLA DE EQUIPOS.  *
012100     OPEN OUTPUT FE1ODT-FILE FE1OPS-FILE FE1OEV-FILE
012200     PERFORM 500-ESCRIBE-DETALLE THRU 500-ESCRIBE-DETALLE-E
012300*    LOS DOS RESUMENES SE ESCRIBEN DESPUES DEL DETALLE PORQUE ASI LOS  *
012400*    QUIERE EL DEPARTAMENTO EN LA CORRIDA IMPRESA: PRIMERO LA LISTA    *
012500*    FILA POR FILA Y LUEGO LOS TOTALES POR EQUIPO.                     *
012600     PERFORM 510-ESCRIBE-RESUMEN-PESO
012700         THRU 510-ESCRIBE-RESUMEN-PESO-E
012800     PERFORM 520-ESCRIBE-RESUMEN-EVENTO
012900         THRU 520-ESCRIBE-RESUMEN-EVENTO-E
013000*    SE CIERRAN LOS TRES ARCHIVOS ANTES DEL GOBACK PARA QUE EL SISTEMA *
013100*    OPERATIVO LIBERE LOS DATASETS DE SALIDA ANTES DE REGRESAR A       *
013200*    FE1B000 (QUE YA NO LOS VUELVE A TOCAR).                           *
013300     CLOSE FE1ODT-FILE FE1OPS-FILE FE1OEV-FILE
013400     GOBACK.
013500 000-MAIN-E.
013600     EXIT.
013700******************************************************************
013800*    500-ESCRIBE-DETALLE : UN RENGLON POR FILA DE ENTRADA, EN     *
013900*    EL ORDEN ORIGINAL DE LA LISTA-FESTIVI.                       *
014000******************************************************************
014100 500-ESCRIBE-DETALLE SECTION.
014200 500-ESCRIBE-DETALLE-P.
014300*    SE RECORRE FE1D-TAB EN EL MISMO ORDEN EN QUE FE1B000 LA      *
014400*    CARGO DEL ARCHIVO DE ENTRADA (NO SE REORDENA POR FECHA NI    *
014500*    POR EQUIPO); EL DEPARTAMENTO QUIERE EL DETALLE EN EL MISMO   *
014600*    ORDEN EN QUE EL USUARIO CAPTURO LA LISTA-FESTIVI.            *
014700     PERFORM 505-ESCRIBE-UN-DETALLE THRU 505-ESCRIBE-UN-DETALLE-E
014800         VARYING FE1D-IX FROM 1 BY 1
014900         UNTIL FE1D-IX > FE-TOTAL-FILAS
015000     GO TO 500-ESCRIBE-DETALLE-E.
015100 500-ESCRIBE-DETALLE-E.
015200*    EXIT DE PARRAFO VACIO -- ES EL BLANCO DEL PERFORM THRU Y DEL      *
015300*    GO TO DE ARRIBA, COSTUMBRE DEL DEPARTAMENTO PARA DEJAR UN SOLO    *
015400*    PUNTO DE SALIDA POR SECCION.                                      *
015500     EXIT.
015600 505-ESCRIBE-UN-DETALLE SECTION.
015700 505-ESCRIBE-UN-DETALLE-P.
015800*    SE PASA CAMPO POR CAMPO EN VEZ DE UN MOVE DE GRUPO PORQUE    *
015900*    FE5O-ROW (FEODET0) NO TIENE EXACTAMENTE LA MISMA FORMA QUE   *
016000*    FE1D-TAB (FESWRK0) -- TRAE EL MENSAJE DE ERROR AL FINAL Y NO *
016100*    TRAE LOS CAMPOS DE TRABAJO QUE SOLO USA LA VALIDACION.       *
016200*    NOTE1 Y NOTE2 SON LAS DOS COLUMNAS LIBRES QUE EL USUARIO     *
016300*    PUEDE LLENAR EN LA LISTA-FESTIVI PARA SUS PROPIAS NOTAS; NO  *
016400*    LAS VALIDA NI LAS USA NINGUN PARRAFO, SOLO SE TRANSPORTAN.   *
016500     MOVE FE1D-ROWNO(FE1D-IX)     TO FE5O-ROWNO
016600     MOVE FE1D-NOTE1(FE1D-IX)     TO FE5O-NOTE1
016700     MOVE FE1D-NOTE2(FE1D-IX)     TO FE5O-NOTE2
016800     MOVE FE1D-FECHA-TXT(FE1D-IX) TO FE5O-FECHA-TXT
016900     MOVE FE1D-TURNO(FE1D-IX)     TO FE5O-TURNO
017000     MOVE FE1D-PESO(FE1D-IX)      TO FE5O-PESO
017100     MOVE FE1D-FORZ-PRES(FE1D-IX) TO FE5O-FORZ-PRES
017200     MOVE FE1D-FORZ-TEAM(FE1D-IX) TO FE5O-FORZ-TEAM
017300     MOVE FE1D-ESCL-CNT(FE1D-IX)  TO FE5O-ESCL-CNT
017400     PERFORM 506-MUEVE-ESCLUSI THRU 506-MUEVE-ESCLUSI-E
017500         VARYING W-K FROM 1 BY 1 UNTIL W-K > 9
017600     MOVE FE1D-SQUADRA-ASSEG(FE1D-IX) TO FE5O-SQUADRA-ASSEG
017700*    FE1D-SQUADRA-ASSEG VIENE EN CEROS CUANDO FE4GRD0 NO PUDO     *
017800*    ASIGNAR EL RENGLON; EL MENSAJE DE FE1D-ERR-MSG ES LO QUE     *
017900*    LE DICE AL USUARIO EN EL REPORTE POR QUE QUEDO SIN EQUIPO.   *
018000     MOVE FE1D-ERR-MSG(FE1D-IX)       TO FE5O-NOTE-ERRORI
018100     WRITE FE5O-ROW
018200     GO TO 505-ESCRIBE-UN-DETALLE-E.
018300 505-ESCRIBE-UN-DETALLE-E.
018400     EXIT.
018500*    FE1D-ESCL-CNT PUEDE SER MENOR A 9; LAS CASILLAS QUE NO       *
018600*    TIENE CONTENIDO TRAEN CEROS DESDE FE2VAL0, Y ASI SALEN EN    *
018700*    EL REPORTE (NO SE BLANQUEAN NI SE MARCAN APARTE).            *
018800 506-MUEVE-ESCLUSI SECTION.
018900 506-MUEVE-ESCLUSI-P.
019000*    COPIA LAS 9 CASILLAS DE EXCLUSION DEL RENGLON ACTUAL AL      *
019100*    RENGLON DE SALIDA, UNA POR UNA (EL LAYOUT DE SALIDA NO       *
019200*    ACEPTA UN MOVE DE GRUPO PORQUE LA TABLA DE ORIGEN ES DE DOS  *
019300*    DIMENSIONES).                                                *
019400     MOVE FE1D-ESCL-LIST(FE1D-IX, W-K) TO FE5O-ESCL-LIST(W-K)
019500     GO TO 506-MUEVE-ESCLUSI-E.
019600 506-MUEVE-ESCLUSI-E.
019700     EXIT.
019800******************************************************************
019900*    510-ESCRIBE-RESUMEN-PESO : UN RENGLON POR EQUIPO 1 AL 10,    *
020000*    PESO MENSUAL ACUMULADO MAS LA COLUMNA TOTALE.                *
020100******************************************************************
020200 510-ESCRIBE-RESUMEN-PESO SECTION.
020300 510-ESCRIBE-RESUMEN-PESO-P.
020400*    LOS 10 EQUIPOS SIEMPRE SALEN EN EL RESUMEN, TENGAN O NO      *
020500*    GUARDIA ASIGNADA EN EL PERIODO -- UN EQUIPO SIN CARGA SALE   *
020600*    CON LOS 12 MESES Y EL TOTALE EN CERO.                        *
020700     PERFORM 511-ESCRIBE-UN-PESO THRU 511-ESCRIBE-UN-PESO-E
020800         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
020900     GO TO 510-ESCRIBE-RESUMEN-PESO-E.
021000 510-ESCRIBE-RESUMEN-PESO-E.
021100     EXIT.
021200 511-ESCRIBE-UN-PESO SECTION.
021300 511-ESCRIBE-UN-PESO-P.
021400*    FE5S-TOTALE SE VA A ACUMULAR DENTRO DE 512 JUNTO CON CADA    *
021500*    MES; POR ESO SE PONE EN CERO AQUI ANTES DE ENTRAR AL         *
021600*    RECORRIDO DE LOS 12 MESES.                                   *
021700     MOVE FE-EQ-NUM(FE-EQ-IX) TO FE5S-EQUIPO OF FE5S-PESO-ROW
021800     MOVE ZERO TO FE5S-TOTALE OF FE5S-PESO-ROW
021900     PERFORM 512-ACUM-MES-PESO THRU 512-ACUM-MES-PESO-E
022000         VARYING W-K FROM 1 BY 1 UNTIL W-K > 12
022100     WRITE FE5S-PESO-ROW
022200     GO TO 511-ESCRIBE-UN-PESO-E.
022300 511-ESCRIBE-UN-PESO-E.
022400     EXIT.
022500*    W-K RECORRE LOS 12 MESES DEL CALENDARIO DEL PERIODO, NO LOS  *
022600*    MESES DEL AÑO FISCAL DEL DEPARTAMENTO; EL ORDEN ES ENERO A   *
022700*    DICIEMBRE SIEMPRE, IGUAL QUE EN FE4GRD0 AL ACUMULAR.         *
022800 512-ACUM-MES-PESO SECTION.
022900 512-ACUM-MES-PESO-P.
023000*    COPIA EL PESO DEL MES W-K A LA COLUMNA CORRESPONDIENTE DEL   *
023100*    RENGLON DE SALIDA Y LO SUMA AL TOTAL DEL EQUIPO EN LA MISMA  *
023200*    PASADA (NO HACE FALTA UN SEGUNDO RECORRIDO PARA EL TOTAL).   *
023300     MOVE FE-EQ-PESO-MES(FE-EQ-IX, W-K)
023400         TO FE5S-MES-TAB(W-K) OF FE5S-PESO-ROW
023500     ADD FE-EQ-PESO-MES(FE-EQ-IX, W-K)
023600         TO FE5S-TOTALE OF FE5S-PESO-ROW
023700     GO TO 512-ACUM-MES-PESO-E.
023800 512-ACUM-MES-PESO-E.
023900     EXIT.
024000******************************************************************
024100*    520-ESCRIBE-RESUMEN-EVENTO : MISMO LAYOUT, PERO CON          *
024200*    CONTADORES DE EVENTOS MENSUALES EN VEZ DE PESO.              *
024300******************************************************************
024400 520-ESCRIBE-RESUMEN-EVENTO SECTION.
024500 520-ESCRIBE-RESUMEN-EVENTO-P.
024600*    UN EVENTO ES UNA GUARDIA ASIGNADA (NO PESO); ESTE RESUMEN    *
024700*    LE SIRVE AL DEPARTAMENTO PARA VER CUANTAS VECES LE TOCO      *
024800*    GUARDIA A CADA EQUIPO EN EL MES, SIN IMPORTAR SU PESO.       *
024900     PERFORM 521-ESCRIBE-UN-EVENTO THRU 521-ESCRIBE-UN-EVENTO-E
025000         VARYING FE-EQ-IX FROM 1 BY 1 UNTIL FE-EQ-IX > 10
025100     GO TO 520-ESCRIBE-RESUMEN-EVENTO-E.
025200 520-ESCRIBE-RESUMEN-EVENTO-E.
025300     EXIT.
025400 521-ESCRIBE-UN-EVENTO SECTION.
025500 521-ESCRIBE-UN-EVENTO-P.
025600*    IDENTICO PATRON QUE 511, SOBRE LA TABLA DE EVENTOS EN VEZ DE *
025700*    LA TABLA DE PESO.                                            *
025800     MOVE FE-EQ-NUM(FE-EQ-IX)  TO FE5S-EQUIPO OF FE5S-EVTO-ROW
025900     MOVE ZERO TO FE5S-TOTALE OF FE5S-EVTO-ROW
026000     PERFORM 522-ACUM-MES-EVTO THRU 522-ACUM-MES-EVTO-E
026100         VARYING W-K FROM 1 BY 1 UNTIL W-K > 12
026200     WRITE FE5S-EVTO-ROW
026300     GO TO 521-ESCRIBE-UN-EVENTO-E.
026400 521-ESCRIBE-UN-EVENTO-E.
026500     EXIT.
026600*    FE-EQ-EVENTOS-MES LO INCREMENTA 460-REGISTRA-ASIGNACION EN   *
026700*    FE4GRD0 CADA VEZ QUE UN RENGLON QUEDA ASIGNADO A ESTE        *
026800*    EQUIPO; AQUI SOLO SE LEE, NO SE VUELVE A CALCULAR.           *
026900 522-ACUM-MES-EVTO SECTION.
027000 522-ACUM-MES-EVTO-P.
027100*    COPIA EL CONTADOR DE EVENTOS DEL MES W-K Y LO SUMA AL TOTAL  *
027200*    DEL EQUIPO, IGUAL QUE 512-ACUM-MES-PESO PERO SOBRE LA TABLA  *
027300*    DE EVENTOS.                                                  *
027400     MOVE FE-EQ-EVENTOS-MES(FE-EQ-IX, W-K)
027500         TO FE5S-MES-TAB(W-K) OF FE5S-EVTO-ROW
027600     ADD FE-EQ-EVENTOS-MES(FE-EQ-IX, W-K)
027700         TO FE5S-TOTALE OF FE5S-EVTO-ROW
027800     GO TO 522-ACUM-MES-EVTO-E.
027900 522-ACUM-MES-EVTO-E.
028000     EXIT.
