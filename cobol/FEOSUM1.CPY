000100******************************************************************
000200*    FEOSUM1 - LAYOUT DE RENGLON DE RESUMEN POR EQUIPO           *
000300*               (EVENTOS), FESTIVOS.                              *
000400******************************************************************
000500* FECHA       : 17/05/2011                                       *
000600* PROGRAMADOR : R. CUELLAR (RHCU)                                *
000700* APLICACION  : FESTIVOS - TURNOS DE GUARDIA                     *
000800* ARCHIVO     : FE1OEV (RIEPILOGO-EVENTI). SE SEPARA DE FEOSUM0  *
000900*             : PORQUE LA CUENTA DE GUARDIAS POR MES NUNCA       *
001000*             : LLEGA A LOS SIETE DIGITOS QUE NECESITA EL PESO;  *
001100*             : UN RENGLON POR EQUIPO 1 AL 10, SIN RUPTURA DE    *
001200*             : CONTROL.                                         *
001300******************************************************************
001400 01  FE5S-ROW.
001500     05  FE5S-EQUIPO                  PIC 9(02).
001600     05  FE5S-MES-01                  PIC 9(05).
001700     05  FE5S-MES-02                  PIC 9(05).
001800     05  FE5S-MES-03                  PIC 9(05).
001900     05  FE5S-MES-04                  PIC 9(05).
002000     05  FE5S-MES-05                  PIC 9(05).
002100     05  FE5S-MES-06                  PIC 9(05).
002200     05  FE5S-MES-07                  PIC 9(05).
002300     05  FE5S-MES-08                  PIC 9(05).
002400     05  FE5S-MES-09                  PIC 9(05).
002500     05  FE5S-MES-10                  PIC 9(05).
002600     05  FE5S-MES-11                  PIC 9(05).
002700     05  FE5S-MES-12                  PIC 9(05).
002800     05  FE5S-MES-TAB REDEFINES FE5S-MES-01
002900                                 OCCURS 12 TIMES PIC 9(05).
003000     05  FE5S-TOTALE                  PIC 9(06).
003100     05  FILLER                       PIC X(16).
